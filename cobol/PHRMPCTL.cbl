000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*                                                                *        
000400*  PHRMPCTL  --  75TH PERCENTILE OF SEASONAL DAILY AVERAGE SALES *        
000500*                                                                *        
000600*  CALLED BY PHRMRECM ONCE PER SEASON, AFTER ALL MEDICINES IN    *        
000700*  THE SEASON HAVE HAD THEIR DAILY AVERAGE COMPUTED, TO FIND THE *        
000800*  FAST-MOVER CUT-OFF.  TABLE IS SORTED IN PLACE (ASCENDING) AND *        
000900*  THE PERCENTILE VALUE IS FOUND BY LINEAR INTERPOLATION ON THE  *        
001000*  SORTED TABLE - NO INTRINSIC FUNCTIONS ARE USED IN THIS SHOP'S *        
001100*  BATCH CODE, SO THE SORT IS HAND-WRITTEN (BUBBLE PASS).        *        
001200*                                                                *        
001300******************************************************************        
001400* CHANGE LOG                                                    *         
001500* 09/02/94  RSA  ORIGINAL - STRAIGHT INSERTION SORT, N UNDER 50  *        
001600* 04/18/95  KLM  REPLACED INSERTION SORT WITH BUBBLE PASS - N    *        
001700*                CAN NOW RUN TO SEVERAL HUNDRED MEDICINES        *        
001800* 10/09/95  RSA  INTERPOLATION ADDED PER OWNER REQUEST - WAS     *        
001900*                TAKING NEAREST-RANK VALUE ONLY                  *        
002000* 03/02/96  DJT  WS-TRACE-LINE ADDED FOR DEBUG DISPLAYS DURING   *        
002100*                SEASON-END TESTING, TKT#4980                   *         
002200* 07/25/97  KLM  BOUNDS CHECK ON WS-UPPER-IDX - TABLE OVERRUN    *        
002300*                WHEN POSITION FELL ON LAST ENTRY, TKT#5390      *        
002400* 06/22/98  DJT  Y2K REVIEW - NO DATE FIELDS IN MODULE - NO      *        
002500*                CHANGES REQUIRED, SIGNED OFF DJT/RSA             *       
002600* 02/11/99  RSA  ROUNDED CLAUSE CONFIRMED ON FINAL MOVE, TKT#5710*        
002700* 11/29/99  RSA  PARA-NAME TRACE FIELD ADDED, MOVED AT THE TOP  *         
002800*                OF EVERY PARAGRAPH TO MATCH THE HOUSE DEBUG    *         
002900*                TRACE HABIT.  TKT#5798.                        *         
003000******************************************************************        
003100 PROGRAM-ID.  PHRMPCTL.                                                   
003200 AUTHOR. RONALD ATWAL.                                                    
003300 INSTALLATION. SHOP FLOOR SYSTEMS - PHARMACY UNIT.                        
003400 DATE-WRITTEN. 09/02/94.                                                  
003500 DATE-COMPILED. 09/02/94.                                                 
003600 SECURITY. NON-CONFIDENTIAL.                                              
003700                                                                          
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SOURCE-COMPUTER. IBM-390.                                                
004100 OBJECT-COMPUTER. IBM-390.                                                
004200 SPECIAL-NAMES.                                                           
004300     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
004400            OFF STATUS IS TRACE-SWITCH-OFF.                               
004500 INPUT-OUTPUT SECTION.                                                    
004600                                                                          
004700 DATA DIVISION.                                                           
004800 FILE SECTION.                                                            
004900                                                                          
005000 WORKING-STORAGE SECTION.                                                 
005100 01  MISC-FIELDS.                                                         
005200     05 WS-OUTER-IDX             PIC S9(5) COMP.                          
005300     05 WS-INNER-IDX             PIC S9(5) COMP.                          
005400     05 WS-SWAP-HOLD             PIC S9(5)V99 COMP-3.                     
005500     05 WS-PCTL-POSITION         PIC S9(5)V9999 COMP-3.                   
005600     05 WS-LOWER-IDX             PIC S9(5) COMP.                          
005700     05 WS-UPPER-IDX             PIC S9(5) COMP.                          
005800     05 WS-FRACTION              PIC S9(3)V9999 COMP-3.                   
005900     05 WS-LOWER-VAL             PIC S9(5)V99 COMP-3.                     
006000     05 WS-UPPER-VAL             PIC S9(5)V99 COMP-3.                     
006100     05 WS-INTERP-VAL            PIC S9(5)V99 COMP-3.                     
006200     05 WS-CALL-COUNT            PIC S9(7) COMP VALUE ZERO.               
006300     05 PARA-NAME                PIC X(30).                               
006400     05 FILLER                   PIC X(03).                               
006500                                                                          
006600******************************************************************        
006700* DEBUG TRACE LINE - THREE VIEWS KEPT FOR TKT#4980 (SEE LOG).    *        
006800* DISPLAYED ONLY WHEN THE JCL UPSI SWITCH FOR TRACE IS ON - SET  *        
006900* BY THE CALLING PROGRAM, NOT READ HERE.                         *        
007000******************************************************************        
007100 01  WS-TRACE-LINE.                                                       
007200     05 WS-TRACE-TAG             PIC X(04) VALUE "PCTL".                  
007300     05 WS-TRACE-COUNT           PIC 9(05).                               
007400     05 WS-TRACE-POSITION        PIC S9(05)V9999.                         
007500     05 FILLER                   PIC X(10).                               
007600 01  WS-TRACE-NUMERIC REDEFINES WS-TRACE-LINE.                            
007700     05 FILLER                   PIC X(04).                               
007800     05 WS-TRACE-COUNT-N         PIC 9(05).                               
007900     05 FILLER                   PIC X(15).                               
008000 01  WS-TRACE-PACKED REDEFINES WS-TRACE-LINE.                             
008100     05 FILLER                   PIC X(09).                               
008200     05 WS-TRACE-POS-PACKED      PIC S9(05)V9999 COMP-3.                  
008300     05 FILLER                   PIC X(06).                               
008400 01  WS-TRACE-ALPHA REDEFINES WS-TRACE-LINE.                              
008500     05 WS-TRACE-ALL-CHARS       PIC X(24).                               
008600                                                                          
008700 LINKAGE SECTION.                                                         
008800******************************************************************        
008900* TABLE OF DAILY AVERAGE SALES FOR ALL MEDICINES IN ONE SEASON,  *        
009000* BUILT BY PHRMRECM BEFORE THE CALL.  SORTED HERE IN PLACE.      *        
009100******************************************************************        
009200 01  PHRM-PCTL-PARMS.                                                     
009300     05  PCTL-ENTRY-COUNT        PIC 9(5) COMP.                           
009400     05  PCTL-RESULT             PIC S9(5)V99.                            
009500     05  PCTL-DAILY-AVG-TBL.                                              
009600         10  PCTL-DAILY-AVG      OCCURS 1 TO 500 TIMES                    
009700                                  DEPENDING ON PCTL-ENTRY-COUNT           
009800                                  INDEXED BY PCTL-IDX                     
009900                                  PIC S9(5)V99.                           
010000                                                                          
010100 01  RETURN-CD                   PIC 9(4) COMP.                           
010200                                                                          
010300 PROCEDURE DIVISION USING PHRM-PCTL-PARMS, RETURN-CD.                     
010400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
010500     PERFORM 100-SORT-TABLE-RTN THRU 100-EXIT.                            
010600     PERFORM 300-INTERPOLATE-RTN THRU 300-EXIT.                           
010700                                                                          
010800     ADD +1 TO WS-CALL-COUNT.                                             
010900     MOVE ZERO TO RETURN-CD.                                              
011000     GOBACK.                                                              
011100                                                                          
011200 000-HOUSEKEEPING.                                                        
011300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
011400*    ESTABLISH THE 75TH-PERCENTILE POSITION - 0.75 * (N - 1),             
011500*    ZERO-RELATIVE, PER THE PHARMACY MANAGER'S SPEC SHEET.                
011600     IF PCTL-ENTRY-COUNT = ZERO                                           
011700         MOVE ZERO TO PCTL-RESULT                                         
011800         GO TO 300-EXIT.                                                  
011900                                                                          
012000     COMPUTE WS-PCTL-POSITION =                                           
012100             0.75 * (PCTL-ENTRY-COUNT - 1).                               
012200     MOVE PCTL-ENTRY-COUNT   TO WS-TRACE-COUNT.                           
012300     MOVE WS-PCTL-POSITION   TO WS-TRACE-POSITION.                        
012400 000-EXIT.                                                                
012500     EXIT.                                                                
012600                                                                          
012700******************************************************************        
012800* 100-SORT-TABLE-RTN - HAND-WRITTEN BUBBLE SORT, ASCENDING.      *        
012900* REPLACED THE ORIGINAL INSERTION SORT WHEN SEASON VOLUMES GREW  *        
013000* PAST 50 MEDICINES - SEE CHANGE LOG 04/18/95.                   *        
013100******************************************************************        
013200 100-SORT-TABLE-RTN.                                                      
013300     MOVE "100-SORT-TABLE-RTN" TO PARA-NAME.                              
013400     IF PCTL-ENTRY-COUNT < 2                                              
013500         GO TO 100-EXIT.                                                  
013600                                                                          
013700     PERFORM 150-BUBBLE-PASS-RTN THRU 150-EXIT                            
013800             VARYING WS-OUTER-IDX FROM 1 BY 1                             
013900             UNTIL WS-OUTER-IDX > PCTL-ENTRY-COUNT - 1.                   
014000 100-EXIT.                                                                
014100     EXIT.                                                                
014200                                                                          
014300 150-BUBBLE-PASS-RTN.                                                     
014400     MOVE "150-BUBBLE-PASS-RTN" TO PARA-NAME.                             
014500     PERFORM 160-COMPARE-SWAP-RTN THRU 160-EXIT                           
014600             VARYING WS-INNER-IDX FROM 1 BY 1                             
014700             UNTIL WS-INNER-IDX > PCTL-ENTRY-COUNT - WS-OUTER-IDX.        
014800 150-EXIT.                                                                
014900     EXIT.                                                                
015000                                                                          
015100 160-COMPARE-SWAP-RTN.                                                    
015200     MOVE "160-COMPARE-SWAP-RTN" TO PARA-NAME.                            
015300     IF PCTL-DAILY-AVG(WS-INNER-IDX) >                                    
015400              PCTL-DAILY-AVG(WS-INNER-IDX + 1)                            
015500         MOVE PCTL-DAILY-AVG(WS-INNER-IDX)     TO WS-SWAP-HOLD            
015600         MOVE PCTL-DAILY-AVG(WS-INNER-IDX + 1)                            
015700                              TO PCTL-DAILY-AVG(WS-INNER-IDX)             
015800         MOVE WS-SWAP-HOLD                                                
015900                      TO PCTL-DAILY-AVG(WS-INNER-IDX + 1).                
016000 160-EXIT.                                                                
016100     EXIT.                                                                
016200                                                                          
016300******************************************************************        
016400* 300-INTERPOLATE-RTN - LINEAR INTERPOLATION BETWEEN THE TWO     *        
016500* BOUNDING TABLE ENTRIES AT THE 75TH-PERCENTILE POSITION.        *        
016600* BOUNDS-CHECKED PER TKT#5390 - SEE CHANGE LOG.                  *        
016700******************************************************************        
016800 300-INTERPOLATE-RTN.                                                     
016900     MOVE "300-INTERPOLATE-RTN" TO PARA-NAME.                             
017000     COMPUTE WS-LOWER-IDX = WS-PCTL-POSITION.                             
017100     COMPUTE WS-FRACTION  = WS-PCTL-POSITION - WS-LOWER-IDX.              
017200     MOVE WS-LOWER-IDX TO WS-UPPER-IDX.                                   
017300     ADD +1 TO WS-UPPER-IDX.                                              
017400                                                                          
017500     IF WS-UPPER-IDX > PCTL-ENTRY-COUNT - 1                               
017600         MOVE PCTL-ENTRY-COUNT TO WS-UPPER-IDX                            
017700         SUBTRACT 1 FROM WS-UPPER-IDX.                                    
017800                                                                          
017900     MOVE PCTL-DAILY-AVG(WS-LOWER-IDX + 1) TO WS-LOWER-VAL.               
018000     MOVE PCTL-DAILY-AVG(WS-UPPER-IDX + 1) TO WS-UPPER-VAL.               
018100                                                                          
018200     COMPUTE WS-INTERP-VAL ROUNDED =                                      
018300             WS-LOWER-VAL +                                               
018400             (WS-FRACTION * (WS-UPPER-VAL - WS-LOWER-VAL)).               
018500                                                                          
018600     MOVE WS-INTERP-VAL TO PCTL-RESULT.                                   
018700 300-EXIT.                                                                
018800     EXIT.                                                                
