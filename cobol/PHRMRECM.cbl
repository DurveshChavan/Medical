000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PHRMRECM.                                                   
000300 AUTHOR.  RONALD ATWAL.                                                   
000400 INSTALLATION.  SHOP FLOOR SYSTEMS - PHARMACY UNIT.                       
000500 DATE-WRITTEN.  05/09/94.                                                 
000600 DATE-COMPILED.  05/09/94.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800*****************************************************************         
000900*  PHRMRECM -- PER-SEASON STOCK-ORDERING RECOMMENDATION ENGINE.           
001000*                                                                         
001100*  ONE RUN COVERS ONE TARGET SEASON, READ FROM A ONE-CARD SYSIN           
001200*  PARAMETER (SUMMER / MONSOON / WINTER).  READS THE SAME CLNSORT         
001300*  PRESORTED EXTRACT (BY SEASON, THEN CLEANED MEDICINE NAME, THEN         
001400*  INVOICE NUMBER) THAT PHRMANLZ READS, SKIPS TO THE TARGET               
001500*  SEASON'S BLOCK, AND ROLLS UP EACH MEDICINE'S LAST-SEASON SALES,        
001600*  REVENUE, DISTINCT ORDER COUNT AND MEAN UNIT PRICE.  THE                
001700*  MEDICINE LIST IS THEN RANKED DESCENDING BY QUANTITY, RUN               
001800*  THROUGH PHRMCALC FOR SUGGESTED STOCK AND DAILY AVERAGE, RUN            
001900*  THROUGH PHRMPCTL ONCE FOR THE SEASON'S FAST-MOVER CUT-OFF, AND         
002000*  SPLIT INTO FOUR PRIORITY TIERS BEFORE RECOMMEND-FILE IS                
002100*  WRITTEN.  PHRMRPT READS RECOMMEND-FILE TO PRINT THE ORDERING           
002200*  GUIDE -- THIS PROGRAM DOES NOT PRINT ANYTHING BUT ITS OWN              
002300*  CONTROL-TOTAL LINES.                                                   
002400*                                                                         
002500*  CHANGE LOG.                                                            
002600*    05/09/94  RSA  ORIGINAL.  ONE SYSIN PARM CARD PER RUN, ONE           
002700*                   RECOMMEND-FILE PER SEASON, SAME AS THE OLD            
002800*                   TRANSACTION JOBS TOOK A DATE-RANGE CARD.              
002900*    06/14/94  RSA  DAILY-AVERAGE TABLE BUILT FOR PHRMPCTL ADDED --       
003000*                   FIRST CUT USED A FLAT 20 PCT CUT-OFF, OWNER           
003100*                   WANTED THE REAL 75TH PERCENTILE INSTEAD.              
003200*    10/03/94  KLM  PRIORITY TIER COUNTS WERE ROUNDING TO ZERO ON         
003300*                   A SMALL SEASON -- ADDED THE MINIMUM-OF-ONE            
003400*                   FLOOR ON EACH TIER PER OWNER'S RULE. TKT#4633.        
003500*    02/27/95  RSA  MEAN UNIT PRICE WAS DIVIDING BY LINE COUNT            
003600*                   BEFORE THE LAST LINE OF A MEDICINE WAS ADDED          
003700*                   IN -- MOVED THE DIVIDE INTO 250-FINALIZE-             
003800*                   MEDICINE-RTN, AFTER THE GROUP IS COMPLETE.            
003900*    08/19/95  DJT  MEDICINE-TABLE SWAP DURING THE RANK SORT WAS          
004000*                   ONLY MOVING THE NAME AND QUANTITY FIELDS --           
004100*                   REVENUE AND MEAN PRICE WERE BEING LEFT BEHIND.        
004200*                   SWAP TEMP WIDENED TO COVER THE WHOLE ENTRY.           
004300*                   TKT#4869.                                             
004400*    01/22/96  KLM  TABLE OVERFLOW ABEND ADDED AT 500 MEDICINES --        
004500*                   PHRMPCTL'S TABLE IS THE SAME SIZE, SO A RUN           
004600*                   BIGGER THAN THAT WOULD HAVE BLOWN UP THERE            
004700*                   INSTEAD, WITH A MUCH LESS USEFUL MESSAGE.             
004800*    06/22/98  DJT  YEAR 2000 REVIEW.  NO 2-DIGIT YEAR FIELDS IN          
004900*                   THIS PROGRAM.  SIGNED OFF DJT/RSA.                    
005000*    03/09/99  RSA  INVALID SYSIN SEASON CARD NOW FORCES THE SAME         
005100*                   ABEND PATH AS A TABLE OVERFLOW INSTEAD OF             
005200*                   RUNNING TO END OF FILE WITH ZERO MEDICINES            
005300*                   AND A CLEAN RETURN CODE.  TKT#5602.                   
005400*    11/29/99  RSA  PARA-NAME TRACE MOVE ADDED TO THE TOP OF EVERY        
005500*                   ROUTINE -- ONLY TWO HAD IT, BOTH ABEND PATHS.         
005600*                   TKT#5798.                                             
005700*****************************************************************         
005800 ENVIRONMENT DIVISION.                                                    
005900 CONFIGURATION SECTION.                                                   
006000 SOURCE-COMPUTER.  IBM-390.                                               
006100 OBJECT-COMPUTER.  IBM-390.                                               
006200 SPECIAL-NAMES.                                                           
006300     C01 IS TOP-OF-FORM                                                   
006400     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
006500            OFF STATUS IS TRACE-SWITCH-OFF.                               
006600 INPUT-OUTPUT SECTION.                                                    
006700 FILE-CONTROL.                                                            
006800     SELECT SYSOUT-FILE ASSIGN TO UT-S-SYSOUT.                            
006900     SELECT CLNSORT-FILE ASSIGN TO UT-S-CLNSRT                            
007000         ORGANIZATION IS SEQUENTIAL                                       
007100         FILE STATUS IS CS-FILE-STATUS.                                   
007200     SELECT RECOMMEND-FILE ASSIGN TO UT-S-RECFIL                          
007300         ORGANIZATION IS SEQUENTIAL                                       
007400         FILE STATUS IS RC-FILE-STATUS.                                   
007500 DATA DIVISION.                                                           
007600 FILE SECTION.                                                            
007700 FD  SYSOUT-FILE                                                          
007800     RECORDING MODE IS F                                                  
007900     LABEL RECORDS ARE STANDARD.                                          
008000 01  SYSOUT-REC                      PIC X(130).                          
008100 FD  CLNSORT-FILE                                                         
008200     RECORDING MODE IS F                                                  
008300     LABEL RECORDS ARE STANDARD.                                          
008400 01  INPUT-CLNSORT-REC                PIC X(353).                         
008500 FD  RECOMMEND-FILE                                                       
008600     RECORDING MODE IS F                                                  
008700     LABEL RECORDS ARE STANDARD.                                          
008800 01  OUTPUT-RECOMMEND-REC             PIC X(120).                         
008900 WORKING-STORAGE SECTION.                                                 
009000 01  WS-FILE-STATUS-GROUP.                                                
009100     05  CS-FILE-STATUS               PIC X(02).                          
009200         88  CS-FILE-OK               VALUE "00".                         
009300         88  CS-FILE-EOF              VALUE "10".                         
009400     05  RC-FILE-STATUS               PIC X(02).                          
009500         88  RC-FILE-OK               VALUE "00".                         
009600     05  FILLER                       PIC X(16).                          
009700*                                                                         
009800 COPY PHSALES.                                                            
009900*                                                                         
010000 COPY PHRECOM.                                                            
010100*                                                                         
010200*****************************************************************         
010300*  RUN PARAMETER -- ONE SYSIN CARD, THE SEASON THIS RUN COVERS.           
010400*  SAME UPSTREAM-CONTROL-CARD IDEA AS THE OLD BATCH JOBS' DATE-           
010500*  RANGE CARDS, JUST A SEVEN-BYTE SEASON NAME INSTEAD.                    
010600*****************************************************************         
010700 01  WS-TARGET-SEASON-PARM            PIC X(07).                          
010800     88  TARGET-IS-SUMMER             VALUE "SUMMER ".                    
010900     88  TARGET-IS-MONSOON            VALUE "MONSOON".                    
011000     88  TARGET-IS-WINTER             VALUE "WINTER ".                    
011100*                                                                         
011200*****************************************************************         
011300*  REDEFINES 1 OF 3 -- LINKAGE MIRROR FOR THE PHRMCALC STOCK-CALC         
011400*  CALL.  ONLY THE STOCK VIEW IS NEEDED HERE -- THE GST AND               
011500*  MARGIN VIEWS BELONG TO PHRMBILL AND PHRMPORD.                          
011600*****************************************************************         
011700 01  WS-CALC-PARMS.                                                       
011800     05  WS-CALC-TYPE-SW              PIC X.                              
011900         88  WS-STOCK-CALC-REQ        VALUE "S".                          
012000     05  WS-CALC-WORK-AREA            PIC X(33).                          
012100 01  WS-CALC-STOCK-VIEW REDEFINES WS-CALC-PARMS.                          
012200     05  FILLER                       PIC X(01).                          
012300     05  WS-CALC-SEASON-QTY           PIC 9(07).                          
012400     05  WS-CALC-SUGGESTED-STOCK      PIC 9(07).                          
012500     05  WS-CALC-DAILY-AVG-SLS        PIC S9(05)V99.                      
012600     05  FILLER                       PIC X(12).                          
012700 01  WS-CALC-RETURN-CD                PIC 9(4) COMP.                      
012800*                                                                         
012900*****************************************************************         
013000*  LINKAGE MIRROR FOR THE PHRMPCTL CALL.  BUILT UP ONE ENTRY PER          
013100*  RANKED MEDICINE AFTER THE STOCK-CALC PASS ABOVE, THEN PASSED           
013200*  DOWN ONCE FOR THE WHOLE SEASON TO GET THE FAST-MOVER CUT-OFF.          
013300*****************************************************************         
013400 01  WS-PCTL-PARMS.                                                       
013500     05  WS-PCTL-ENTRY-COUNT          PIC 9(5) COMP.                      
013600     05  WS-PCTL-RESULT               PIC S9(5)V99.                       
013700     05  WS-PCTL-DAILY-AVG-TBL.                                           
013800         10  WS-PCTL-DAILY-AVG OCCURS 1 TO 500 TIMES                      
013900                                DEPENDING ON WS-PCTL-ENTRY-COUNT          
014000                                INDEXED BY PCTL-IDX                       
014100                                PIC S9(5)V99.                             
014200 01  WS-PCTL-RETURN-CD                PIC 9(4) COMP.                      
014300 01  WS-FAST-MOVER-THRESHOLD          PIC S9(5)V99.                       
014400*                                                                         
014500*****************************************************************         
014600*  REDEFINES 2 OF 3 -- DEBUG TRACE LINE.  UPSI-0 ON THE JOB CARD          
014700*  ENABLES THE DISPLAY FOR A RERUN WHEN A SEASON'S RANK LIST              
014800*  LOOKS WRONG.  SAME HABIT AS PHRMANLZ AND PHRMPCTL.                     
014900*****************************************************************         
015000 01  WS-RECM-TRACE-LINE.                                                  
015100     05  WS-RECM-TRACE-RANK           PIC 9(04).                          
015200     05  WS-RECM-TRACE-QTY            PIC 9(09).                          
015300     05  FILLER                       PIC X(01).                          
015400 01  WS-RECM-TRACE-ALPHA REDEFINES WS-RECM-TRACE-LINE                     
015500                                     PIC X(14).                           
015600*                                                                         
015700 01  COUNTERS-AND-ACCUMULATORS.                                           
015800     05  RECORDS-READ                 PIC S9(7) COMP VALUE ZERO.          
015900     05  WS-MED-COUNT                 PIC 9(03) COMP VALUE ZERO.          
016000     05  WS-SUB-IDX                   PIC S9(4) COMP VALUE ZERO.          
016100     05  WS-SUB-IDX2                  PIC S9(4) COMP VALUE ZERO.          
016200     05  WS-CRIT-CUTOFF               PIC 9(03) COMP VALUE ZERO.          
016300     05  WS-HIGH-CUTOFF               PIC 9(03) COMP VALUE ZERO.          
016400     05  WS-MEDIUM-CUTOFF             PIC 9(03) COMP VALUE ZERO.          
016500     05  WS-TOTAL-CRIT-CT             PIC 9(03) COMP VALUE ZERO.          
016600     05  WS-TOTAL-HIGH-CT             PIC 9(03) COMP VALUE ZERO.          
016700     05  WS-TOTAL-MEDIUM-CT           PIC 9(03) COMP VALUE ZERO.          
016800     05  WS-TOTAL-LOW-CT              PIC 9(03) COMP VALUE ZERO.          
016900     05  WS-FAST-MOVER-CT             PIC 9(03) COMP VALUE ZERO.          
017000     05  WS-TOTAL-INVESTMENT          PIC S9(11)V99 VALUE ZERO.           
017100*****************************************************************         
017200*  REDEFINES 3 OF 3 -- ALPHA VIEW OF THE INVESTMENT TOTAL FOR THE         
017300*  SYSOUT CONTROL-TOTAL LINE, SAME HABIT AS THE TRACE LINE ABOVE.         
017400*****************************************************************         
017500     05  WS-INVESTMENT-ALPHA REDEFINES WS-TOTAL-INVESTMENT                
017600                                     PIC X(13).                           
017700     05  WS-TOTAL-SUGGESTED-UNITS     PIC 9(09) COMP VALUE ZERO.          
017800     05  FILLER                       PIC X(03).                          
017900*                                                                         
018000 01  FLAGS-AND-SWITCHES.                                                  
018100     05  WS-EOF-SWITCH                PIC X(01) VALUE "N".                
018200         88  END-OF-CLNSORT           VALUE "Y".                          
018300     05  WS-FIRST-RECORD-SWITCH       PIC X(01) VALUE "Y".                
018400         88  FIRST-DETAIL-RECORD      VALUE "Y".                          
018500     05  WS-SEASON-DONE-SWITCH        PIC X(01) VALUE "N".                
018600         88  SEASON-BLOCK-DONE        VALUE "Y".                          
018700     05  FILLER                       PIC X(06).                          
018800*                                                                         
018900*****************************************************************         
019000*  RUNNING TOTALS FOR THE MEDICINE CURRENTLY IN CONTROL, BROKEN           
019100*  WHEN THE CLEANED MEDICINE NAME CHANGES.  SAME SHAPE AS THE             
019200*  ONE PHRMANLZ CARRIES.                                                  
019300*****************************************************************         
019400 01  WS-CURRENT-MEDICINE-ACCUM.                                           
019500     05  CMA-MEDICINE-NAME             PIC X(40).                         
019600     05  CMA-TOTAL-QTY                 PIC 9(09) COMP.                    
019700     05  CMA-TOTAL-REVENUE             PIC S9(11)V99.                     
019800     05  CMA-PRICE-SUM                 PIC S9(09)V99.                     
019900     05  CMA-LINE-COUNT                PIC 9(07) COMP.                    
020000     05  CMA-INVOICE-COUNT             PIC 9(07) COMP.                    
020100     05  CMA-LAST-INVOICE-ID           PIC X(12).                         
020200     05  FILLER                        PIC X(03).                         
020300*                                                                         
020400*****************************************************************         
020500*  RANKED MEDICINE TABLE FOR THE TARGET SEASON.  SORTED                   
020600*  DESCENDING BY MED-TOTAL-QTY BY 310-BUBBLE-PASS-RTN -- TABLE            
020700*  POSITION AFTER THE SORT IS THE MEDICINE'S RANK.  SIZED TO              
020800*  MATCH PHRM-PCTL-PARMS' 500-ENTRY LIMIT.  ABEND ON OVERFLOW.            
020900*****************************************************************         
021000 01  WS-MED-TBL.                                                          
021100     05  MED-ENTRY OCCURS 500 TIMES INDEXED BY MED-IDX.                   
021200         10  MED-NAME                 PIC X(40).                          
021300         10  MED-TOTAL-QTY             PIC 9(09) COMP.                    
021400         10  MED-TOTAL-REVENUE         PIC S9(11)V99.                     
021500         10  MED-INVOICE-COUNT         PIC 9(07) COMP.                    
021600         10  MED-MEAN-PRICE            PIC S9(06)V99.                     
021700         10  MED-SUGGESTED-STOCK       PIC 9(07) COMP.                    
021800         10  MED-DAILY-AVG             PIC S9(05)V99.                     
021900         10  MED-FAST-MOVER            PIC X(01).                         
022000         10  MED-PRIORITY              PIC X(08).                         
022100         10  MED-ACTION                PIC X(25).                         
022200*****************************************************************         
022300*  SWAP TEMP FOR THE RANK SORT.  SIZED TO ONE FULL MED-ENTRY              
022400*  (40+4+13+4+8+4+7+1+8+25 = 114 BYTES).  TKT#4869.                       
022500*****************************************************************         
022600 01  WS-MED-SWAP-TEMP                  PIC X(114).                        
022700*                                                                         
022800 COPY PHABEND.                                                            
022900*                                                                         
023000 PROCEDURE DIVISION.                                                      
023100*****************************************************************         
023200*  100-MAINLINE-RTN -- DRIVES THE WHOLE RUN.                              
023300*****************************************************************         
023400 100-MAINLINE-RTN.                                                        
023500     MOVE "100-MAINLINE-RTN" TO PARA-NAME.                                
023600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
023700     PERFORM 200-ACCUMULATE-MEDICINE-RTN THRU 200-EXIT                    
023800         UNTIL END-OF-CLNSORT OR SEASON-BLOCK-DONE.                       
023900     IF NOT FIRST-DETAIL-RECORD                                           
024000         PERFORM 250-FINALIZE-MEDICINE-RTN THRU 250-EXIT                  
024100     END-IF.                                                              
024200     PERFORM 300-RANK-AND-RATE-RTN THRU 300-EXIT.                         
024300     PERFORM 400-ASSIGN-PRIORITY-RTN THRU 400-EXIT.                       
024400     PERFORM 700-WRITE-RECOMMEND-RTN THRU 700-EXIT.                       
024500     PERFORM 999-CLEANUP-RTN THRU 999-EXIT.                               
024600     STOP RUN.                                                            
024700*                                                                         
024800*****************************************************************         
024900*  000-HOUSEKEEPING -- READS THE SYSIN SEASON CARD, OPENS FILES,          
025000*  AND SKIPS THE CLNSORT EXTRACT FORWARD TO THE TARGET SEASON'S           
025100*  BLOCK.  TKT#5602 -- A BAD CARD ABENDS HERE, IT DOES NOT RUN            
025200*  QUIETLY TO END OF FILE.                                                
025300*****************************************************************         
025400 000-HOUSEKEEPING.                                                        
025500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
025600     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
025700     ACCEPT WS-TARGET-SEASON-PARM FROM SYSIN.                             
025800     IF NOT (TARGET-IS-SUMMER OR TARGET-IS-MONSOON                        
025900             OR TARGET-IS-WINTER)                                         
026000         MOVE "000-HOUSEKEEPING" TO PARA-NAME                             
026100         MOVE "INVALID SEASON PARM CARD" TO ABEND-REASON                  
026200         MOVE "SUM/MON/WIN" TO EXPECTED-VAL                               
026300         MOVE WS-TARGET-SEASON-PARM TO ACTUAL-VAL                         
026400         GO TO 1000-ABEND-RTN                                             
026500     END-IF.                                                              
026600     PERFORM 900-READ-CLNSORT-RTN THRU 900-EXIT.                          
026700     PERFORM 900-READ-CLNSORT-RTN THRU 900-EXIT                           
026800         UNTIL END-OF-CLNSORT                                             
026900             OR CS-SEASON = WS-TARGET-SEASON-PARM.                        
027000 000-EXIT.                                                                
027100     EXIT.                                                                
027200*                                                                         
027300*****************************************************************         
027400*  200-ACCUMULATE-MEDICINE-RTN -- ONE PASS PER CLNSORT DETAIL             
027500*  RECORD WITHIN THE TARGET SEASON'S BLOCK.  FIRES A MEDICINE             
027600*  BREAK WHEN THE CLEANED NAME CHANGES, AND STOPS THE DRIVING             
027700*  LOOP AS SOON AS THE BLOCK ENDS (THE EXTRACT IS PRESORTED BY            
027800*  SEASON FIRST, SO ONE MISMATCH MEANS THE BLOCK IS OVER).                
027900*****************************************************************         
028000 200-ACCUMULATE-MEDICINE-RTN.                                             
028100     MOVE "200-ACCUMULATE-MEDICINE-RTN" TO PARA-NAME.                     
028200     IF CS-SEASON NOT = WS-TARGET-SEASON-PARM                             
028300         MOVE "Y" TO WS-SEASON-DONE-SWITCH                                
028400         GO TO 200-EXIT                                                   
028500     END-IF.                                                              
028600     IF FIRST-DETAIL-RECORD                                               
028700         PERFORM 260-START-MEDICINE-RTN THRU 260-EXIT                     
028800     ELSE                                                                 
028900         IF CS-MEDICINE-CLEAN NOT = CMA-MEDICINE-NAME                     
029000             PERFORM 250-FINALIZE-MEDICINE-RTN THRU 250-EXIT              
029100             PERFORM 260-START-MEDICINE-RTN THRU 260-EXIT                 
029200         END-IF                                                           
029300     END-IF.                                                              
029400     ADD CS-QUANTITY TO CMA-TOTAL-QTY.                                    
029500     ADD CS-TOTAL-SALES TO CMA-TOTAL-REVENUE.                             
029600     ADD CS-UNIT-PRICE TO CMA-PRICE-SUM.                                  
029700     ADD 1 TO CMA-LINE-COUNT.                                             
029800     IF CS-INVOICE-ID NOT = CMA-LAST-INVOICE-ID                           
029900         ADD 1 TO CMA-INVOICE-COUNT                                       
030000         MOVE CS-INVOICE-ID TO CMA-LAST-INVOICE-ID                        
030100     END-IF.                                                              
030200     PERFORM 900-READ-CLNSORT-RTN THRU 900-EXIT.                          
030300 200-EXIT.                                                                
030400     EXIT.                                                                
030500*                                                                         
030600*****************************************************************         
030700*  250-FINALIZE-MEDICINE-RTN -- CLOSES OUT THE ACCUMULATOR FOR            
030800*  THE MEDICINE JUST FINISHED AND FILES IT INTO WS-MED-TBL.               
030900*  MEAN UNIT PRICE MOVED HERE 02/27/95 -- SEE CHANGE LOG.                 
031000*****************************************************************         
031100 250-FINALIZE-MEDICINE-RTN.                                               
031200     MOVE "250-FINALIZE-MEDICINE-RTN" TO PARA-NAME.                       
031300     ADD 1 TO WS-MED-COUNT.                                               
031400     IF WS-MED-COUNT > 500                                                
031500         MOVE "250-FINALIZE-MEDICINE-RTN" TO PARA-NAME                    
031600         MOVE "MEDICINE TABLE OVERFLOW" TO ABEND-REASON                   
031700         MOVE "500" TO EXPECTED-VAL                                       
031800         MOVE WS-MED-COUNT TO ACTUAL-VAL                                  
031900         GO TO 1000-ABEND-RTN                                             
032000     END-IF.                                                              
032100     MOVE CMA-MEDICINE-NAME TO MED-NAME(WS-MED-COUNT).                    
032200     MOVE CMA-TOTAL-QTY TO MED-TOTAL-QTY(WS-MED-COUNT).                   
032300     MOVE CMA-TOTAL-REVENUE TO MED-TOTAL-REVENUE(WS-MED-COUNT).           
032400     MOVE CMA-INVOICE-COUNT TO MED-INVOICE-COUNT(WS-MED-COUNT).           
032500     COMPUTE MED-MEAN-PRICE(WS-MED-COUNT) ROUNDED =                       
032600         CMA-PRICE-SUM / CMA-LINE-COUNT.                                  
032700 250-EXIT.                                                                
032800     EXIT.                                                                
032900*                                                                         
033000*****************************************************************         
033100*  260-START-MEDICINE-RTN -- PRIMES THE ACCUMULATOR FOR A NEWLY           
033200*  SEEN MEDICINE NAME.                                                    
033300*****************************************************************         
033400 260-START-MEDICINE-RTN.                                                  
033500     MOVE "260-START-MEDICINE-RTN" TO PARA-NAME.                          
033600     INITIALIZE WS-CURRENT-MEDICINE-ACCUM.                                
033700     MOVE CS-MEDICINE-CLEAN TO CMA-MEDICINE-NAME.                         
033800     MOVE LOW-VALUES TO CMA-LAST-INVOICE-ID.                              
033900     MOVE "N" TO WS-FIRST-RECORD-SWITCH.                                  
034000 260-EXIT.                                                                
034100     EXIT.                                                                
034200*                                                                         
034300*****************************************************************         
034400*  300-RANK-AND-RATE-RTN -- SORTS THE MEDICINE TABLE DESCENDING           
034500*  BY QUANTITY (TABLE POSITION BECOMES RANK), RUNS STOCK-CALC             
034600*  PER MEDICINE, THEN CALLS PHRMPCTL ONCE FOR THE SEASON'S                
034700*  FAST-MOVER THRESHOLD.                                                  
034800*****************************************************************         
034900 300-RANK-AND-RATE-RTN.                                                   
035000     MOVE "300-RANK-AND-RATE-RTN" TO PARA-NAME.                           
035100     PERFORM 310-BUBBLE-PASS-RTN THRU 310-EXIT                            
035200         VARYING WS-SUB-IDX FROM 1 BY 1                                   
035300         UNTIL WS-SUB-IDX >= WS-MED-COUNT.                                
035400     PERFORM 330-CALC-STOCK-RTN THRU 330-EXIT                             
035500         VARYING MED-IDX FROM 1 BY 1                                      
035600         UNTIL MED-IDX > WS-MED-COUNT.                                    
035700     MOVE WS-MED-COUNT TO WS-PCTL-ENTRY-COUNT.                            
035800     IF WS-MED-COUNT > 0                                                  
035900         CALL "PHRMPCTL" USING WS-PCTL-PARMS, WS-PCTL-RETURN-CD           
036000     END-IF.                                                              
036100     MOVE WS-PCTL-RESULT TO WS-FAST-MOVER-THRESHOLD.                      
036200 300-EXIT.                                                                
036300     EXIT.                                                                
036400*                                                                         
036500*****************************************************************         
036600*  310-BUBBLE-PASS-RTN / 320-COMPARE-SWAP-RTN -- DESCENDING               
036700*  BUBBLE SORT ON MED-TOTAL-QTY, SAME COMPARE/SWAP SHAPE AS               
036800*  PHRMPCTL'S OWN TABLE SORT.  TKT#4869 -- SWAP TEMP WIDENED TO           
036900*  COVER THE WHOLE ENTRY, NOT JUST NAME AND QUANTITY.                     
037000*****************************************************************         
037100 310-BUBBLE-PASS-RTN.                                                     
037200     MOVE "310-BUBBLE-PASS-RTN" TO PARA-NAME.                             
037300     PERFORM 320-COMPARE-SWAP-RTN THRU 320-EXIT                           
037400         VARYING WS-SUB-IDX2 FROM 1 BY 1                                  
037500         UNTIL WS-SUB-IDX2 >= (WS-MED-COUNT - WS-SUB-IDX + 1).            
037600 310-EXIT.                                                                
037700     EXIT.                                                                
037800*                                                                         
037900 320-COMPARE-SWAP-RTN.                                                    
038000     MOVE "320-COMPARE-SWAP-RTN" TO PARA-NAME.                            
038100     IF MED-TOTAL-QTY(WS-SUB-IDX2) <                                      
038200             MED-TOTAL-QTY(WS-SUB-IDX2 + 1)                               
038300         MOVE MED-ENTRY(WS-SUB-IDX2) TO WS-MED-SWAP-TEMP                  
038400         MOVE MED-ENTRY(WS-SUB-IDX2 + 1) TO MED-ENTRY(WS-SUB-IDX2)        
038500         MOVE WS-MED-SWAP-TEMP TO MED-ENTRY(WS-SUB-IDX2 + 1)              
038600     END-IF.                                                              
038700 320-EXIT.                                                                
038800     EXIT.                                                                
038900*                                                                         
039000*****************************************************************         
039100*  330-CALC-STOCK-RTN -- ONE PHRMCALC STOCK-CALC CALL PER                 
039200*  MEDICINE.  RESULT IS ALSO COPIED INTO THE PHRMPCTL LINKAGE             
039300*  TABLE SO THE PERCENTILE CAN BE FOUND ONCE, AFTER THIS LOOP.            
039400*****************************************************************         
039500 330-CALC-STOCK-RTN.                                                      
039600     MOVE "330-CALC-STOCK-RTN" TO PARA-NAME.                              
039700     MOVE "S" TO WS-CALC-TYPE-SW.                                         
039800     MOVE MED-TOTAL-QTY(MED-IDX) TO WS-CALC-SEASON-QTY.                   
039900     CALL "PHRMCALC" USING WS-CALC-PARMS, WS-CALC-RETURN-CD.              
040000     MOVE WS-CALC-SUGGESTED-STOCK TO                                      
040100         MED-SUGGESTED-STOCK(MED-IDX).                                    
040200     MOVE WS-CALC-DAILY-AVG-SLS TO MED-DAILY-AVG(MED-IDX).                
040300     MOVE WS-CALC-DAILY-AVG-SLS TO WS-PCTL-DAILY-AVG(MED-IDX).            
040400 330-EXIT.                                                                
040500     EXIT.                                                                
040600*                                                                         
040700*****************************************************************         
040800*  400-ASSIGN-PRIORITY-RTN -- TIER CUTOFFS PER OWNER'S RULE, 20/          
040900*  30/30/REMAINDER, MINIMUM OF ONE MEDICINE PER TIER.  TKT#4633.          
041000*****************************************************************         
041100 400-ASSIGN-PRIORITY-RTN.                                                 
041200     MOVE "400-ASSIGN-PRIORITY-RTN" TO PARA-NAME.                         
041300     COMPUTE WS-CRIT-CUTOFF = WS-MED-COUNT * 0.20.                        
041400     IF WS-CRIT-CUTOFF < 1                                                
041500         MOVE 1 TO WS-CRIT-CUTOFF                                         
041600     END-IF.                                                              
041700     COMPUTE WS-HIGH-CUTOFF = WS-MED-COUNT * 0.30.                        
041800     IF WS-HIGH-CUTOFF < 1                                                
041900         MOVE 1 TO WS-HIGH-CUTOFF                                         
042000     END-IF.                                                              
042100     COMPUTE WS-MEDIUM-CUTOFF = WS-MED-COUNT * 0.30.                      
042200     IF WS-MEDIUM-CUTOFF < 1                                              
042300         MOVE 1 TO WS-MEDIUM-CUTOFF                                       
042400     END-IF.                                                              
042500     ADD WS-CRIT-CUTOFF TO WS-HIGH-CUTOFF.                                
042600     ADD WS-HIGH-CUTOFF TO WS-MEDIUM-CUTOFF.                              
042700     PERFORM 410-ASSIGN-ONE-PRIORITY-RTN THRU 410-EXIT                    
042800         VARYING MED-IDX FROM 1 BY 1                                      
042900         UNTIL MED-IDX > WS-MED-COUNT.                                    
043000 400-EXIT.                                                                
043100     EXIT.                                                                
043200*                                                                         
043300 410-ASSIGN-ONE-PRIORITY-RTN.                                             
043400     MOVE "410-ASSIGN-ONE-PRIORITY-RTN" TO PARA-NAME.                     
043500     IF MED-IDX <= WS-CRIT-CUTOFF                                         
043600         MOVE "CRITICAL" TO MED-PRIORITY(MED-IDX)                         
043700         MOVE "MUST ORDER IMMEDIATELY" TO MED-ACTION(MED-IDX)             
043800         ADD 1 TO WS-TOTAL-CRIT-CT                                        
043900     ELSE                                                                 
044000         IF MED-IDX <= WS-HIGH-CUTOFF                                     
044100             MOVE "HIGH    " TO MED-PRIORITY(MED-IDX)                     
044200             MOVE "ORDER RECOMMENDED" TO MED-ACTION(MED-IDX)              
044300             ADD 1 TO WS-TOTAL-HIGH-CT                                    
044400         ELSE                                                             
044500             IF MED-IDX <= WS-MEDIUM-CUTOFF                               
044600                 MOVE "MEDIUM  " TO MED-PRIORITY(MED-IDX)                 
044700                 MOVE "ORDER IF BUDGET ALLOWS"                            
044800                     TO MED-ACTION(MED-IDX)                               
044900                 ADD 1 TO WS-TOTAL-MEDIUM-CT                              
045000             ELSE                                                         
045100                 MOVE "LOW     " TO MED-PRIORITY(MED-IDX)                 
045200                 MOVE "STOCK ON DEMAND" TO MED-ACTION(MED-IDX)            
045300                 ADD 1 TO WS-TOTAL-LOW-CT                                 
045400             END-IF                                                       
045500         END-IF                                                           
045600     END-IF.                                                              
045700     IF MED-DAILY-AVG(MED-IDX) >= WS-FAST-MOVER-THRESHOLD                 
045800         MOVE "Y" TO MED-FAST-MOVER(MED-IDX)                              
045900         ADD 1 TO WS-FAST-MOVER-CT                                        
046000     ELSE                                                                 
046100         MOVE "N" TO MED-FAST-MOVER(MED-IDX)                              
046200     END-IF.                                                              
046300     ADD MED-TOTAL-REVENUE(MED-IDX) TO WS-TOTAL-INVESTMENT.               
046400     ADD MED-SUGGESTED-STOCK(MED-IDX) TO                                  
046500         WS-TOTAL-SUGGESTED-UNITS.                                        
046600     IF TRACE-SWITCH-ON                                                   
046700         MOVE MED-IDX TO WS-RECM-TRACE-RANK                               
046800         MOVE MED-TOTAL-QTY(MED-IDX) TO WS-RECM-TRACE-QTY                 
046900         DISPLAY "PHRMRECM TRACE " WS-RECM-TRACE-ALPHA                    
047000             " " MED-NAME(MED-IDX) " " MED-PRIORITY(MED-IDX)              
047100     END-IF.                                                              
047200 410-EXIT.                                                                
047300     EXIT.                                                                
047400*                                                                         
047500*****************************************************************         
047600*  700-WRITE-RECOMMEND-RTN -- WRITES ONE RECOMMENDATION-REC PER           
047700*  RANKED MEDICINE, THEN DISPLAYS THE RUN'S CONTROL TOTALS.               
047800*****************************************************************         
047900 700-WRITE-RECOMMEND-RTN.                                                 
048000     MOVE "700-WRITE-RECOMMEND-RTN" TO PARA-NAME.                         
048100     PERFORM 710-WRITE-ONE-RECOMMEND-RTN THRU 710-EXIT                    
048200         VARYING MED-IDX FROM 1 BY 1                                      
048300         UNTIL MED-IDX > WS-MED-COUNT.                                    
048400     MOVE WS-TOTAL-INVESTMENT TO WS-INVESTMENT-ALPHA.                     
048500     DISPLAY "PHRMRECM -- SEASON " WS-TARGET-SEASON-PARM.                 
048600     DISPLAY "PHRMRECM -- SALES RECORDS READ " RECORDS-READ.              
048700     DISPLAY "PHRMRECM -- MEDICINES RANKED    " WS-MED-COUNT.             
048800     DISPLAY "PHRMRECM -- CRITICAL/HIGH/MEDIUM/LOW COUNTS "               
048900         WS-TOTAL-CRIT-CT " " WS-TOTAL-HIGH-CT " "                        
049000         WS-TOTAL-MEDIUM-CT " " WS-TOTAL-LOW-CT.                          
049100     DISPLAY "PHRMRECM -- FAST MOVERS         " WS-FAST-MOVER-CT.         
049200     DISPLAY "PHRMRECM -- TOTAL INVESTMENT    " WS-INVESTMENT-ALPHA.      
049300     DISPLAY "PHRMRECM -- TOTAL SUGGESTED UNITS "                         
049400         WS-TOTAL-SUGGESTED-UNITS.                                        
049500 700-EXIT.                                                                
049600     EXIT.                                                                
049700*                                                                         
049800 710-WRITE-ONE-RECOMMEND-RTN.                                             
049900     MOVE "710-WRITE-ONE-RECOMMEND-RTN" TO PARA-NAME.                     
050000     MOVE WS-TARGET-SEASON-PARM TO RC-SEASON.                             
050100     MOVE MED-IDX TO RC-RANK.                                             
050200     MOVE MED-NAME(MED-IDX) TO RC-MEDICINE-NAME.                          
050300     MOVE MED-TOTAL-QTY(MED-IDX) TO RC-LAST-SEASON-SALES.                 
050400     MOVE MED-TOTAL-REVENUE(MED-IDX) TO RC-TOTAL-REVENUE.                 
050500     MOVE MED-INVOICE-COUNT(MED-IDX) TO RC-UNIQUE-ORDERS.                 
050600     MOVE MED-MEAN-PRICE(MED-IDX) TO RC-AVG-UNIT-PRICE.                   
050700     MOVE MED-SUGGESTED-STOCK(MED-IDX) TO RC-SUGGESTED-STOCK.             
050800     MOVE MED-DAILY-AVG(MED-IDX) TO RC-DAILY-AVG-SALES.                   
050900     MOVE MED-FAST-MOVER(MED-IDX) TO RC-FAST-MOVER.                       
051000     MOVE MED-PRIORITY(MED-IDX) TO RC-PRIORITY.                           
051100     MOVE MED-ACTION(MED-IDX) TO RC-ACTION.                               
051200     WRITE OUTPUT-RECOMMEND-REC FROM RECOMMENDATION-REC.                  
051300 710-EXIT.                                                                
051400     EXIT.                                                                
051500*                                                                         
051600*****************************************************************         
051700*  800-OPEN-FILES-RTN.                                                    
051800*****************************************************************         
051900 800-OPEN-FILES-RTN.                                                      
052000     MOVE "800-OPEN-FILES-RTN" TO PARA-NAME.                              
052100     OPEN OUTPUT SYSOUT-FILE.                                             
052200     OPEN INPUT CLNSORT-FILE.                                             
052300     IF NOT CS-FILE-OK                                                    
052400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
052500     END-IF.                                                              
052600     OPEN OUTPUT RECOMMEND-FILE.                                          
052700     IF NOT RC-FILE-OK                                                    
052800         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
052900     END-IF.                                                              
053000 800-EXIT.                                                                
053100     EXIT.                                                                
053200*                                                                         
053300*****************************************************************         
053400*  900-READ-CLNSORT-RTN.                                                  
053500*****************************************************************         
053600 900-READ-CLNSORT-RTN.                                                    
053700     MOVE "900-READ-CLNSORT-RTN" TO PARA-NAME.                            
053800     READ CLNSORT-FILE INTO CLEAN-SALES-REC                               
053900         AT END                                                           
054000             SET END-OF-CLNSORT TO TRUE                                   
054100     END-READ.                                                            
054200     IF NOT END-OF-CLNSORT                                                
054300         ADD 1 TO RECORDS-READ                                            
054400     END-IF.                                                              
054500 900-EXIT.                                                                
054600     EXIT.                                                                
054700*                                                                         
054800*****************************************************************         
054900*  999-CLEANUP-RTN -- CLOSES FILES AND WRITES THE JOB-LOG LINE.           
055000*****************************************************************         
055100 999-CLEANUP-RTN.                                                         
055200     MOVE "999-CLEANUP-RTN" TO PARA-NAME.                                 
055300     CLOSE CLNSORT-FILE.                                                  
055400     CLOSE RECOMMEND-FILE.                                                
055500     CLOSE SYSOUT-FILE.                                                   
055600 999-EXIT.                                                                
055700     EXIT.                                                                
055800*                                                                         
055900*****************************************************************         
056000*  1000-ABEND-RTN -- BAD PARM CARD, TABLE OVERFLOW OR BAD OPEN.           
056100*****************************************************************         
056200 1000-ABEND-RTN.                                                          
056300     MOVE SPACES TO ABEND-DATE.                                           
056400     WRITE SYSOUT-REC FROM ABEND-REC.                                     
056500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
056600 1000-EXIT.                                                               
056700     EXIT.                                                                
