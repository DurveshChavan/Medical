000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PHRMRPT.                                                    
000300 AUTHOR.  RONALD ATWAL.                                                   
000400 INSTALLATION.  SHOP FLOOR SYSTEMS - PHARMACY UNIT.                       
000500 DATE-WRITTEN.  09/12/95.                                                 
000600 DATE-COMPILED.  09/12/95.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800*****************************************************************         
000900*  PHRMRPT -- ORDERING GUIDE / STOCK VALUATION / DASHBOARD RUN.           
001000*                                                                         
001100*  ONE SYSIN SEASON CARD (SAME CARD PHRMRECM TAKES) PICKS WHICH           
001200*  SEASON'S ORDERING GUIDE PRINTS.  RECOMMEND-FILE AND SUMMARY-           
001300*  FILE ARE READ FOR THE GUIDE ITSELF; INVSORT (A PRESORTED,              
001400*  NAME-THEN-EXPIRY EXTRACT OF INVMSTR, SAME "READ A *SORT-FILE           
001500*  PRODUCED UPSTREAM" HABIT AS CLNSORT) IS CLASSIFIED AND VALUED          
001600*  FOR THE STOCK REPORT; INVOICE-FILE AND RETURN-FILE ARE THEN            
001700*  READ COLD TO ROLL UP THE DASHBOARD FIGURES -- NONE OF THAT IS          
001800*  CARRIED ON A RUNNING MASTER, SAME AS THE NOTE ON PHCUSMS SAYS.         
001900*  ONLY THE ORDERING GUIDE PRINTS A REPORT -- THE STOCK SECTION           
002000*  DISPLAYS ITS FIGURES AS CONTROL TOTALS, THE SAME WAY PHRMANLZ          
002100*  DISPLAYS ITS TOP-N AND CATEGORY TABLES.  THE DASHBOARD SECTION         
002200*  ALSO DISPLAYS A LINE PER DISTINCT MEDICINE AND PER ACTIVE              
002300*  CUSTOMER -- TOO MUCH DETAIL FOR CONTROL TOTALS ALONE.                  
002400*                                                                         
002500*  CHANGE LOG.                                                            
002600*    09/12/95  KLM  ORIGINAL.                                             
002700*    02/11/96  RSA  CRITICAL-MEDICINES TABLE WAS PRINTING RANK 1-10       
002800*                   OF THE WHOLE RECOMMEND-FILE INSTEAD OF JUST THE       
002900*                   TARGET SEASON'S BLOCK ON A MULTI-SEASON FILE --       
003000*                   ADDED THE SAME SKIP-TO-BLOCK LOGIC PHRMRECM USES      
003100*                   AGAINST CLNSORT.  TKT#4977.                           
003200*    07/30/97  DJT  STOCK VALUATION RECOMPUTES IN-STOCK-STATUS OFF        
003300*                   THE CURRENT ON-HAND/REORDER FIGURES INSTEAD OF        
003400*                   TRUSTING THE BYTE ON THE EXTRACT -- A STALE           
003500*                   EXTRACT WAS UNDER-COUNTING LOW-STOCK BATCHES.         
003600*                   TKT#5261.                                             
003700*    06/19/98  RSA  YEAR 2000 REVIEW.  GROWTH-RATE WINDOW BOUNDARIES      
003800*                   NOW RUN OFF THE FOUR-DIGIT ACCEPT FROM DATE           
003900*                   YYYYMMDD ORDINAL, NOT A TWO-DIGIT YEAR COMPARE.       
004000*                   SIGNED OFF RSA/JDS.                                   
004100*    04/02/99  KLM  CUSTOMER TABLE OVERFLOW ABEND ADDED AT 300            
004200*                   ENTRIES -- A FULL QUARTER'S JOURNAL RAN PAST THE      
004300*                   OLD 150-ENTRY LIMIT WITHOUT ANY WARNING. TKT#5733.    
004400*    09/14/99  KLM  DASHBOARD BUILT THE PER-MEDICINE AND PER-             
004500*                   CUSTOMER TABLES BUT NEVER PRINTED THEM --             
004600*                   ADDED 792/794 TO DISPLAY A LINE PER ENTRY,            
004700*                   INCLUDING AVERAGE ORDER VALUE PER CUSTOMER.           
004800*                   ORDERING GUIDE'S QTY/COST/DAILY-AVG/REORDER           
004900*                   PRINT FIELDS WIDENED -- TOO NARROW FOR A              
005000*                   BUSY SEASON'S FIGURES.  TKT#5744.                     
005100*    09/21/99  RSA  DASHBOARD'S AVERAGE-DAILY-REVENUE DIVIDE WAS          
005200*                   BORROWING WS-YEAR-DIV4 (A 4-DIGIT LEAP-YEAR           
005300*                   SCRATCH FIELD OUT OF 950-DATE-TO-ORDINAL-RTN)         
005400*                   TO HOLD THE MIN SALE DATE'S 8-DIGIT ORDINAL --        
005500*                   TRUNCATED SILENTLY ON EVERY REAL DATE, GIVING         
005600*                   A BOGUS DAYS-IN-RANGE ON MOST RUNS.  GIVEN ITS        
005700*                   OWN WS-MIN-DATE-ORDINAL PIC 9(08) COMP. TKT#5751.     
005800*    11/29/99  RSA  PARA-NAME TRACE MOVE WAS ONLY AT THE TOP OF           
005900*                   SOME ROUTINES -- ADDED TO EVERY ONE. TKT#5798.        
006000*****************************************************************         
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SOURCE-COMPUTER.  IBM-390.                                               
006400 OBJECT-COMPUTER.  IBM-390.                                               
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
006800            OFF STATUS IS TRACE-SWITCH-OFF.                               
006900 INPUT-OUTPUT SECTION.                                                    
007000 FILE-CONTROL.                                                            
007100     SELECT SYSOUT-FILE ASSIGN TO UT-S-SYSOUT.                            
007200     SELECT RECOMMEND-FILE ASSIGN TO UT-S-RECFIL                          
007300         ORGANIZATION IS SEQUENTIAL                                       
007400         FILE STATUS IS RF-FILE-STATUS.                                   
007500     SELECT SUMMARY-FILE ASSIGN TO UT-S-SUMFIL                            
007600         ORGANIZATION IS SEQUENTIAL                                       
007700         FILE STATUS IS SF-FILE-STATUS.                                   
007800     SELECT INVSORT-FILE ASSIGN TO UT-S-INVSRT                            
007900         ORGANIZATION IS SEQUENTIAL                                       
008000         FILE STATUS IS IS-FILE-STATUS.                                   
008100     SELECT INVOICE-FILE ASSIGN TO UT-S-INVJRNL                           
008200         ORGANIZATION IS SEQUENTIAL                                       
008300         FILE STATUS IS IJ-FILE-STATUS.                                   
008400     SELECT RETURN-FILE ASSIGN TO UT-S-RETJRNL                            
008500         ORGANIZATION IS SEQUENTIAL                                       
008600         FILE STATUS IS RJ-FILE-STATUS.                                   
008700     SELECT ORDER-GUIDE ASSIGN TO UT-S-ORDGDE                             
008800         ORGANIZATION IS SEQUENTIAL                                       
008900         FILE STATUS IS OG-FILE-STATUS.                                   
009000 DATA DIVISION.                                                           
009100 FILE SECTION.                                                            
009200 FD  SYSOUT-FILE                                                          
009300     RECORDING MODE IS F                                                  
009400     LABEL RECORDS ARE STANDARD.                                          
009500 01  SYSOUT-REC                      PIC X(130).                          
009600 FD  RECOMMEND-FILE                                                       
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD.                                          
009900 01  INPUT-RECOMMEND-REC              PIC X(120).                         
010000 FD  SUMMARY-FILE                                                         
010100     RECORDING MODE IS F                                                  
010200     LABEL RECORDS ARE STANDARD.                                          
010300 01  INPUT-SUMMARY-REC                PIC X(70).                          
010400 FD  INVSORT-FILE                                                         
010500     RECORDING MODE IS F                                                  
010600     LABEL RECORDS ARE STANDARD.                                          
010700 01  INPUT-INVSORT-REC                PIC X(120).                         
010800 FD  INVOICE-FILE                                                         
010900     RECORDING MODE IS F                                                  
011000     LABEL RECORDS ARE STANDARD.                                          
011100 01  INPUT-INVOICE-REC                PIC X(88).                          
011200 FD  RETURN-FILE                                                          
011300     RECORDING MODE IS F                                                  
011400     LABEL RECORDS ARE STANDARD.                                          
011500 01  INPUT-RETURN-REC                 PIC X(101).                         
011600 FD  ORDER-GUIDE                                                          
011700     RECORDING MODE IS F                                                  
011800     LABEL RECORDS ARE STANDARD.                                          
011900 01  ORDER-GUIDE-REC                  PIC X(132).                         
012000 WORKING-STORAGE SECTION.                                                 
012100 01  WS-FILE-STATUS-GROUP.                                                
012200     05  RF-FILE-STATUS               PIC X(02).                          
012300         88  RF-FILE-OK               VALUE "00".                         
012400         88  RF-FILE-EOF              VALUE "10".                         
012500     05  SF-FILE-STATUS               PIC X(02).                          
012600         88  SF-FILE-OK               VALUE "00".                         
012700         88  SF-FILE-EOF              VALUE "10".                         
012800     05  IS-FILE-STATUS               PIC X(02).                          
012900         88  IS-FILE-OK               VALUE "00".                         
013000         88  IS-FILE-EOF              VALUE "10".                         
013100     05  IJ-FILE-STATUS               PIC X(02).                          
013200         88  IJ-FILE-OK               VALUE "00".                         
013300         88  IJ-FILE-EOF              VALUE "10".                         
013400     05  RJ-FILE-STATUS               PIC X(02).                          
013500         88  RJ-FILE-OK               VALUE "00".                         
013600         88  RJ-FILE-EOF              VALUE "10".                         
013700     05  OG-FILE-STATUS               PIC X(02).                          
013800         88  OG-FILE-OK               VALUE "00".                         
013900     05  FILLER                       PIC X(06).                          
014000*                                                                         
014100 COPY PHRECOM.                                                            
014200*                                                                         
014300 COPY PHINVMS.                                                            
014400*                                                                         
014500 COPY PHTRANS.                                                            
014600*                                                                         
014700 COPY PHABEND.                                                            
014800*                                                                         
014900*****************************************************************         
015000* RUN PARAMETER -- ONE SYSIN CARD, THE SEASON THIS RUN'S ORDERING         
015100* GUIDE COVERS.  SAME CARD PHRMRECM READS.                                
015200*****************************************************************         
015300 01  WS-TARGET-SEASON-PARM            PIC X(07).                          
015400     88  TARGET-IS-SUMMER             VALUE "SUMMER ".                    
015500     88  TARGET-IS-MONSOON            VALUE "MONSOON".                    
015600     88  TARGET-IS-WINTER             VALUE "WINTER ".                    
015700*                                                                         
015800 01  WS-TARGET-SUMMARY-HOLD.                                              
015900     05  TSH-TOTAL-REVENUE            PIC S9(11)V99 VALUE ZERO.           
016000     05  TSH-FOUND-SWITCH             PIC X(01) VALUE "N".                
016100         88  TSH-SEASON-FOUND         VALUE "Y".                          
016200     05  FILLER                       PIC X(05).                          
016300*                                                                         
016400*****************************************************************         
016500* ONE SEASON'S RANKED RECOMMENDATIONS, BUFFERED HERE WHILE THE            
016600* GUIDE IS PRINTED.  200 IS FAR MORE THAN A SEASON'S MEDICINE             
016700* COUNT EVER RUNS, SAME SAFETY-MARGIN HABIT AS THE PO ITEM TABLE.         
016800*****************************************************************         
016900 01  WS-RANK-TBL.                                                         
017000     05  RANK-ENTRY OCCURS 200 TIMES INDEXED BY RANK-IDX.                 
017100         10  RKE-MEDICINE-NAME        PIC X(40).                          
017200         10  RKE-LAST-SEASON-SALES    PIC 9(07).                          
017300         10  RKE-TOTAL-REVENUE        PIC S9(09)V99.                      
017400         10  RKE-DAILY-AVG-SALES      PIC S9(05)V99.                      
017500         10  RKE-FAST-MOVER           PIC X(01).                          
017600             88  RKE-IS-FAST-MOVER    VALUE "Y".                          
017700         10  RKE-PRIORITY             PIC X(08).                          
017800             88  RKE-PRI-CRITICAL     VALUE "CRITICAL".                   
017900*                                                                         
018000 01  WS-RANK-COUNT                    PIC 9(04) COMP VALUE ZERO.          
018100*                                                                         
018200 01  WS-PRIORITY-COUNTERS.                                                
018300     05  WS-CRITICAL-COUNT            PIC 9(05) COMP VALUE ZERO.          
018400     05  WS-HIGH-COUNT                PIC 9(05) COMP VALUE ZERO.          
018500     05  WS-MEDIUM-COUNT              PIC 9(05) COMP VALUE ZERO.          
018600     05  WS-LOW-COUNT                 PIC 9(05) COMP VALUE ZERO.          
018700     05  FILLER                       PIC X(04).                          
018800*                                                                         
018900*****************************************************************         
019000* STOCK-STATUS COUNTERS AND VALUATION ACCUMULATOR FOR THE                 
019100* INVSORT PASS.                                                           
019200*****************************************************************         
019300 01  WS-STOCK-COUNTERS.                                                   
019400     05  WS-OUT-OF-STOCK-COUNT        PIC 9(05) COMP VALUE ZERO.          
019500     05  WS-LOW-STOCK-COUNT           PIC 9(05) COMP VALUE ZERO.          
019600     05  WS-MEDIUM-STOCK-COUNT        PIC 9(05) COMP VALUE ZERO.          
019700     05  WS-ADEQUATE-STOCK-COUNT      PIC 9(05) COMP VALUE ZERO.          
019800     05  WS-INVENTORY-RECORDS-READ    PIC 9(07) COMP VALUE ZERO.          
019900     05  FILLER                       PIC X(04).                          
020000 01  WS-TOTAL-INVENTORY-VALUE         PIC S9(13)V99 VALUE ZERO.           
020100*                                                                         
020200*****************************************************************         
020300* DASHBOARD GRAND TOTALS AND GROWTH-RATE ACCUMULATORS.                    
020400*****************************************************************         
020500 01  WS-DASHBOARD-TOTALS.                                                 
020600     05  WS-GRAND-REVENUE             PIC S9(11)V99 VALUE ZERO.           
020700     05  WS-GRAND-QUANTITY            PIC 9(09) COMP VALUE ZERO.          
020800     05  WS-DISTINCT-INVOICES         PIC 9(07) COMP VALUE ZERO.          
020900     05  WS-RECENT-REVENUE            PIC S9(11)V99 VALUE ZERO.           
021000     05  WS-PREVIOUS-REVENUE          PIC S9(11)V99 VALUE ZERO.           
021100     05  WS-GROWTH-PCT                PIC S9(05)V99 VALUE ZERO.           
021200     05  WS-AVG-DAILY-REVENUE         PIC S9(11)V99 VALUE ZERO.           
021300     05  FILLER                       PIC X(06).                          
021400 01  WS-MIN-SALE-DATE                 PIC X(10) VALUE HIGH-VALUES.        
021500 01  WS-MAX-SALE-DATE                 PIC X(10) VALUE LOW-VALUES.         
021600*                                                                         
021700*****************************************************************         
021800* DISTINCT-MEDICINE-SOLD TABLE.  SEARCH-OR-INSERT ON MEDICINE ID,         
021900* SAME HABIT AS THE OLD EQUIPMENT LOOKUP THIS SHOP HAS USED FOR           
022000* YEARS.  500 IS THE SAME CAP THE RECOMMENDATION ENGINE USES.             
022100*****************************************************************         
022200 01  WS-MEDICINE-TBL.                                                     
022300     05  MED-ENTRY OCCURS 500 TIMES INDEXED BY MED-IDX.                   
022400         10  MED-MEDICINE-ID          PIC 9(06).                          
022500         10  MED-SUMMER-QTY           PIC 9(07) COMP.                     
022600         10  MED-MONSOON-QTY          PIC 9(07) COMP.                     
022700         10  MED-WINTER-QTY           PIC 9(07) COMP.                     
022800         10  MED-TOTAL-QTY            PIC 9(07) COMP.                     
022900 01  WS-MEDICINE-TBL-ALPHA REDEFINES WS-MEDICINE-TBL                      
023000                                  PIC X(15000).                           
023100 01  WS-MEDICINE-COUNT                PIC 9(05) COMP VALUE ZERO.          
023200*                                                                         
023300*****************************************************************         
023400* PER-CUSTOMER ACTIVITY TABLE.  SEARCH-OR-INSERT ON CUSTOMER ID.          
023500* RAISED FROM 150 TO 300 PER TKT#5733.                                    
023600*****************************************************************         
023700 01  WS-CUSTOMER-TBL.                                                     
023800     05  CUS-ENTRY OCCURS 300 TIMES INDEXED BY CUS-IDX.                   
023900         10  CUS-CUSTOMER-ID          PIC 9(06).                          
024000         10  CUS-INVOICE-COUNT        PIC 9(05) COMP.                     
024100         10  CUS-TOTAL-SPENT          PIC S9(11)V99.                      
024200         10  CUS-LAST-PURCHASE-DATE   PIC X(10).                          
024300         10  CUS-RETURN-COUNT         PIC 9(05) COMP.                     
024400 01  WS-CUSTOMER-TBL-ALPHA REDEFINES WS-CUSTOMER-TBL                      
024500                                  PIC X(11700).                           
024600 01  WS-CUSTOMER-COUNT                PIC 9(05) COMP VALUE ZERO.          
024700 01  WS-AVG-ORDER-VALUE              PIC S9(09)V99 VALUE ZERO.            
024800*                                                                         
024900*****************************************************************         
025000* HELD AT INVOICE-HEADER TIME AND APPLIED TO EVERY SALE LINE              
025100* THAT FOLLOWS -- THE SALE-LINE RECORD HAS NEITHER A DATE NOR A           
025200* CUSTOMER OF ITS OWN.                                                    
025300*****************************************************************         
025400 01  WS-CURRENT-INVOICE-HOLD.                                             
025500     05  CIH-CUSTOMER-ID              PIC 9(06).                          
025600     05  CIH-SEASON                   PIC X(07).                          
025700     05  CIH-RECENT-SWITCH            PIC X(01).                          
025800         88  CIH-IN-RECENT-WINDOW     VALUE "Y".                          
025900     05  CIH-PREVIOUS-SWITCH          PIC X(01).                          
026000         88  CIH-IN-PREVIOUS-WINDOW   VALUE "Y".                          
026100     05  FILLER                       PIC X(05).                          
026200*                                                                         
026300*****************************************************************         
026400* DATE-PARSING WORK AREA -- YYYY-MM-DD STRING TORN APART THE SAME         
026500* WAY PHRMEDIT PARSES SL-DATE FOR ITS OWN SEASON DERIVATION.              
026600* REUSED HERE FOR EVERY INVOICE DATE AND FOR TODAY'S DATE.                
026700*****************************************************************         
026800 01  WS-PARSE-DATE-WORK                PIC X(10).                         
026900 01  WS-PARSE-DATE-PARTS REDEFINES WS-PARSE-DATE-WORK.                    
027000     05  WS-PARSE-YEAR-X                PIC X(04).                        
027100     05  FILLER                         PIC X(01).                        
027200     05  WS-PARSE-MONTH-X                PIC X(02).                       
027300     05  FILLER                         PIC X(01).                        
027400     05  WS-PARSE-DAY-X                  PIC X(02).                       
027500 01  WS-PARSE-YEAR                     PIC 9(04) COMP.                    
027600 01  WS-PARSE-MONTH                    PIC 9(02) COMP.                    
027700 01  WS-PARSE-DAY                      PIC 9(02) COMP.                    
027800 01  WS-DATE-ORDINAL                   PIC 9(08) COMP.                    
027900 01  WS-MIN-DATE-ORDINAL              PIC 9(08) COMP.                     
028000*                                                                         
028100*****************************************************************         
028200* CUMULATIVE-DAYS-BEFORE-MONTH TABLE, LOADED FROM A LITERAL THE           
028300* SAME WAY THE OLD PROCEDURE-CODE TABLES ON THE BILLING SYSTEM            
028400* WERE BUILT -- ONE VALUE CLAUSE, REDEFINED INTO TWELVE ENTRIES.          
028500* NO INTRINSIC FUNCTION ON THIS COMPILER DOES JULIAN-DAY MATH, SO         
028600* THE ORDINAL IS BUILT BY HAND OFF THIS TABLE PLUS THE USUAL              
028700* LEAP-YEAR DIVISIBILITY CHECK.                                           
028800*****************************************************************         
028900 01  WS-CUM-DAYS-LITERAL              PIC X(36)                           
029000         VALUE "000031059090120151181212243273304334".                    
029100 01  WS-CUM-DAYS-TBL REDEFINES WS-CUM-DAYS-LITERAL.                       
029200     05  CD-CUM-DAYS OCCURS 12 TIMES   PIC 9(03).                         
029300*                                                                         
029400 01  WS-LEAP-YEAR-WORK.                                                   
029500     05  WS-YEAR-DIV4                 PIC 9(04) COMP.                     
029600     05  WS-YEAR-REM4                 PIC 9(04) COMP.                     
029700     05  WS-YEAR-DIV100                PIC 9(04) COMP.                    
029800     05  WS-YEAR-REM100                PIC 9(04) COMP.                    
029900     05  WS-YEAR-DIV400                PIC 9(04) COMP.                    
030000     05  WS-YEAR-REM400                PIC 9(04) COMP.                    
030100     05  WS-LEAP-SWITCH                PIC X(01).                         
030200         88  WS-YEAR-IS-LEAP           VALUE "Y".                         
030300     05  FILLER                       PIC X(03).                          
030400*                                                                         
030500 01  WS-TODAY-FULL                    PIC 9(08).                          
030600 01  WS-TODAY-PARTS REDEFINES WS-TODAY-FULL.                              
030700     05  WS-TODAY-YEAR                PIC 9(04).                          
030800     05  WS-TODAY-MONTH               PIC 9(02).                          
030900     05  WS-TODAY-DAY                 PIC 9(02).                          
031000 01  WS-TODAY-ORDINAL                 PIC 9(08) COMP.                     
031100 01  WS-RECENT-BOUNDARY-ORD           PIC 9(08) COMP.                     
031200 01  WS-PREVIOUS-BOUNDARY-ORD         PIC 9(08) COMP.                     
031300*                                                                         
031400 01  FLAGS-AND-SWITCHES.                                                  
031500     05  WS-RECOMMEND-EOF-SWITCH      PIC X(01) VALUE "N".                
031600         88  END-OF-RECOMMEND         VALUE "Y".                          
031700     05  WS-SUMMARY-EOF-SWITCH        PIC X(01) VALUE "N".                
031800         88  END-OF-SUMMARY           VALUE "Y".                          
031900     05  WS-INVSORT-EOF-SWITCH        PIC X(01) VALUE "N".                
032000         88  END-OF-INVSORT           VALUE "Y".                          
032100     05  WS-INVOICE-EOF-SWITCH        PIC X(01) VALUE "N".                
032200         88  END-OF-INVOICE           VALUE "Y".                          
032300     05  WS-RETURN-EOF-SWITCH         PIC X(01) VALUE "N".                
032400         88  END-OF-RETURN            VALUE "Y".                          
032500     05  WS-SEASON-BLOCK-SWITCH       PIC X(01) VALUE "N".                
032600         88  RECOMMEND-BLOCK-DONE     VALUE "Y".                          
032700     05  FILLER                       PIC X(02).                          
032800*                                                                         
032900 01  COUNTERS-AND-SUBSCRIPTS.                                             
033000     05  WS-PRINT-SUB                 PIC 9(04) COMP VALUE ZERO.          
033100     05  WS-LINE-COUNT                PIC 9(03) COMP VALUE ZERO.          
033200     05  WS-PAGE-COUNT                PIC 9(03) COMP VALUE 1.             
033300     05  WS-FASTMOVER-PRINTED         PIC 9(03) COMP VALUE ZERO.          
033400     05  FILLER                       PIC X(04).                          
033500*                                                                         
033600*****************************************************************         
033700* PRINT LINES FOR THE ORDERING GUIDE.  BUILT AND MOVED TO                 
033800* ORDER-GUIDE-REC ONE AT A TIME, SAME AS THE OLD BOXED-HEADER             
033900* PATIENT-LIST REPORTS.                                                   
034000*****************************************************************         
034100 01  WS-TITLE-LINE-1.                                                     
034200     05  FILLER                       PIC X(20) VALUE SPACES.             
034300     05  WT1-SEASON                   PIC X(07).                          
034400     05  FILLER                       PIC X(01) VALUE SPACE.              
034500     05  FILLER                       PIC X(30)                           
034600         VALUE "SEASON ORDERING GUIDE".                                   
034700     05  FILLER                       PIC X(74) VALUE SPACES.             
034800 01  WS-TITLE-LINE-2.                                                     
034900     05  FILLER                       PIC X(20) VALUE SPACES.             
035000     05  FILLER                       PIC X(24)                           
035100         VALUE "QUICK REFERENCE SHEET".                                   
035200     05  FILLER                       PIC X(88) VALUE SPACES.             
035300 01  WS-SEASON-INFO-LINE-1.                                               
035400     05  FILLER                       PIC X(02) VALUE SPACES.             
035500     05  FILLER                       PIC X(11)                           
035600         VALUE "DURATION: ".                                              
035700     05  SIL1-DURATION                PIC X(20).                          
035800     05  FILLER                       PIC X(08) VALUE "ORDER BY".         
035900     05  FILLER                       PIC X(02) VALUE ": ".               
036000     05  SIL1-ORDER-BY                PIC X(20).                          
036100     05  FILLER                       PIC X(69) VALUE SPACES.             
036200 01  WS-SEASON-INFO-LINE-2.                                               
036300     05  FILLER                       PIC X(02) VALUE SPACES.             
036400     05  FILLER                       PIC X(13)                           
036500         VALUE "PEAK DEMAND: ".                                           
036600     05  SIL2-PEAK-DEMAND             PIC X(20).                          
036700     05  FILLER                       PIC X(14)                           
036800         VALUE "TOTAL BUDGET: ".                                          
036900     05  FILLER                       PIC X(02) VALUE "R".                
037000     05  SIL2-TOTAL-BUDGET            PIC Z,ZZZ,ZZZ,ZZ9.99.               
037100     05  FILLER                       PIC X(65) VALUE SPACES.             
037200 01  WS-BUDGET-SUMMARY-LINE.                                              
037300     05  FILLER                       PIC X(02) VALUE SPACES.             
037400     05  FILLER                       PIC X(10)                           
037500         VALUE "CRITICAL: ".                                              
037600     05  BSL-CRITICAL                 PIC ZZ9.                            
037700     05  FILLER                       PIC X(07) VALUE "  HIGH:".          
037800     05  BSL-HIGH                     PIC ZZ9.                            
037900     05  FILLER                       PIC X(09) VALUE "  MEDIUM:".        
038000     05  BSL-MEDIUM                   PIC ZZ9.                            
038100     05  FILLER                       PIC X(06) VALUE "  LOW:".           
038200     05  BSL-LOW                      PIC ZZ9.                            
038300     05  FILLER                       PIC X(78) VALUE SPACES.             
038400 01  WS-CRITICAL-HDR-LINE.                                                
038500     05  FILLER                       PIC X(02) VALUE SPACES.             
038600     05  FILLER                       PIC X(04) VALUE "RANK".             
038700     05  FILLER                       PIC X(02) VALUE SPACES.             
038800     05  FILLER                       PIC X(42)                           
038900         VALUE "MEDICINE NAME".                                           
039000     05  FILLER                       PIC X(02) VALUE SPACES.             
039100     05  FILLER                       PIC X(08) VALUE "     QTY".         
039200     05  FILLER                       PIC X(02) VALUE SPACES.             
039300     05  FILLER                       PIC X(12)                           
039400         VALUE "  COST (INR)".                                            
039500     05  FILLER                       PIC X(38) VALUE SPACES.             
039600 01  WS-CRITICAL-DETAIL-LINE.                                             
039700     05  FILLER                       PIC X(02) VALUE SPACES.             
039800     05  CDL-RANK                     PIC ZZ9.                            
039900     05  FILLER                       PIC X(03) VALUE SPACES.             
040000     05  CDL-MEDICINE-NAME            PIC X(42).                          
040100     05  FILLER                       PIC X(01) VALUE SPACE.              
040200     05  CDL-QTY                      PIC ZZZZ,ZZ9.                       
040300     05  FILLER                       PIC X(02) VALUE SPACES.             
040400     05  CDL-COST                     PIC ZZZ,ZZZ,ZZZ9.                   
040500     05  FILLER                       PIC X(38) VALUE SPACES.             
040600 01  WS-FASTMOVER-HDR-LINE.                                               
040700     05  FILLER                       PIC X(02) VALUE SPACES.             
040800     05  FILLER                       PIC X(42)                           
040900         VALUE "FAST MOVERS -- MEDICINE NAME".                            
041000     05  FILLER                       PIC X(02) VALUE SPACES.             
041100     05  FILLER                       PIC X(10)                           
041200         VALUE " DAILY AVG".                                              
041300     05  FILLER                       PIC X(02) VALUE SPACES.             
041400     05  FILLER                       PIC X(12)                           
041500         VALUE "REORDER PT".                                              
041600     05  FILLER                       PIC X(42) VALUE SPACES.             
041700 01  WS-FASTMOVER-DETAIL-LINE.                                            
041800     05  FILLER                       PIC X(02) VALUE SPACES.             
041900     05  FDL-MEDICINE-NAME            PIC X(42).                          
042000     05  FILLER                       PIC X(02) VALUE SPACES.             
042100     05  FDL-DAILY-AVG                PIC ZZZZ,ZZ9.9.                     
042200     05  FILLER                       PIC X(05) VALUE SPACES.             
042300     05  FDL-REORDER-PT               PIC ZZZ,ZZZ,ZZZ9.                   
042400     05  FILLER                       PIC X(34) VALUE SPACES.             
042500 01  WS-TRAILER-LINE.                                                     
042600     05  FILLER                       PIC X(02) VALUE SPACES.             
042700     05  FILLER                       PIC X(11)                           
042800         VALUE "GENERATED: ".                                             
042900     05  TL-TIMESTAMP                 PIC 9(08).                          
043000     05  FILLER                       PIC X(03) VALUE SPACES.             
043100     05  FILLER                       PIC X(25)                           
043200         VALUE "REPORT: ORDERING GUIDE".                                  
043300     05  FILLER                       PIC X(65) VALUE SPACES.             
043400 01  WS-BLANK-LINE                    PIC X(132) VALUE SPACES.            
043500*                                                                         
043600*****************************************************************         
043700* DEBUG TRACE LINE.  UPSI-0 ON THE JOB CARD ENABLES THE DISPLAY           
043800* FOR A RERUN WHEN THE DASHBOARD FIGURES LOOK WRONG.                      
043900*****************************************************************         
044000 01  WS-RPT-TRACE-LINE.                                                   
044100     05  WS-RPT-TRACE-CUSTID          PIC 9(06).                          
044200     05  WS-RPT-TRACE-ORDINAL         PIC 9(08).                          
044300     05  FILLER                       PIC X(02).                          
044400 01  WS-RPT-TRACE-ALPHA REDEFINES WS-RPT-TRACE-LINE                       
044500                                  PIC X(16).                              
044600*                                                                         
044700 PROCEDURE DIVISION.                                                      
044800 100-MAINLINE-RTN.                                                        
044900     MOVE "100-MAINLINE-RTN" TO PARA-NAME.                                
045000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
045100     PERFORM 200-ORDER-GUIDE-RTN THRU 200-EXIT.                           
045200     PERFORM 400-STOCK-VALUATION-RTN THRU 400-EXIT.                       
045300     PERFORM 600-DASHBOARD-RTN THRU 600-EXIT.                             
045400     PERFORM 999-CLEANUP-RTN THRU 999-EXIT.                               
045500     STOP RUN.                                                            
045600*                                                                         
045700*****************************************************************         
045800* 000-HOUSEKEEPING -- READS THE SYSIN SEASON CARD, OPENS EVERY            
045900* FILE THIS PROGRAM TOUCHES (ALL THREE SECTIONS RUN IN ONE STEP,          
046000* UNLIKE PHRMPORD'S TWO-PATH RUN).                                        
046100*****************************************************************         
046200 000-HOUSEKEEPING.                                                        
046300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
046400     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
046500     ACCEPT WS-TARGET-SEASON-PARM FROM SYSIN.                             
046600     IF NOT (TARGET-IS-SUMMER OR TARGET-IS-MONSOON                        
046700             OR TARGET-IS-WINTER)                                         
046800         MOVE "000-HOUSEKEEPING" TO PARA-NAME                             
046900         MOVE "INVALID SEASON PARM CARD" TO ABEND-REASON                  
047000         MOVE "SUM/MON/WIN" TO EXPECTED-VAL                               
047100         MOVE WS-TARGET-SEASON-PARM TO ACTUAL-VAL                         
047200         GO TO 1000-ABEND-RTN                                             
047300     END-IF.                                                              
047400 000-EXIT.                                                                
047500     EXIT.                                                                
047600*                                                                         
047700*****************************************************************         
047800* 200-ORDER-GUIDE-RTN -- DRIVES THE WHOLE PRINTED REPORT FOR THE          
047900* TARGET SEASON.                                                          
048000*****************************************************************         
048100 200-ORDER-GUIDE-RTN.                                                     
048200     MOVE "200-ORDER-GUIDE-RTN" TO PARA-NAME.                             
048300     PERFORM 210-LOAD-SUMMARY-RTN THRU 210-EXIT.                          
048400     PERFORM 220-LOAD-RECOMMEND-RTN THRU 220-EXIT.                        
048500     PERFORM 250-PRINT-TITLE-RTN THRU 250-EXIT.                           
048600     PERFORM 260-PRINT-SEASON-INFO-RTN THRU 260-EXIT.                     
048700     PERFORM 270-PRINT-BUDGET-SUMMARY-RTN THRU 270-EXIT.                  
048800     PERFORM 280-PRINT-CRITICAL-TBL-RTN THRU 280-EXIT.                    
048900     PERFORM 290-PRINT-FASTMOVER-TBL-RTN THRU 290-EXIT.                   
049000     PERFORM 298-PRINT-TRAILER-RTN THRU 298-EXIT.                         
049100 200-EXIT.                                                                
049200     EXIT.                                                                
049300*                                                                         
049400*****************************************************************         
049500* 210-LOAD-SUMMARY-RTN -- SUMMARY-FILE ALWAYS CARRIES ALL THREE           
049600* SEASONS' TOTALS.  ONLY THE ONE MATCHING THE SYSIN CARD IS KEPT,         
049700* FOR THE SEASON-INFO BLOCK'S TOTAL-BUDGET FIGURE.                        
049800*****************************************************************         
049900 210-LOAD-SUMMARY-RTN.                                                    
050000     MOVE "210-LOAD-SUMMARY-RTN" TO PARA-NAME.                            
050100     PERFORM 215-READ-SUMMARY-RTN THRU 215-EXIT                           
050200         UNTIL END-OF-SUMMARY.                                            
050300     IF NOT TSH-SEASON-FOUND                                              
050400         MOVE "210-LOAD-SUMMARY-RTN" TO PARA-NAME                         
050500         MOVE "TARGET SEASON MISSING FROM SUMMARY-FILE" TO                
050600             ABEND-REASON                                                 
050700         MOVE WS-TARGET-SEASON-PARM TO EXPECTED-VAL                       
050800         MOVE "NOT FOUND" TO ACTUAL-VAL                                   
050900         GO TO 1000-ABEND-RTN                                             
051000     END-IF.                                                              
051100 210-EXIT.                                                                
051200     EXIT.                                                                
051300*                                                                         
051400 215-READ-SUMMARY-RTN.                                                    
051500     MOVE "215-READ-SUMMARY-RTN" TO PARA-NAME.                            
051600     READ SUMMARY-FILE INTO SEASONAL-SUMMARY-REC                          
051700         AT END                                                           
051800             SET END-OF-SUMMARY TO TRUE                                   
051900     END-READ.                                                            
052000     IF NOT END-OF-SUMMARY                                                
052100         IF SS-SEASON = WS-TARGET-SEASON-PARM                             
052200             MOVE SS-TOTAL-REVENUE TO TSH-TOTAL-REVENUE                   
052300             MOVE "Y" TO TSH-FOUND-SWITCH                                 
052400         END-IF                                                           
052500     END-IF.                                                              
052600 215-EXIT.                                                                
052700     EXIT.                                                                
052800*                                                                         
052900*****************************************************************         
053000* 220-LOAD-RECOMMEND-RTN -- SKIPS RECOMMEND-FILE FORWARD TO THE           
053100* TARGET SEASON'S BLOCK, THEN BUFFERS THE CONTIGUOUS BLOCK INTO           
053200* WS-RANK-TBL, SAME SKIP-THEN-COLLECT IDIOM PHRMRECM USES AGAINST         
053300* CLNSORT.  TKT#4977.                                                     
053400*****************************************************************         
053500 220-LOAD-RECOMMEND-RTN.                                                  
053600     MOVE "220-LOAD-RECOMMEND-RTN" TO PARA-NAME.                          
053700     PERFORM 225-READ-RECOMMEND-RTN THRU 225-EXIT.                        
053800     PERFORM 225-READ-RECOMMEND-RTN THRU 225-EXIT                         
053900         UNTIL END-OF-RECOMMEND                                           
054000             OR RC-SEASON = WS-TARGET-SEASON-PARM.                        
054100     PERFORM 230-BUFFER-ONE-RANK-RTN THRU 230-EXIT                        
054200         UNTIL END-OF-RECOMMEND OR RECOMMEND-BLOCK-DONE.                  
054300 220-EXIT.                                                                
054400     EXIT.                                                                
054500*                                                                         
054600 225-READ-RECOMMEND-RTN.                                                  
054700     MOVE "225-READ-RECOMMEND-RTN" TO PARA-NAME.                          
054800     READ RECOMMEND-FILE INTO RECOMMENDATION-REC                          
054900         AT END                                                           
055000             SET END-OF-RECOMMEND TO TRUE                                 
055100     END-READ.                                                            
055200 225-EXIT.                                                                
055300     EXIT.                                                                
055400*                                                                         
055500 230-BUFFER-ONE-RANK-RTN.                                                 
055600     MOVE "230-BUFFER-ONE-RANK-RTN" TO PARA-NAME.                         
055700     IF RC-SEASON NOT = WS-TARGET-SEASON-PARM                             
055800         SET RECOMMEND-BLOCK-DONE TO TRUE                                 
055900         GO TO 230-EXIT                                                   
056000     END-IF.                                                              
056100     ADD 1 TO WS-RANK-COUNT.                                              
056200     IF WS-RANK-COUNT > 200                                               
056300         MOVE "230-BUFFER-ONE-RANK-RTN" TO PARA-NAME                      
056400         MOVE "RANK TABLE OVERFLOW" TO ABEND-REASON                       
056500         MOVE "200 MAX" TO EXPECTED-VAL                                   
056600         MOVE SPACES TO ACTUAL-VAL                                        
056700         GO TO 1000-ABEND-RTN                                             
056800     END-IF.                                                              
056900     SET RANK-IDX TO WS-RANK-COUNT.                                       
057000     MOVE RC-MEDICINE-NAME TO RKE-MEDICINE-NAME(RANK-IDX).                
057100     MOVE RC-LAST-SEASON-SALES TO                                         
057200         RKE-LAST-SEASON-SALES(RANK-IDX).                                 
057300     MOVE RC-TOTAL-REVENUE TO RKE-TOTAL-REVENUE(RANK-IDX).                
057400     MOVE RC-DAILY-AVG-SALES TO                                           
057500         RKE-DAILY-AVG-SALES(RANK-IDX).                                   
057600     MOVE RC-FAST-MOVER TO RKE-FAST-MOVER(RANK-IDX).                      
057700     MOVE RC-PRIORITY TO RKE-PRIORITY(RANK-IDX).                          
057800     EVALUATE TRUE                                                        
057900         WHEN RC-PRI-CRITICAL                                             
058000             ADD 1 TO WS-CRITICAL-COUNT                                   
058100         WHEN RC-PRI-HIGH                                                 
058200             ADD 1 TO WS-HIGH-COUNT                                       
058300         WHEN RC-PRI-MEDIUM                                               
058400             ADD 1 TO WS-MEDIUM-COUNT                                     
058500         WHEN OTHER                                                       
058600             ADD 1 TO WS-LOW-COUNT                                        
058700     END-EVALUATE.                                                        
058800     PERFORM 225-READ-RECOMMEND-RTN THRU 225-EXIT.                        
058900 230-EXIT.                                                                
059000     EXIT.                                                                
059100*                                                                         
059200*****************************************************************         
059300* 250-PRINT-TITLE-RTN -- THE BOXED TITLE.                                 
059400*****************************************************************         
059500 250-PRINT-TITLE-RTN.                                                     
059600     MOVE "250-PRINT-TITLE-RTN" TO PARA-NAME.                             
059700     MOVE WS-TARGET-SEASON-PARM TO WT1-SEASON.                            
059800     WRITE ORDER-GUIDE-REC FROM WS-TITLE-LINE-1                           
059900         AFTER ADVANCING TOP-OF-FORM.                                     
060000     ADD 1 TO WS-LINE-COUNT.                                              
060100     WRITE ORDER-GUIDE-REC FROM WS-TITLE-LINE-2                           
060200         AFTER ADVANCING 1.                                               
060300     WRITE ORDER-GUIDE-REC FROM WS-BLANK-LINE                             
060400         AFTER ADVANCING 1.                                               
060500     ADD 2 TO WS-LINE-COUNT.                                              
060600 250-EXIT.                                                                
060700     EXIT.                                                                
060800*                                                                         
060900*****************************************************************         
061000* 260-PRINT-SEASON-INFO-RTN -- DURATION/ORDER-BY/PEAK-DEMAND ARE          
061100* FIXED LITERALS PER THE SEASON MAP, TOTAL BUDGET COMES OFF               
061200* SUMMARY-FILE'S MATCHING RECORD.                                         
061300*****************************************************************         
061400 260-PRINT-SEASON-INFO-RTN.                                               
061500     MOVE "260-PRINT-SEASON-INFO-RTN" TO PARA-NAME.                       
061600     EVALUATE TRUE                                                        
061700         WHEN TARGET-IS-SUMMER                                            
061800             MOVE "120 DAYS (FEB-MAY)" TO SIL1-DURATION                   
061900             MOVE "LATE JANUARY" TO SIL1-ORDER-BY                         
062000             MOVE "MARCH - APRIL" TO SIL2-PEAK-DEMAND                     
062100         WHEN TARGET-IS-MONSOON                                           
062200             MOVE "120 DAYS (JUN-SEP)" TO SIL1-DURATION                   
062300             MOVE "LATE MAY" TO SIL1-ORDER-BY                             
062400             MOVE "JULY - AUGUST" TO SIL2-PEAK-DEMAND                     
062500         WHEN OTHER                                                       
062600             MOVE "120 DAYS (OCT-JAN)" TO SIL1-DURATION                   
062700             MOVE "LATE SEPTEMBER" TO SIL1-ORDER-BY                       
062800             MOVE "NOVEMBER - DECEMBER" TO SIL2-PEAK-DEMAND               
062900     END-EVALUATE.                                                        
063000     MOVE TSH-TOTAL-REVENUE TO SIL2-TOTAL-BUDGET.                         
063100     WRITE ORDER-GUIDE-REC FROM WS-SEASON-INFO-LINE-1                     
063200         AFTER ADVANCING 1.                                               
063300     WRITE ORDER-GUIDE-REC FROM WS-SEASON-INFO-LINE-2                     
063400         AFTER ADVANCING 1.                                               
063500     WRITE ORDER-GUIDE-REC FROM WS-BLANK-LINE                             
063600         AFTER ADVANCING 1.                                               
063700     ADD 3 TO WS-LINE-COUNT.                                              
063800 260-EXIT.                                                                
063900     EXIT.                                                                
064000*                                                                         
064100 270-PRINT-BUDGET-SUMMARY-RTN.                                            
064200     MOVE "270-PRINT-BUDGET-SUMMARY-RTN" TO PARA-NAME.                    
064300     MOVE WS-CRITICAL-COUNT TO BSL-CRITICAL.                              
064400     MOVE WS-HIGH-COUNT TO BSL-HIGH.                                      
064500     MOVE WS-MEDIUM-COUNT TO BSL-MEDIUM.                                  
064600     MOVE WS-LOW-COUNT TO BSL-LOW.                                        
064700     WRITE ORDER-GUIDE-REC FROM WS-BUDGET-SUMMARY-LINE                    
064800         AFTER ADVANCING 1.                                               
064900     WRITE ORDER-GUIDE-REC FROM WS-BLANK-LINE                             
065000         AFTER ADVANCING 1.                                               
065100     ADD 2 TO WS-LINE-COUNT.                                              
065200 270-EXIT.                                                                
065300     EXIT.                                                                
065400*                                                                         
065500*****************************************************************         
065600* 280-PRINT-CRITICAL-TBL-RTN -- TOP 10 BY RANK.  WS-RANK-TBL IS           
065700* ALREADY IN RANK ORDER, THE SAME ORDER RECOMMEND-FILE WAS                
065800* WRITTEN IN, SO THE FIRST 10 ENTRIES ARE THE TOP 10.                     
065900*****************************************************************         
066000 280-PRINT-CRITICAL-TBL-RTN.                                              
066100     MOVE "280-PRINT-CRITICAL-TBL-RTN" TO PARA-NAME.                      
066200     WRITE ORDER-GUIDE-REC FROM WS-CRITICAL-HDR-LINE                      
066300         AFTER ADVANCING 1.                                               
066400     ADD 1 TO WS-LINE-COUNT.                                              
066500     PERFORM 285-PRINT-ONE-CRITICAL-RTN THRU 285-EXIT                     
066600         VARYING RANK-IDX FROM 1 BY 1                                     
066700         UNTIL RANK-IDX > WS-RANK-COUNT OR RANK-IDX > 10.                 
066800     WRITE ORDER-GUIDE-REC FROM WS-BLANK-LINE                             
066900         AFTER ADVANCING 1.                                               
067000     ADD 1 TO WS-LINE-COUNT.                                              
067100 280-EXIT.                                                                
067200     EXIT.                                                                
067300*                                                                         
067400 285-PRINT-ONE-CRITICAL-RTN.                                              
067500     MOVE "285-PRINT-ONE-CRITICAL-RTN" TO PARA-NAME.                      
067600     MOVE RANK-IDX TO CDL-RANK.                                           
067700     MOVE RKE-MEDICINE-NAME(RANK-IDX) TO CDL-MEDICINE-NAME.               
067800     MOVE RKE-LAST-SEASON-SALES(RANK-IDX) TO CDL-QTY.                     
067900     MOVE RKE-TOTAL-REVENUE(RANK-IDX) TO CDL-COST.                        
068000     WRITE ORDER-GUIDE-REC FROM WS-CRITICAL-DETAIL-LINE                   
068100         AFTER ADVANCING 1.                                               
068200     ADD 1 TO WS-LINE-COUNT.                                              
068300 285-EXIT.                                                                
068400     EXIT.                                                                
068500*                                                                         
068600*****************************************************************         
068700* 290-PRINT-FASTMOVER-TBL-RTN -- UP TO 10 FAST MOVERS IN RANK             
068800* ORDER, REORDER POINT COMPUTED HERE (REPORT-ONLY FIGURE, NOT             
068900* CARRIED ON RECOMMENDATION-REC).                                         
069000*****************************************************************         
069100 290-PRINT-FASTMOVER-TBL-RTN.                                             
069200     MOVE "290-PRINT-FASTMOVER-TBL-RTN" TO PARA-NAME.                     
069300     WRITE ORDER-GUIDE-REC FROM WS-FASTMOVER-HDR-LINE                     
069400         AFTER ADVANCING 1.                                               
069500     ADD 1 TO WS-LINE-COUNT.                                              
069600     MOVE ZERO TO WS-FASTMOVER-PRINTED.                                   
069700     PERFORM 295-PRINT-ONE-FASTMOVER-RTN THRU 295-EXIT                    
069800         VARYING RANK-IDX FROM 1 BY 1                                     
069900         UNTIL RANK-IDX > WS-RANK-COUNT                                   
070000             OR WS-FASTMOVER-PRINTED > 10.                                
070100 290-EXIT.                                                                
070200     EXIT.                                                                
070300*                                                                         
070400 295-PRINT-ONE-FASTMOVER-RTN.                                             
070500     MOVE "295-PRINT-ONE-FASTMOVER-RTN" TO PARA-NAME.                     
070600     IF RKE-IS-FAST-MOVER(RANK-IDX)                                       
070700         MOVE RKE-MEDICINE-NAME(RANK-IDX) TO                              
070800             FDL-MEDICINE-NAME                                            
070900         MOVE RKE-DAILY-AVG-SALES(RANK-IDX) TO FDL-DAILY-AVG              
071000         COMPUTE FDL-REORDER-PT =                                         
071100             RKE-DAILY-AVG-SALES(RANK-IDX) * 7                            
071200         WRITE ORDER-GUIDE-REC FROM WS-FASTMOVER-DETAIL-LINE              
071300             AFTER ADVANCING 1                                            
071400         ADD 1 TO WS-LINE-COUNT                                           
071500         ADD 1 TO WS-FASTMOVER-PRINTED                                    
071600     END-IF.                                                              
071700 295-EXIT.                                                                
071800     EXIT.                                                                
071900*                                                                         
072000 298-PRINT-TRAILER-RTN.                                                   
072100     MOVE "298-PRINT-TRAILER-RTN" TO PARA-NAME.                           
072200     ACCEPT TL-TIMESTAMP FROM DATE YYYYMMDD.                              
072300     WRITE ORDER-GUIDE-REC FROM WS-BLANK-LINE                             
072400         AFTER ADVANCING 1.                                               
072500     WRITE ORDER-GUIDE-REC FROM WS-TRAILER-LINE                           
072600         AFTER ADVANCING 1.                                               
072700     ADD 2 TO WS-LINE-COUNT.                                              
072800 298-EXIT.                                                                
072900     EXIT.                                                                
073000*                                                                         
073100*****************************************************************         
073200* 400-STOCK-VALUATION-RTN -- CLASSIFIES EVERY INVSORT RECORD AND          
073300* ACCUMULATES ITS ON-HAND VALUE.  THE EXTRACT IS PRESORTED BY             
073400* MEDICINE NAME THEN EXPIRY DATE ASCENDING, BUT THE STATUS BYTE           
073500* ITSELF IS RECOMPUTED HERE OFF THE CURRENT FIGURES RATHER THAN           
073600* TRUSTED FROM THE EXTRACT.  TKT#5261.                                    
073700*****************************************************************         
073800 400-STOCK-VALUATION-RTN.                                                 
073900     MOVE "400-STOCK-VALUATION-RTN" TO PARA-NAME.                         
074000     PERFORM 410-READ-INVSORT-RTN THRU 410-EXIT.                          
074100     PERFORM 420-CLASSIFY-ONE-RTN THRU 420-EXIT                           
074200         UNTIL END-OF-INVSORT.                                            
074300     PERFORM 490-DISPLAY-VALUATION-RTN THRU 490-EXIT.                     
074400 400-EXIT.                                                                
074500     EXIT.                                                                
074600*                                                                         
074700 410-READ-INVSORT-RTN.                                                    
074800     MOVE "410-READ-INVSORT-RTN" TO PARA-NAME.                            
074900     READ INVSORT-FILE INTO INVENTORY-MASTER-REC                          
075000         AT END                                                           
075100             SET END-OF-INVSORT TO TRUE                                   
075200     END-READ.                                                            
075300     IF NOT END-OF-INVSORT                                                
075400         ADD 1 TO WS-INVENTORY-RECORDS-READ                               
075500     END-IF.                                                              
075600 410-EXIT.                                                                
075700     EXIT.                                                                
075800*                                                                         
075900 420-CLASSIFY-ONE-RTN.                                                    
076000     MOVE "420-CLASSIFY-ONE-RTN" TO PARA-NAME.                            
076100     IF IN-QTY-IN-STOCK = ZERO                                            
076200         SET IN-STAT-OUT TO TRUE                                          
076300         ADD 1 TO WS-OUT-OF-STOCK-COUNT                                   
076400     ELSE                                                                 
076500         IF IN-QTY-IN-STOCK <= IN-REORDER-LEVEL                           
076600             SET IN-STAT-LOW TO TRUE                                      
076700             ADD 1 TO WS-LOW-STOCK-COUNT                                  
076800         ELSE                                                             
076900             IF IN-QTY-IN-STOCK <= IN-REORDER-LEVEL * 2                   
077000                 SET IN-STAT-MEDIUM TO TRUE                               
077100                 ADD 1 TO WS-MEDIUM-STOCK-COUNT                           
077200             ELSE                                                         
077300                 SET IN-STAT-ADEQUATE TO TRUE                             
077400                 ADD 1 TO WS-ADEQUATE-STOCK-COUNT                         
077500             END-IF                                                       
077600         END-IF                                                           
077700     END-IF.                                                              
077800     COMPUTE WS-TOTAL-INVENTORY-VALUE =                                   
077900         WS-TOTAL-INVENTORY-VALUE +                                       
078000         (IN-QTY-IN-STOCK * IN-PURCHASE-PRICE).                           
078100     PERFORM 410-READ-INVSORT-RTN THRU 410-EXIT.                          
078200 420-EXIT.                                                                
078300     EXIT.                                                                
078400*                                                                         
078500 490-DISPLAY-VALUATION-RTN.                                               
078600     MOVE "490-DISPLAY-VALUATION-RTN" TO PARA-NAME.                       
078700     DISPLAY "PHRMRPT -- INVENTORY RECORDS READ  "                        
078800         WS-INVENTORY-RECORDS-READ.                                       
078900     DISPLAY "PHRMRPT -- OUT OF STOCK COUNT      "                        
079000         WS-OUT-OF-STOCK-COUNT.                                           
079100     DISPLAY "PHRMRPT -- LOW STOCK COUNT         "                        
079200         WS-LOW-STOCK-COUNT.                                              
079300     DISPLAY "PHRMRPT -- MEDIUM STOCK COUNT      "                        
079400         WS-MEDIUM-STOCK-COUNT.                                           
079500     DISPLAY "PHRMRPT -- ADEQUATE STOCK COUNT    "                        
079600         WS-ADEQUATE-STOCK-COUNT.                                         
079700     DISPLAY "PHRMRPT -- TOTAL INVENTORY VALUE   "                        
079800         WS-TOTAL-INVENTORY-VALUE.                                        
079900 490-EXIT.                                                                
080000     EXIT.                                                                
080100*                                                                         
080200*****************************************************************         
080300* 600-DASHBOARD-RTN -- ROLLS INVOICE-FILE AND RETURN-FILE COLD            
080400* INTO THE GRAND TOTALS, GROWTH RATE, PER-MEDICINE SEASONAL               
080500* SPLIT AND PER-CUSTOMER ACTIVITY.  NONE OF THIS IS CARRIED ON A          
080600* RUNNING MASTER -- SEE THE NOTE ON THE CUSTOMER MASTER RECORD.           
080700*****************************************************************         
080800 600-DASHBOARD-RTN.                                                       
080900     MOVE "600-DASHBOARD-RTN" TO PARA-NAME.                               
081000     PERFORM 605-SET-GROWTH-BOUNDARY-RTN THRU 605-EXIT.                   
081100     PERFORM 610-READ-INVOICE-RTN THRU 610-EXIT.                          
081200     PERFORM 620-PROCESS-INVOICE-REC-RTN THRU 620-EXIT                    
081300         UNTIL END-OF-INVOICE.                                            
081400     PERFORM 700-ACCUM-RETURNS-RTN THRU 700-EXIT.                         
081500     PERFORM 750-COMPUTE-GROWTH-RTN THRU 750-EXIT.                        
081600     PERFORM 790-DISPLAY-DASHBOARD-RTN THRU 790-EXIT.                     
081700 600-EXIT.                                                                
081800     EXIT.                                                                
081900*                                                                         
082000*****************************************************************         
082100* 605-SET-GROWTH-BOUNDARY-RTN -- TODAY'S ORDINAL LESS 7 AND LESS          
082200* 14 GIVES THE TWO WINDOW BOUNDARIES.  SUBTRACTING STRAIGHT OFF           
082300* THE ORDINAL SIDESTEPS ANY MONTH/YEAR ROLLOVER ARITHMETIC.               
082400*****************************************************************         
082500 605-SET-GROWTH-BOUNDARY-RTN.                                             
082600     MOVE "605-SET-GROWTH-BOUNDARY-RTN" TO PARA-NAME.                     
082700     ACCEPT WS-TODAY-FULL FROM DATE YYYYMMDD.                             
082800     MOVE WS-TODAY-YEAR TO WS-PARSE-YEAR.                                 
082900     MOVE WS-TODAY-MONTH TO WS-PARSE-MONTH.                               
083000     MOVE WS-TODAY-DAY TO WS-PARSE-DAY.                                   
083100     PERFORM 950-DATE-TO-ORDINAL-RTN THRU 950-EXIT.                       
083200     MOVE WS-DATE-ORDINAL TO WS-TODAY-ORDINAL.                            
083300     COMPUTE WS-RECENT-BOUNDARY-ORD = WS-TODAY-ORDINAL - 7.               
083400     COMPUTE WS-PREVIOUS-BOUNDARY-ORD = WS-TODAY-ORDINAL - 14.            
083500 605-EXIT.                                                                
083600     EXIT.                                                                
083700*                                                                         
083800 610-READ-INVOICE-RTN.                                                    
083900     MOVE "610-READ-INVOICE-RTN" TO PARA-NAME.                            
084000     READ INVOICE-FILE INTO INVOICE-JOURNAL-REC                           
084100         AT END                                                           
084200             SET END-OF-INVOICE TO TRUE                                   
084300     END-READ.                                                            
084400 610-EXIT.                                                                
084500     EXIT.                                                                
084600*                                                                         
084700 620-PROCESS-INVOICE-REC-RTN.                                             
084800     MOVE "620-PROCESS-INVOICE-REC-RTN" TO PARA-NAME.                     
084900     EVALUATE TRUE                                                        
085000         WHEN IJ-HEADER-REC                                               
085100             PERFORM 630-PROCESS-HEADER-RTN THRU 630-EXIT                 
085200         WHEN IJ-LINE-REC                                                 
085300             PERFORM 640-PROCESS-LINE-RTN THRU 640-EXIT                   
085400     END-EVALUATE.                                                        
085500     PERFORM 610-READ-INVOICE-RTN THRU 610-EXIT.                          
085600 620-EXIT.                                                                
085700     EXIT.                                                                
085800*                                                                         
085900*****************************************************************         
086000* 630-PROCESS-HEADER-RTN -- ONE INVOICE HEADER.  DERIVES THE              
086100* SEASON AND THE GROWTH WINDOW ONCE, HOLDS THEM FOR THE LINES             
086200* THAT FOLLOW, AND ROLLS THE CUSTOMER TABLE.                              
086300*****************************************************************         
086400 630-PROCESS-HEADER-RTN.                                                  
086500     MOVE "630-PROCESS-HEADER-RTN" TO PARA-NAME.                          
086600     ADD 1 TO WS-DISTINCT-INVOICES.                                       
086700     IF IV-SALE-DATE < WS-MIN-SALE-DATE                                   
086800         MOVE IV-SALE-DATE TO WS-MIN-SALE-DATE                            
086900     END-IF.                                                              
087000     IF IV-SALE-DATE > WS-MAX-SALE-DATE                                   
087100         MOVE IV-SALE-DATE TO WS-MAX-SALE-DATE                            
087200     END-IF.                                                              
087300     MOVE IV-CUSTOMER-ID TO CIH-CUSTOMER-ID.                              
087400     MOVE IV-SALE-DATE TO WS-PARSE-DATE-WORK.                             
087500     MOVE WS-PARSE-YEAR-X TO WS-PARSE-YEAR.                               
087600     MOVE WS-PARSE-MONTH-X TO WS-PARSE-MONTH.                             
087700     MOVE WS-PARSE-DAY-X TO WS-PARSE-DAY.                                 
087800     PERFORM 650-DERIVE-SEASON-RTN THRU 650-EXIT.                         
087900     PERFORM 950-DATE-TO-ORDINAL-RTN THRU 950-EXIT.                       
088000     MOVE "N" TO CIH-RECENT-SWITCH.                                       
088100     MOVE "N" TO CIH-PREVIOUS-SWITCH.                                     
088200     IF WS-DATE-ORDINAL > WS-RECENT-BOUNDARY-ORD                          
088300         SET CIH-IN-RECENT-WINDOW TO TRUE                                 
088400     ELSE                                                                 
088500         IF WS-DATE-ORDINAL > WS-PREVIOUS-BOUNDARY-ORD                    
088600             SET CIH-IN-PREVIOUS-WINDOW TO TRUE                           
088700         END-IF                                                           
088800     END-IF.                                                              
088900     PERFORM 920-CHECK-CUSTOMER-RTN THRU 920-EXIT.                        
089000     ADD 1 TO CUS-INVOICE-COUNT(CUS-IDX).                                 
089100     ADD IV-TOTAL-AMOUNT TO CUS-TOTAL-SPENT(CUS-IDX).                     
089200     IF IV-SALE-DATE > CUS-LAST-PURCHASE-DATE(CUS-IDX)                    
089300         MOVE IV-SALE-DATE TO CUS-LAST-PURCHASE-DATE(CUS-IDX)             
089400     END-IF.                                                              
089500     IF TRACE-SWITCH-ON                                                   
089600         MOVE CIH-CUSTOMER-ID TO WS-RPT-TRACE-CUSTID                      
089700         MOVE WS-DATE-ORDINAL TO WS-RPT-TRACE-ORDINAL                     
089800         DISPLAY "PHRMRPT TRACE - " WS-RPT-TRACE-ALPHA                    
089900     END-IF.                                                              
090000 630-EXIT.                                                                
090100     EXIT.                                                                
090200*                                                                         
090300*****************************************************************         
090400* 640-PROCESS-LINE-RTN -- ONE SALE LINE.  GRAND TOTALS ALWAYS             
090500* ROLL; THE GROWTH-WINDOW ACCUMULATOR THAT ROLLS DEPENDS ON THE           
090600* SWITCH SET WHEN THE OWNING HEADER WAS READ.                             
090700*****************************************************************         
090800 640-PROCESS-LINE-RTN.                                                    
090900     MOVE "640-PROCESS-LINE-RTN" TO PARA-NAME.                            
091000     ADD SD-LINE-AMOUNT TO WS-GRAND-REVENUE.                              
091100     ADD SD-QTY-SOLD TO WS-GRAND-QUANTITY.                                
091200     IF CIH-IN-RECENT-WINDOW                                              
091300         ADD SD-LINE-AMOUNT TO WS-RECENT-REVENUE                          
091400     ELSE                                                                 
091500         IF CIH-IN-PREVIOUS-WINDOW                                        
091600             ADD SD-LINE-AMOUNT TO WS-PREVIOUS-REVENUE                    
091700         END-IF                                                           
091800     END-IF.                                                              
091900     PERFORM 910-CHECK-MEDICINE-RTN THRU 910-EXIT.                        
092000     ADD SD-QTY-SOLD TO MED-TOTAL-QTY(MED-IDX).                           
092100     EVALUATE CIH-SEASON                                                  
092200         WHEN "SUMMER "                                                   
092300             ADD SD-QTY-SOLD TO MED-SUMMER-QTY(MED-IDX)                   
092400         WHEN "MONSOON"                                                   
092500             ADD SD-QTY-SOLD TO MED-MONSOON-QTY(MED-IDX)                  
092600         WHEN OTHER                                                       
092700             ADD SD-QTY-SOLD TO MED-WINTER-QTY(MED-IDX)                   
092800     END-EVALUATE.                                                        
092900 640-EXIT.                                                                
093000     EXIT.                                                                
093100*                                                                         
093200*****************************************************************         
093300* 650-DERIVE-SEASON-RTN -- SAME MONTH-TO-SEASON EVALUATE PHRMEDIT         
093400* USES ON THE CLEANED SALES LOAD, REPEATED HERE RATHER THAN               
093500* SHARED THROUGH A CALL -- THIS SHOP DOES NOT SUBROUTINE A                
093600* THREE-WAY EVALUATE THIS SMALL.                                          
093700*****************************************************************         
093800 650-DERIVE-SEASON-RTN.                                                   
093900     MOVE "650-DERIVE-SEASON-RTN" TO PARA-NAME.                           
094000     EVALUATE WS-PARSE-MONTH                                              
094100         WHEN 02 WHEN 03 WHEN 04 WHEN 05                                  
094200             MOVE "SUMMER " TO CIH-SEASON                                 
094300         WHEN 06 WHEN 07 WHEN 08 WHEN 09                                  
094400             MOVE "MONSOON" TO CIH-SEASON                                 
094500         WHEN OTHER                                                       
094600             MOVE "WINTER " TO CIH-SEASON                                 
094700     END-EVALUATE.                                                        
094800 650-EXIT.                                                                
094900     EXIT.                                                                
095000*                                                                         
095100*****************************************************************         
095200* 700-ACCUM-RETURNS-RTN -- READS RETURN-FILE COLD FOR THE                 
095300* PER-CUSTOMER RETURN COUNT.  REFUND-TYPE RECORDS ARE SKIPPED,            
095400* ONLY THE RETURN-DETAIL SHAPE CARRIES A CUSTOMER ID WE TRUST.            
095500*****************************************************************         
095600 700-ACCUM-RETURNS-RTN.                                                   
095700     MOVE "700-ACCUM-RETURNS-RTN" TO PARA-NAME.                           
095800     OPEN INPUT RETURN-FILE.                                              
095900     PERFORM 710-READ-RETURN-RTN THRU 710-EXIT.                           
096000     PERFORM 720-PROCESS-RETURN-RTN THRU 720-EXIT                         
096100         UNTIL END-OF-RETURN.                                             
096200     CLOSE RETURN-FILE.                                                   
096300 700-EXIT.                                                                
096400     EXIT.                                                                
096500*                                                                         
096600 710-READ-RETURN-RTN.                                                     
096700     MOVE "710-READ-RETURN-RTN" TO PARA-NAME.                             
096800     READ RETURN-FILE INTO RETURN-JOURNAL-REC                             
096900         AT END                                                           
097000             SET END-OF-RETURN TO TRUE                                    
097100     END-READ.                                                            
097200 710-EXIT.                                                                
097300     EXIT.                                                                
097400*                                                                         
097500 720-PROCESS-RETURN-RTN.                                                  
097600     MOVE "720-PROCESS-RETURN-RTN" TO PARA-NAME.                          
097700     IF RJ-RETURN-REC                                                     
097800         MOVE RT-CUSTOMER-ID TO CIH-CUSTOMER-ID                           
097900         PERFORM 920-CHECK-CUSTOMER-RTN THRU 920-EXIT                     
098000         ADD 1 TO CUS-RETURN-COUNT(CUS-IDX)                               
098100     END-IF.                                                              
098200     PERFORM 710-READ-RETURN-RTN THRU 710-EXIT.                           
098300 720-EXIT.                                                                
098400     EXIT.                                                                
098500*                                                                         
098600*****************************************************************         
098700* 750-COMPUTE-GROWTH-RTN -- GROWTH PCT AND AVERAGE DAILY REVENUE          
098800* OVER THE FULL DATE RANGE SEEN ON INVOICE-FILE.                          
098900*****************************************************************         
099000 750-COMPUTE-GROWTH-RTN.                                                  
099100     MOVE "750-COMPUTE-GROWTH-RTN" TO PARA-NAME.                          
099200     IF WS-PREVIOUS-REVENUE = ZERO                                        
099300         MOVE ZERO TO WS-GROWTH-PCT                                       
099400     ELSE                                                                 
099500         COMPUTE WS-GROWTH-PCT ROUNDED =                                  
099600             (WS-RECENT-REVENUE - WS-PREVIOUS-REVENUE) /                  
099700             WS-PREVIOUS-REVENUE * 100                                    
099800     END-IF.                                                              
099900     MOVE WS-MIN-SALE-DATE TO WS-PARSE-DATE-WORK.                         
100000     MOVE WS-PARSE-YEAR-X TO WS-PARSE-YEAR.                               
100100     MOVE WS-PARSE-MONTH-X TO WS-PARSE-MONTH.                             
100200     MOVE WS-PARSE-DAY-X TO WS-PARSE-DAY.                                 
100300     PERFORM 950-DATE-TO-ORDINAL-RTN THRU 950-EXIT.                       
100400     MOVE WS-DATE-ORDINAL TO WS-MIN-DATE-ORDINAL.                         
100500     MOVE WS-MAX-SALE-DATE TO WS-PARSE-DATE-WORK.                         
100600     MOVE WS-PARSE-YEAR-X TO WS-PARSE-YEAR.                               
100700     MOVE WS-PARSE-MONTH-X TO WS-PARSE-MONTH.                             
100800     MOVE WS-PARSE-DAY-X TO WS-PARSE-DAY.                                 
100900     PERFORM 950-DATE-TO-ORDINAL-RTN THRU 950-EXIT.                       
101000     IF WS-DATE-ORDINAL >= WS-MIN-DATE-ORDINAL                            
101100         COMPUTE WS-AVG-DAILY-REVENUE =                                   
101200             WS-GRAND-REVENUE /                                           
101300             (WS-DATE-ORDINAL - WS-MIN-DATE-ORDINAL + 1)                  
101400     ELSE                                                                 
101500         MOVE ZERO TO WS-AVG-DAILY-REVENUE                                
101600     END-IF.                                                              
101700 750-EXIT.                                                                
101800     EXIT.                                                                
101900*                                                                         
102000 790-DISPLAY-DASHBOARD-RTN.                                               
102100     MOVE "790-DISPLAY-DASHBOARD-RTN" TO PARA-NAME.                       
102200     DISPLAY "PHRMRPT -- GRAND TOTAL REVENUE     "                        
102300         WS-GRAND-REVENUE.                                                
102400     DISPLAY "PHRMRPT -- GRAND TOTAL QUANTITY    "                        
102500         WS-GRAND-QUANTITY.                                               
102600     DISPLAY "PHRMRPT -- DISTINCT MEDICINES SOLD "                        
102700         WS-MEDICINE-COUNT.                                               
102800     DISPLAY "PHRMRPT -- DISTINCT INVOICES       "                        
102900         WS-DISTINCT-INVOICES.                                            
103000     DISPLAY "PHRMRPT -- AVERAGE DAILY REVENUE   "                        
103100         WS-AVG-DAILY-REVENUE.                                            
103200     DISPLAY "PHRMRPT -- GROWTH PCT (7 DAY)      "                        
103300         WS-GROWTH-PCT.                                                   
103400     DISPLAY "PHRMRPT -- CUSTOMERS WITH ACTIVITY "                        
103500         WS-CUSTOMER-COUNT.                                               
103600     PERFORM 792-DISPLAY-ONE-MEDICINE-RTN THRU 792-EXIT                   
103700         VARYING MED-IDX FROM 1 BY 1                                      
103800         UNTIL MED-IDX > WS-MEDICINE-COUNT.                               
103900     PERFORM 794-DISPLAY-ONE-CUSTOMER-RTN THRU 794-EXIT                   
104000         VARYING CUS-IDX FROM 1 BY 1                                      
104100         UNTIL CUS-IDX > WS-CUSTOMER-COUNT.                               
104200 790-EXIT.                                                                
104300     EXIT.                                                                
104400*                                                                         
104500*****************************************************************         
104600* 792-DISPLAY-ONE-MEDICINE-RTN -- ONE LINE PER DISTINCT MEDICINE          
104700* SOLD THIS RUN, SEASONAL SPLIT SIDE BY SIDE WITH THE RUN TOTAL.          
104800* TKT#5733 REVIEW ALSO ASKED WHY THIS TABLE WAS BUILT BUT NEVER           
104900* PRINTED -- IT WASN'T, THIS IS THE FIX.                                  
105000*****************************************************************         
105100 792-DISPLAY-ONE-MEDICINE-RTN.                                            
105200     MOVE "792-DISPLAY-ONE-MEDICINE-RTN" TO PARA-NAME.                    
105300     DISPLAY "PHRMRPT -- MEDICINE " MED-MEDICINE-ID(MED-IDX)              
105400         " SUMMER " MED-SUMMER-QTY(MED-IDX)                               
105500         " MONSOON " MED-MONSOON-QTY(MED-IDX)                             
105600         " WINTER " MED-WINTER-QTY(MED-IDX)                               
105700         " TOTAL " MED-TOTAL-QTY(MED-IDX).                                
105800 792-EXIT.                                                                
105900     EXIT.                                                                
106000*                                                                         
106100*****************************************************************         
106200* 794-DISPLAY-ONE-CUSTOMER-RTN -- ONE LINE PER CUSTOMER WITH              
106300* ACTIVITY THIS RUN.  AVERAGE ORDER VALUE IS TOTAL SPENT OVER             
106400* DISTINCT INVOICES -- A TABLE ENTRY OPENED ONLY BY A RETURN              
106500* CARRIES ZERO INVOICES, SO THE DIVIDE IS GUARDED.                        
106600*****************************************************************         
106700 794-DISPLAY-ONE-CUSTOMER-RTN.                                            
106800     MOVE "794-DISPLAY-ONE-CUSTOMER-RTN" TO PARA-NAME.                    
106900     IF CUS-INVOICE-COUNT(CUS-IDX) = ZERO                                 
107000         MOVE ZERO TO WS-AVG-ORDER-VALUE                                  
107100     ELSE                                                                 
107200         COMPUTE WS-AVG-ORDER-VALUE ROUNDED =                             
107300             CUS-TOTAL-SPENT(CUS-IDX) /                                   
107400             CUS-INVOICE-COUNT(CUS-IDX)                                   
107500     END-IF.                                                              
107600     DISPLAY "PHRMRPT -- CUSTOMER " CUS-CUSTOMER-ID(CUS-IDX)              
107700         " INVOICES " CUS-INVOICE-COUNT(CUS-IDX)                          
107800         " SPENT " CUS-TOTAL-SPENT(CUS-IDX)                               
107900         " AVG ORDER " WS-AVG-ORDER-VALUE                                 
108000         " LAST " CUS-LAST-PURCHASE-DATE(CUS-IDX)                         
108100         " RETURNS " CUS-RETURN-COUNT(CUS-IDX).                           
108200 794-EXIT.                                                                
108300     EXIT.                                                                
108400*                                                                         
108500*****************************************************************         
108600* 910-CHECK-MEDICINE-RTN -- SEARCH-OR-INSERT SD-MEDICINE-ID INTO          
108700* WS-MEDICINE-TBL, SAME SEARCH-OR-INSERT HABIT AS THE CATEGORY            
108800* TABLE ON THE SEASONAL ANALYSIS RUN.                                     
108900*****************************************************************         
109000 910-CHECK-MEDICINE-RTN.                                                  
109100     MOVE "910-CHECK-MEDICINE-RTN" TO PARA-NAME.                          
109200     SET MED-IDX TO 1.                                                    
109300     SEARCH MED-ENTRY                                                     
109400         AT END                                                           
109500             IF WS-MEDICINE-COUNT >= 500                                  
109600                 MOVE "910-CHECK-MEDICINE-RTN" TO PARA-NAME               
109700                 MOVE "MEDICINE TABLE OVERFLOW" TO ABEND-REASON           
109800                 MOVE "500 MAX" TO EXPECTED-VAL                           
109900                 MOVE SPACES TO ACTUAL-VAL                                
110000                 PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    
110100             END-IF                                                       
110200             ADD 1 TO WS-MEDICINE-COUNT                                   
110300             SET MED-IDX TO WS-MEDICINE-COUNT                             
110400             MOVE SD-MEDICINE-ID TO MED-MEDICINE-ID(MED-IDX)              
110500             MOVE ZERO TO MED-SUMMER-QTY(MED-IDX)                         
110600                          MED-MONSOON-QTY(MED-IDX)                        
110700                          MED-WINTER-QTY(MED-IDX)                         
110800                          MED-TOTAL-QTY(MED-IDX)                          
110900         WHEN MED-MEDICINE-ID(MED-IDX) = SD-MEDICINE-ID                   
111000             CONTINUE                                                     
111100     END-SEARCH.                                                          
111200 910-EXIT.                                                                
111300     EXIT.                                                                
111400*                                                                         
111500*****************************************************************         
111600* 920-CHECK-CUSTOMER-RTN -- SEARCH-OR-INSERT CIH-CUSTOMER-ID INTO         
111700* WS-CUSTOMER-TBL.  RAISED FROM 150 TO 300 PER TKT#5733.                  
111800*****************************************************************         
111900 920-CHECK-CUSTOMER-RTN.                                                  
112000     MOVE "920-CHECK-CUSTOMER-RTN" TO PARA-NAME.                          
112100     SET CUS-IDX TO 1.                                                    
112200     SEARCH CUS-ENTRY                                                     
112300         AT END                                                           
112400             IF WS-CUSTOMER-COUNT >= 300                                  
112500                 MOVE "920-CHECK-CUSTOMER-RTN" TO PARA-NAME               
112600                 MOVE "CUSTOMER TABLE OVERFLOW" TO ABEND-REASON           
112700                 MOVE "300 MAX" TO EXPECTED-VAL                           
112800                 MOVE SPACES TO ACTUAL-VAL                                
112900                 PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    
113000             END-IF                                                       
113100             ADD 1 TO WS-CUSTOMER-COUNT                                   
113200             SET CUS-IDX TO WS-CUSTOMER-COUNT                             
113300             MOVE CIH-CUSTOMER-ID TO CUS-CUSTOMER-ID(CUS-IDX)             
113400             MOVE ZERO TO CUS-INVOICE-COUNT(CUS-IDX)                      
113500                          CUS-TOTAL-SPENT(CUS-IDX)                        
113600                          CUS-RETURN-COUNT(CUS-IDX)                       
113700             MOVE LOW-VALUES TO                                           
113800                 CUS-LAST-PURCHASE-DATE(CUS-IDX)                          
113900         WHEN CUS-CUSTOMER-ID(CUS-IDX) = CIH-CUSTOMER-ID                  
114000             CONTINUE                                                     
114100     END-SEARCH.                                                          
114200 920-EXIT.                                                                
114300     EXIT.                                                                
114400*                                                                         
114500*****************************************************************         
114600* 950-DATE-TO-ORDINAL-RTN -- TURNS WS-PARSE-YEAR/MONTH/DAY INTO A         
114700* DAY-ORDINAL SUITABLE FOR SUBTRACTING ONE DATE FROM ANOTHER.             
114800* STANDARD PROLEPTIC-CALENDAR FORMULA: 365 DAYS PER YEAR PLUS A           
114900* LEAP DAY FOR EVERY 4TH YEAR, LESS EVERY 100TH, PLUS EVERY               
115000* 400TH, PLUS THE CUMULATIVE DAYS BEFORE THIS MONTH, PLUS THE             
115100* DAY OF MONTH, PLUS ONE MORE DAY IF THIS YEAR IS LEAP AND THE            
115200* MONTH IS PAST FEBRUARY.                                                 
115300*****************************************************************         
115400 950-DATE-TO-ORDINAL-RTN.                                                 
115500     MOVE "950-DATE-TO-ORDINAL-RTN" TO PARA-NAME.                         
115600     DIVIDE WS-PARSE-YEAR BY 4 GIVING WS-YEAR-DIV4                        
115700         REMAINDER WS-YEAR-REM4.                                          
115800     DIVIDE WS-PARSE-YEAR BY 100 GIVING WS-YEAR-DIV100                    
115900         REMAINDER WS-YEAR-REM100.                                        
116000     DIVIDE WS-PARSE-YEAR BY 400 GIVING WS-YEAR-DIV400                    
116100         REMAINDER WS-YEAR-REM400.                                        
116200     MOVE "N" TO WS-LEAP-SWITCH.                                          
116300     IF WS-YEAR-REM4 = ZERO                                               
116400         IF WS-YEAR-REM100 NOT = ZERO OR WS-YEAR-REM400 = ZERO            
116500             MOVE "Y" TO WS-LEAP-SWITCH                                   
116600         END-IF                                                           
116700     END-IF.                                                              
116800     COMPUTE WS-DATE-ORDINAL =                                            
116900         (WS-PARSE-YEAR * 365) + WS-YEAR-DIV4 - WS-YEAR-DIV100            
117000         + WS-YEAR-DIV400 + CD-CUM-DAYS(WS-PARSE-MONTH)                   
117100         + WS-PARSE-DAY.                                                  
117200     IF WS-YEAR-IS-LEAP AND WS-PARSE-MONTH > 2                            
117300         ADD 1 TO WS-DATE-ORDINAL                                         
117400     END-IF.                                                              
117500 950-EXIT.                                                                
117600     EXIT.                                                                
117700*                                                                         
117800*****************************************************************         
117900* 800-OPEN-FILES-RTN -- OPENS EVERY FILE THIS RUN NEEDS.                  
118000* RETURN-FILE IS OPENED SEPARATELY IN 700-ACCUM-RETURNS-RTN,              
118100* AFTER INVOICE-FILE HAS BEEN CLOSED, TO KEEP ONLY ONE JOURNAL            
118200* OPEN AT A TIME.                                                         
118300*****************************************************************         
118400 800-OPEN-FILES-RTN.                                                      
118500     MOVE "800-OPEN-FILES-RTN" TO PARA-NAME.                              
118600     OPEN OUTPUT SYSOUT-FILE.                                             
118700     OPEN INPUT RECOMMEND-FILE.                                           
118800     IF NOT RF-FILE-OK                                                    
118900         MOVE "800-OPEN-FILES-RTN" TO PARA-NAME                           
119000         MOVE "RECOMMEND-FILE OPEN FAILED" TO ABEND-REASON                
119100         MOVE "00" TO EXPECTED-VAL                                        
119200         MOVE RF-FILE-STATUS TO ACTUAL-VAL                                
119300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
119400     END-IF.                                                              
119500     OPEN INPUT SUMMARY-FILE.                                             
119600     IF NOT SF-FILE-OK                                                    
119700         MOVE "800-OPEN-FILES-RTN" TO PARA-NAME                           
119800         MOVE "SUMMARY-FILE OPEN FAILED" TO ABEND-REASON                  
119900         MOVE "00" TO EXPECTED-VAL                                        
120000         MOVE SF-FILE-STATUS TO ACTUAL-VAL                                
120100         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
120200     END-IF.                                                              
120300     OPEN INPUT INVSORT-FILE.                                             
120400     IF NOT IS-FILE-OK                                                    
120500         MOVE "800-OPEN-FILES-RTN" TO PARA-NAME                           
120600         MOVE "INVSORT-FILE OPEN FAILED" TO ABEND-REASON                  
120700         MOVE "00" TO EXPECTED-VAL                                        
120800         MOVE IS-FILE-STATUS TO ACTUAL-VAL                                
120900         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
121000     END-IF.                                                              
121100     OPEN INPUT INVOICE-FILE.                                             
121200     IF NOT IJ-FILE-OK                                                    
121300         MOVE "800-OPEN-FILES-RTN" TO PARA-NAME                           
121400         MOVE "INVOICE-FILE OPEN FAILED" TO ABEND-REASON                  
121500         MOVE "00" TO EXPECTED-VAL                                        
121600         MOVE IJ-FILE-STATUS TO ACTUAL-VAL                                
121700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
121800     END-IF.                                                              
121900     OPEN OUTPUT ORDER-GUIDE.                                             
122000 800-EXIT.                                                                
122100     EXIT.                                                                
122200*                                                                         
122300*****************************************************************         
122400* 999-CLEANUP-RTN -- CLOSES EVERYTHING STILL OPEN.                        
122500*****************************************************************         
122600 999-CLEANUP-RTN.                                                         
122700     MOVE "999-CLEANUP-RTN" TO PARA-NAME.                                 
122800     CLOSE RECOMMEND-FILE.                                                
122900     CLOSE SUMMARY-FILE.                                                  
123000     CLOSE INVSORT-FILE.                                                  
123100     CLOSE INVOICE-FILE.                                                  
123200     CLOSE ORDER-GUIDE.                                                   
123300     CLOSE SYSOUT-FILE.                                                   
123400 999-EXIT.                                                                
123500     EXIT.                                                                
123600*                                                                         
123700*****************************************************************         
123800* 1000-ABEND-RTN -- BAD SYSIN CARD, TABLE OVERFLOW OR BAD OPEN.           
123900*****************************************************************         
124000 1000-ABEND-RTN.                                                          
124100     MOVE SPACES TO ABEND-DATE.                                           
124200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
124300     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
124400 1000-EXIT.                                                               
124500     EXIT.                                                                
