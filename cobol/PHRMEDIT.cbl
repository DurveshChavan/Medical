000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PHRMEDIT.                                                   
000300 AUTHOR. RONALD ATWAL.                                                    
000400 INSTALLATION. SHOP FLOOR SYSTEMS - PHARMACY UNIT.                        
000500 DATE-WRITTEN. 03/14/94.                                                  
000600 DATE-COMPILED. 03/14/94.                                                 
000700 SECURITY. NON-CONFIDENTIAL.                                              
000800                                                                          
000900******************************************************************        
001000*REMARKS.                                                                 
001100*                                                                         
001200*          THIS PROGRAM EDITS THE DAILY MEDICINE SALES FEED               
001300*          HANDED OVER BY THE POINT-OF-SALE FRONT END.                    
001400*                                                                         
001500*          IT CONTAINS ONE RECORD FOR EVERY LINE RUNG UP AT THE           
001600*          COUNTER DURING THE BUSINESS DAY.                               
001700*                                                                         
001800*          THE PROGRAM EDITS EACH RECORD AGAINST THE PHARMACY             
001900*          MANAGER'S ACCEPTANCE CRITERIA, DERIVES THE SEASON AND          
002000*          CLEANED NAME FIELDS, AND WRITES A "GOOD" CLEAN-SALES           
002100*          FILE FOR THE SEASONAL ANALYSIS STEP THAT FOLLOWS.              
002200*                                                                         
002300******************************************************************        
002400* CHANGE LOG                                                    *         
002500* 03/14/94  RSA  ORIGINAL                                        *        
002600* 05/02/94  KLM  ADDED QUANTITY/PRICE RANGE EDITS PER OWNER      *        
002700*                REQUEST - WAS ACCEPTING ZERO-QUANTITY LINES     *        
002800* 09/19/94  RSA  MEDICINE NAME CLEAN-UP ROUTINE ADDED - MULTI-   *        
002900*                SPACE NAMES WERE SPLITTING TOP-N COUNTS         *        
003000* 02/08/95  DJT  BLANK GENERIC NAME NOW DEFAULTS TO UNKNOWN,     *        
003100*                TKT#4512                                       *         
003200* 08/30/95  RSA  SEASON DERIVATION MOVED TO ITS OWN PARAGRAPH    *        
003300*                FOR THE MONSOON CUT-OVER TESTING                *        
003400* 01/17/96  KLM  YEAR/MONTH BREAKOUT NOW USES A REDEFINES OF     *        
003500*                THE WORK DATE FIELD INSTEAD OF UNSTRING         *        
003600* 11/12/96  DJT  END-OF-JOB COUNTS RENAMED TO MATCH THE OWNER'S  *        
003700*                "INITIAL / REMOVED / REMAINING" LANGUAGE        *        
003800* 06/22/98  DJT  Y2K REVIEW - CS-YEAR IS FULL 4-DIGIT, SL-DATE   *        
003900*                IS FULL YYYY-MM-DD - NO CHANGES REQUIRED,       *        
004000*                SIGNED OFF DJT/RSA                              *        
004100* 03/03/99  RSA  UPSI-0 TRACE SWITCH ADDED FOR REJECT DEBUGGING, *        
004200*                TKT#5750                                       *         
004300******************************************************************        
004400                                                                          
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SOURCE-COMPUTER. IBM-390.                                                
004800 OBJECT-COMPUTER. IBM-390.                                                
004900 SPECIAL-NAMES.                                                           
005000     UPSI-0 ON  STATUS IS TRACE-SWITCH-ON                                 
005100            OFF STATUS IS TRACE-SWITCH-OFF.                               
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT SYSOUT                                                        
005500     ASSIGN TO UT-S-SYSOUT                                                
005600       ORGANIZATION IS SEQUENTIAL.                                        
005700                                                                          
005800     SELECT SALES-TXN                                                     
005900     ASSIGN TO UT-S-SALESTXN                                              
006000       ORGANIZATION IS LINE SEQUENTIAL                                    
006100       FILE STATUS IS IFCODE.                                             
006200                                                                          
006300     SELECT CLEAN-SALES                                                   
006400     ASSIGN TO UT-S-CLNSALES                                              
006500       ACCESS MODE IS SEQUENTIAL                                          
006600       FILE STATUS IS OFCODE.                                             
006700                                                                          
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  SYSOUT                                                               
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD                                           
007300     RECORD CONTAINS 130 CHARACTERS                                       
007400     BLOCK CONTAINS 0 RECORDS                                             
007500     DATA RECORD IS SYSOUT-REC.                                           
007600 01  SYSOUT-REC  PIC X(130).                                              
007700                                                                          
007800****** THIS FILE IS THE RAW POINT-OF-SALE EXTRACT                         
007900****** ONE RECORD PER LINE ITEM SOLD AT THE COUNTER                       
008000****** REJECTED RECORDS ARE COUNTED ONLY - NO ERROR FILE IS KEPT          
008100 FD  SALES-TXN                                                            
008200     LABEL RECORDS ARE STANDARD                                           
008300     RECORD CONTAINS 239 CHARACTERS                                       
008400     DATA RECORD IS INPUT-SALES-REC.                                      
008500 01  INPUT-SALES-REC PIC X(239).                                          
008600                                                                          
008700****** THIS FILE IS WRITTEN FOR EVERY SALES-TXN RECORD THAT               
008800****** PASSES THE PROGRAM'S EDIT ROUTINES.  THE ANALYSIS STEP             
008900****** THAT FOLLOWS READS NOTHING BUT THIS FILE.                          
009000 FD  CLEAN-SALES                                                          
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD                                           
009300     BLOCK CONTAINS 0 RECORDS                                             
009400     RECORD CONTAINS 353 CHARACTERS                                       
009500     DATA RECORD IS OUTPUT-CLEAN-REC.                                     
009600 01  OUTPUT-CLEAN-REC PIC X(353).                                         
009700                                                                          
009800 WORKING-STORAGE SECTION.                                                 
009900                                                                          
010000 01  FILE-STATUS-CODES.                                                   
010100     05  IFCODE                  PIC X(2).                                
010200         88 CODE-READ     VALUE SPACES.                                   
010300         88 NO-MORE-DATA-CD VALUE "10".                                   
010400     05  OFCODE                  PIC X(2).                                
010500         88 CODE-WRITE    VALUE SPACES.                                   
010600     05  FILLER                  PIC X(16).                               
010700                                                                          
010800** RAW-SALES-REC / CLEAN-SALES-REC LIVE HERE, NOT IN THE FD -             
010900** THE FD RECORDS ABOVE ARE PLAIN PIC X BUFFERS PER SHOP HABIT.           
011000 COPY PHSALES.                                                            
011100                                                                          
011200 01  WS-SALES-DATE-WORK          PIC X(10).                               
011300 01  WS-SALES-DATE-PARTS REDEFINES WS-SALES-DATE-WORK.                    
011400     05  WS-DATE-YEAR-X          PIC X(04).                               
011500     05  FILLER                  PIC X(01).                               
011600     05  WS-DATE-MONTH-X         PIC X(02).                               
011700     05  FILLER                  PIC X(01).                               
011800     05  WS-DATE-DAY-X           PIC X(02).                               
011900                                                                          
012000 01  WS-EDIT-TRACE-LINE.                                                  
012100     05  WS-TRACE-STAGE          PIC X(08) VALUE SPACES.                  
012200     05  WS-TRACE-COUNT          PIC 9(07) VALUE ZERO.                    
012300     05  FILLER                  PIC X(15) VALUE SPACES.                  
012400 01  WS-EDIT-TRACE-NUMERIC REDEFINES WS-EDIT-TRACE-LINE.                  
012500     05  FILLER                  PIC X(08).                               
012600     05  WS-TRACE-COUNT-N        PIC 9(07).                               
012700     05  FILLER                  PIC X(15).                               
012800 01  WS-EDIT-TRACE-ALPHA REDEFINES WS-EDIT-TRACE-LINE.                    
012900     05  WS-TRACE-ALL-CHARS      PIC X(30).                               
013000                                                                          
013100 77  WS-DATE                     PIC 9(6).                                
013200                                                                          
013300 01  COUNTERS-AND-ACCUMULATORS.                                           
013400     05 RECORDS-READ             PIC S9(7) COMP.                          
013500     05 RECORDS-ACCEPTED         PIC S9(7) COMP.                          
013600     05 RECORDS-REJECTED         PIC S9(7) COMP.                          
013700     05 FILLER                   PIC X(03).                               
013800                                                                          
013900 01  MISC-WS-FLDS.                                                        
014000     05 WS-CLEAN-SOURCE          PIC X(40).                               
014100     05 WS-CLEAN-RESULT          PIC X(40).                               
014200     05 WS-SRC-IDX               PIC S9(4) COMP.                          
014300     05 WS-DST-IDX                PIC S9(4) COMP.                         
014400     05 WS-REJECT-REASON          PIC X(40).                              
014500     05 FILLER                   PIC X(03).                               
014600                                                                          
014700 01  FLAGS-AND-SWITCHES.                                                  
014800     05 MORE-DATA-SW             PIC X(01) VALUE "Y".                     
014900         88 NO-MORE-DATA VALUE "N".                                       
015000     05 ERROR-FOUND-SW           PIC X(01) VALUE "N".                     
015100         88 RECORD-ERROR-FOUND VALUE "Y".                                 
015200         88 VALID-RECORD  VALUE "N".                                      
015300     05 FILLER                   PIC X(06).                               
015400                                                                          
015500 COPY PHABEND.                                                            
015600                                                                          
015700 PROCEDURE DIVISION.                                                      
015800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
015900     PERFORM 100-MAINLINE THRU 100-EXIT                                   
016000             UNTIL NO-MORE-DATA.                                          
016100     PERFORM 999-CLEANUP THRU 999-EXIT.                                   
016200     MOVE +0 TO RETURN-CODE.                                              
016300     GOBACK.                                                              
016400                                                                          
016500 000-HOUSEKEEPING.                                                        
016600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
016700     DISPLAY "******** BEGIN JOB PHRMEDIT ********".                      
016800     ACCEPT WS-DATE FROM DATE.                                            
016900     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
017000     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
017100     PERFORM 900-READ-SALES-TXN THRU 900-EXIT.                            
017200     IF NO-MORE-DATA                                                      
017300         MOVE "EMPTY INPUT FILE" TO ABEND-REASON                          
017400         GO TO 1000-ABEND-RTN.                                            
017500 000-EXIT.                                                                
017600     EXIT.                                                                
017700                                                                          
017800 100-MAINLINE.                                                            
017900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
018000     PERFORM 300-FIELD-EDITS THRU 300-EXIT.                               
018100                                                                          
018200     IF RECORD-ERROR-FOUND                                                
018300         ADD +1 TO RECORDS-REJECTED                                       
018400         IF TRACE-SWITCH-ON                                               
018500             DISPLAY "REJECT: " WS-REJECT-REASON                          
018600         END-IF                                                           
018700     ELSE                                                                 
018800         PERFORM 400-DERIVE-FIELDS THRU 400-EXIT                          
018900         ADD +1 TO RECORDS-ACCEPTED                                       
019000         PERFORM 700-WRITE-CLEAN-SALES THRU 700-EXIT.                     
019100                                                                          
019200     PERFORM 900-READ-SALES-TXN THRU 900-EXIT.                            
019300 100-EXIT.                                                                
019400     EXIT.                                                                
019500                                                                          
019600******************************************************************        
019700* 300-FIELD-EDITS - PHARMACY MANAGER'S ACCEPTANCE CRITERIA.      *        
019800* A RECORD IS GOOD ONLY IF EVERY CHECK BELOW PASSES.             *        
019900******************************************************************        
020000 300-FIELD-EDITS.                                                         
020100     MOVE "300-FIELD-EDITS" TO PARA-NAME.                                 
020200     MOVE "N" TO ERROR-FOUND-SW.                                          
020300     MOVE SPACES TO WS-REJECT-REASON.                                     
020400                                                                          
020500     IF SL-DATE = SPACES                                                  
020600        MOVE "*** MISSING SALE DATE" TO WS-REJECT-REASON                  
020700        MOVE "Y" TO ERROR-FOUND-SW                                        
020800        GO TO 300-EXIT.                                                   
020900                                                                          
021000     IF SL-MEDICINE-NAME = SPACES                                         
021100        MOVE "*** MISSING MEDICINE NAME" TO WS-REJECT-REASON              
021200        MOVE "Y" TO ERROR-FOUND-SW                                        
021300        GO TO 300-EXIT.                                                   
021400                                                                          
021500     IF SL-QUANTITY NOT NUMERIC                                           
021600        MOVE "*** NON-NUMERIC QUANTITY" TO WS-REJECT-REASON               
021700        MOVE "Y" TO ERROR-FOUND-SW                                        
021800        GO TO 300-EXIT.                                                   
021900                                                                          
022000     IF SL-QUANTITY < 1 OR SL-QUANTITY > 10000                            
022100        MOVE "*** QUANTITY OUT OF RANGE" TO WS-REJECT-REASON              
022200        MOVE "Y" TO ERROR-FOUND-SW                                        
022300        GO TO 300-EXIT.                                                   
022400                                                                          
022500     IF SL-UNIT-PRICE NOT NUMERIC                                         
022600        MOVE "*** NON-NUMERIC UNIT PRICE" TO WS-REJECT-REASON             
022700        MOVE "Y" TO ERROR-FOUND-SW                                        
022800        GO TO 300-EXIT.                                                   
022900                                                                          
023000     IF SL-UNIT-PRICE < 0.01 OR SL-UNIT-PRICE > 100000.00                 
023100        MOVE "*** UNIT PRICE OUT OF RANGE" TO WS-REJECT-REASON            
023200        MOVE "Y" TO ERROR-FOUND-SW                                        
023300        GO TO 300-EXIT.                                                   
023400                                                                          
023500 300-EXIT.                                                                
023600     EXIT.                                                                
023700                                                                          
023800******************************************************************        
023900* 400-DERIVE-FIELDS - TOTAL SALES, YEAR/MONTH/SEASON, CLEANED    *        
024000* NAMES.  ONLY REACHED FOR RECORDS THAT PASSED 300-FIELD-EDITS.  *        
024100******************************************************************        
024200 400-DERIVE-FIELDS.                                                       
024300     MOVE "400-DERIVE-FIELDS" TO PARA-NAME.                               
024400     MOVE RAW-SALES-REC TO CS-RAW-FIELDS.                                 
024500     COMPUTE CS-TOTAL-SALES = SL-QUANTITY * SL-UNIT-PRICE.                
024600                                                                          
024700     MOVE SL-DATE          TO WS-SALES-DATE-WORK.                         
024800     MOVE WS-DATE-YEAR-X   TO CS-YEAR.                                    
024900     MOVE WS-DATE-MONTH-X  TO CS-MONTH.                                   
025000                                                                          
025100     PERFORM 410-DERIVE-SEASON THRU 410-EXIT.                             
025200     PERFORM 450-CLEAN-NAMES   THRU 450-EXIT.                             
025300                                                                          
025400     MOVE "DERIVE  " TO WS-TRACE-STAGE.                                   
025500     ADD +1 TO WS-TRACE-COUNT.                                            
025600 400-EXIT.                                                                
025700     EXIT.                                                                
025800                                                                          
025900******************************************************************        
026000* 410-DERIVE-SEASON - INDIAN CLIMATE CALENDAR PER THE OWNER'S    *        
026100* SEASONAL ORDERING SHEET.  FEB-MAY SUMMER, JUN-SEP MONSOON,     *        
026200* OCT-JAN WINTER.                                                *        
026300******************************************************************        
026400 410-DERIVE-SEASON.                                                       
026500     MOVE "410-DERIVE-SEASON" TO PARA-NAME.                               
026600     EVALUATE CS-MONTH                                                    
026700         WHEN 02 WHEN 03 WHEN 04 WHEN 05                                  
026800             MOVE "SUMMER " TO CS-SEASON                                  
026900         WHEN 06 WHEN 07 WHEN 08 WHEN 09                                  
027000             MOVE "MONSOON" TO CS-SEASON                                  
027100         WHEN OTHER                                                       
027200             MOVE "WINTER " TO CS-SEASON                                  
027300     END-EVALUATE.                                                        
027400 410-EXIT.                                                                
027500     EXIT.                                                                
027600                                                                          
027700******************************************************************        
027800* 450-CLEAN-NAMES - UPPER-CASE, TRIM, AND COLLAPSE MULTI-SPACE   *        
027900* RUNS ON THE MEDICINE AND GENERIC NAMES.  BLANK GENERIC NAME    *        
028000* DEFAULTS TO UNKNOWN PER TKT#4512.  NO INTRINSIC FUNCTIONS ARE  *        
028100* USED - SEE 461/462 FOR THE HAND-WRITTEN COLLAPSE LOGIC.        *        
028200******************************************************************        
028300 450-CLEAN-NAMES.                                                         
028400     MOVE "450-CLEAN-NAMES" TO PARA-NAME.                                 
028500     MOVE SL-MEDICINE-NAME TO WS-CLEAN-SOURCE.                            
028600     INSPECT WS-CLEAN-SOURCE CONVERTING                                   
028700             "abcdefghijklmnopqrstuvwxyz" TO                              
028800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                                
028900     PERFORM 461-CLEAN-ONE-FIELD THRU 461-EXIT.                           
029000     MOVE WS-CLEAN-RESULT TO CS-MEDICINE-CLEAN.                           
029100                                                                          
029200     IF SL-GENERIC-NAME = SPACES                                          
029300         MOVE "UNKNOWN" TO CS-GENERIC-CLEAN                               
029400     ELSE                                                                 
029500         MOVE SL-GENERIC-NAME TO WS-CLEAN-SOURCE                          
029600         INSPECT WS-CLEAN-SOURCE CONVERTING                               
029700                 "abcdefghijklmnopqrstuvwxyz" TO                          
029800                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                             
029900         PERFORM 461-CLEAN-ONE-FIELD THRU 461-EXIT                        
030000         MOVE WS-CLEAN-RESULT TO CS-GENERIC-CLEAN                         
030100     END-IF.                                                              
030200 450-EXIT.                                                                
030300     EXIT.                                                                
030400                                                                          
030500 461-CLEAN-ONE-FIELD.                                                     
030600     MOVE SPACES TO WS-CLEAN-RESULT.                                      
030700     MOVE ZERO   TO WS-DST-IDX.                                           
030800     PERFORM 462-COPY-ONE-CHAR THRU 462-EXIT                              
030900             VARYING WS-SRC-IDX FROM 1 BY 1                               
031000             UNTIL WS-SRC-IDX > 40.                                       
031100     IF WS-DST-IDX > ZERO                                                 
031200         IF WS-CLEAN-RESULT(WS-DST-IDX:1) = SPACE                         
031300             SUBTRACT 1 FROM WS-DST-IDX                                   
031400         END-IF                                                           
031500     END-IF.                                                              
031600 461-EXIT.                                                                
031700     EXIT.                                                                
031800                                                                          
031900 462-COPY-ONE-CHAR.                                                       
032000     IF WS-CLEAN-SOURCE(WS-SRC-IDX:1) = SPACE                             
032100         IF WS-DST-IDX > ZERO                                             
032200             IF WS-CLEAN-RESULT(WS-DST-IDX:1) NOT = SPACE                 
032300                 ADD 1 TO WS-DST-IDX                                      
032400                 MOVE SPACE TO WS-CLEAN-RESULT(WS-DST-IDX:1)              
032500             END-IF                                                       
032600         END-IF                                                           
032700     ELSE                                                                 
032800         ADD 1 TO WS-DST-IDX                                              
032900         MOVE WS-CLEAN-SOURCE(WS-SRC-IDX:1)                               
033000                          TO WS-CLEAN-RESULT(WS-DST-IDX:1)                
033100     END-IF.                                                              
033200 462-EXIT.                                                                
033300     EXIT.                                                                
033400                                                                          
033500 700-WRITE-CLEAN-SALES.                                                   
033600     MOVE "700-WRITE-CLEAN-SALES" TO PARA-NAME.                           
033700     WRITE OUTPUT-CLEAN-REC FROM CLEAN-SALES-REC.                         
033800 700-EXIT.                                                                
033900     EXIT.                                                                
034000                                                                          
034100 800-OPEN-FILES.                                                          
034200     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
034300     OPEN INPUT SALES-TXN.                                                
034400     OPEN OUTPUT CLEAN-SALES, SYSOUT.                                     
034500 800-EXIT.                                                                
034600     EXIT.                                                                
034700                                                                          
034800 850-CLOSE-FILES.                                                         
034900     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
035000     CLOSE SALES-TXN, CLEAN-SALES, SYSOUT.                                
035100 850-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 900-READ-SALES-TXN.                                                      
035500     READ SALES-TXN INTO RAW-SALES-REC                                    
035600         AT END                                                           
035700         MOVE "N" TO MORE-DATA-SW                                         
035800         GO TO 900-EXIT                                                   
035900     END-READ.                                                            
036000     ADD +1 TO RECORDS-READ.                                              
036100 900-EXIT.                                                                
036200     EXIT.                                                                
036300                                                                          
036400 999-CLEANUP.                                                             
036500     MOVE "999-CLEANUP" TO PARA-NAME.                                     
036600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
036700                                                                          
036800     DISPLAY "** INITIAL ROWS READ **".                                   
036900     DISPLAY RECORDS-READ.                                                
037000     DISPLAY "** ROWS REMOVED **".                                        
037100     DISPLAY RECORDS-REJECTED.                                            
037200     DISPLAY "** ROWS REMAINING **".                                      
037300     DISPLAY RECORDS-ACCEPTED.                                            
037400                                                                          
037500     DISPLAY "******** NORMAL END OF JOB PHRMEDIT ********".              
037600 999-EXIT.                                                                
037700     EXIT.                                                                
037800                                                                          
037900 1000-ABEND-RTN.                                                          
038000     MOVE WS-DATE TO ABEND-DATE.                                          
038100     WRITE SYSOUT-REC FROM ABEND-REC.                                     
038200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
038300     DISPLAY "*** ABNORMAL END OF JOB - PHRMEDIT ***" UPON CONSOLE.       
038400     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
