000100******************************************************************
000200*  PHPAYRQ  --  PAYMENT-REQUEST EXTRACT READ BY PHRMBILL WHEN THE
000300*  SYSIN RUN-MODE CARD SAYS FINALIZE.  ONE RECORD PER INVOICE THE
000400*  CASHIER'S OFFICE HAS COLLECTED PAYMENT ON, PRESORTED ASCENDING
000500*  BY INVOICE-ID TO MATCH THE ASCENDING INVOICE-ID ORDER
000600*  INVOICE-FILE WAS WRITTEN IN -- SAME MATCH-MERGE HABIT AS
000700*  PHRMPORD'S PO-RECEIPT-REC AGAINST PO-FILE.
000800******************************************************************
000900 01  PAYMENT-REQ-REC.
001000     05  PR-INVOICE-ID                 PIC 9(08).
001100     05  PR-PAY-METHOD                 PIC X(08).
001200     05  FILLER                        PIC X(04).
