000100******************************************************************        
000200*  PHSALES  --  RAW AND CLEANSED PHARMACY SALES-TRANSACTION               
000300*  RECORD LAYOUTS.  COPIED INTO PHRMEDIT (BUILDS THE CLEAN-SALES          
000400*  SIDE FROM THE RAW SIDE), PHRMANLZ AND PHRMRECM (READ THE               
000500*  CLEAN-SALES SIDE ONLY).                                                
000600*                                                                         
000700*  RAW-SALES-REC IS THE 239-BYTE LINE-SEQUENTIAL EXTRACT HANDED           
000800*  OVER BY THE POINT-OF-SALE FEED.  CLEAN-SALES-REC IS THE FIXED          
000900*  QSAM RECORD WRITTEN BY PHRMEDIT ONCE A ROW PASSES EDIT.                
001000******************************************************************        
001100 01  RAW-SALES-REC.                                                       
001200     05  SL-DATE                     PIC X(10).                           
001300     05  SL-TIME                     PIC X(08).                           
001400     05  SL-INVOICE-ID               PIC X(12).                           
001500     05  SL-MEDICINE-NAME            PIC X(40).                           
001600     05  SL-GENERIC-NAME             PIC X(30).                           
001700     05  SL-BRAND                    PIC X(20).                           
001800     05  SL-MANUFACTURER             PIC X(30).                           
001900     05  SL-SUPPLIER                 PIC X(30).                           
002000     05  SL-DOSAGE-FORM              PIC X(15).                           
002100     05  SL-STRENGTH                 PIC X(10).                           
002200     05  SL-CATEGORY                 PIC X(20).                           
002300     05  SL-RX-REQUIRED              PIC 9.                               
002400         88  RX-REQUIRED             VALUE 1.                             
002500         88  RX-NOT-REQUIRED         VALUE 0.                             
002600     05  SL-QUANTITY                 PIC 9(05).                           
002700     05  SL-UNIT-PRICE               PIC 9(06)V99.                        
002800                                                                          
002900******************************************************************        
003000*  CLEAN-SALES-REC  --  CLEANSED SALES MASTER, ONE PER ACCEPTED           
003100*  RAW ROW.  CARRIES THE ORIGINAL FIELDS PLUS THE DERIVED ONES.           
003200******************************************************************        
003300 01  CLEAN-SALES-REC.                                                     
003400     05  CS-RAW-FIELDS.                                                   
003500         10  CS-DATE                 PIC X(10).                           
003600         10  CS-TIME                 PIC X(08).                           
003700         10  CS-INVOICE-ID           PIC X(12).                           
003800         10  CS-MEDICINE-NAME        PIC X(40).                           
003900         10  CS-GENERIC-NAME         PIC X(30).                           
004000         10  CS-BRAND                PIC X(20).                           
004100         10  CS-MANUFACTURER         PIC X(30).                           
004200         10  CS-SUPPLIER             PIC X(30).                           
004300         10  CS-DOSAGE-FORM          PIC X(15).                           
004400         10  CS-STRENGTH             PIC X(10).                           
004500         10  CS-CATEGORY             PIC X(20).                           
004600         10  CS-RX-REQUIRED          PIC 9.                               
004700         10  CS-QUANTITY             PIC 9(05).                           
004800         10  CS-UNIT-PRICE           PIC 9(06)V99.                        
004900     05  CS-DERIVED-FIELDS.                                               
005000         10  CS-TOTAL-SALES          PIC S9(09)V99.                       
005100         10  CS-YEAR                 PIC 9(04).                           
005200         10  CS-MONTH                PIC 99.                              
005300         10  CS-SEASON               PIC X(07).                           
005400             88  CS-SEASON-SUMMER    VALUE "SUMMER ".                     
005500             88  CS-SEASON-MONSOON   VALUE "MONSOON".                     
005600             88  CS-SEASON-WINTER    VALUE "WINTER ".                     
005700         10  CS-MEDICINE-CLEAN       PIC X(40).                           
005800         10  CS-GENERIC-CLEAN        PIC X(30).                           
005900     05  FILLER                      PIC X(20).                           
006000                                                                          
006100******************************************************************        
006200*  CLNSORT-REC  --  IMAGE OF CLEAN-SALES-REC AS IT ARRIVES AT             
006300*  PHRMANLZ AND PHRMRECM.  A JCL SORT STEP PRESORTS THE FILE              
006400*  (BY SEASON, THEN BY CS-MEDICINE-CLEAN) BEFORE THESE PROGRAMS           
006500*  EVER SEE IT -- SAME "PRESORTED EXTRACT" HABIT AS PATSORT AND           
006600*  TRMTSORT UPSTREAM OF PATSRCH/TRMTSRCH.                                 
006700******************************************************************        
006800 01  CLNSORT-REC.                                                         
006900     05  FILLER                      PIC X(353).                          
