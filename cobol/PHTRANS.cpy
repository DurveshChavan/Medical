000100******************************************************************        
000200*  PHTRANS  --  POSTING-JOURNAL RECORD LAYOUTS SHARED BY THE              
000300*  BILLING, RETURNS AND PURCHASE-ORDER PROGRAMS.  EACH JOURNAL            
000400*  IS A SINGLE QSAM FILE CARRYING TWO RECORD SHAPES, TOLD APART           
000500*  BY A LEADING ONE-BYTE TYPE CODE (SAME HABIT AS THE DETAIL/             
000600*  TRAILER SPLIT ON INPATIENT-DAILY-REC-DATA).                            
000700******************************************************************        
000800                                                                          
000900******************************************************************        
001000*  INVOICE-FILE -- HEADER (TYPE H) / SALE-LINE (TYPE L) RECORDS           
001100******************************************************************        
001200 01  INVOICE-JOURNAL-REC.                                                 
001300     05  IJ-RECORD-TYPE              PIC X(01).                           
001400         88  IJ-HEADER-REC           VALUE "H".                           
001500         88  IJ-LINE-REC             VALUE "L".                           
001600     05  IJ-RECORD-BODY              PIC X(80).                           
001700     05  IJ-INVOICE-HDR REDEFINES IJ-RECORD-BODY.                         
001800         10  IV-INVOICE-ID           PIC 9(08).                           
001900         10  IV-SALE-DATE            PIC X(10).                           
002000         10  IV-CUSTOMER-ID          PIC 9(06).                           
002100         10  IV-SUBTOTAL             PIC S9(09)V99.                       
002200         10  IV-GST-AMOUNT           PIC S9(09)V99.                       
002300         10  IV-TOTAL-AMOUNT         PIC S9(09)V99.                       
002400         10  IV-PAY-METHOD           PIC X(08).                           
002500         10  IV-PAY-STATUS           PIC X(08).                           
002510             88  IV-STAT-PENDING     VALUE "PENDING ".                    
002520             88  IV-STAT-PAID        VALUE "PAID    ".                    
002600         10  FILLER                  PIC X(07).                           
002700     05  IJ-SALE-LINE REDEFINES IJ-RECORD-BODY.                           
002800         10  SD-INVOICE-ID           PIC 9(08).                           
002900         10  SD-MEDICINE-ID          PIC 9(06).                           
003000         10  SD-QTY-SOLD             PIC 9(05).                           
003100         10  SD-UNIT-PRICE           PIC S9(06)V99.                       
003200         10  SD-LINE-AMOUNT          PIC S9(09)V99.                       
003300         10  FILLER                  PIC X(42).                           
003400                                                                          
003500******************************************************************        
003600*  RETURN-FILE -- RETURN DETAIL (TYPE R) / REFUND DETAIL (TYPE F)         
003700******************************************************************        
003800 01  RETURN-JOURNAL-REC.                                                  
003900     05  RJ-RECORD-TYPE              PIC X(01).                           
004000         88  RJ-RETURN-REC           VALUE "R".                           
004100         88  RJ-REFUND-REC           VALUE "F".                           
004200     05  RJ-RECORD-BODY              PIC X(100).                          
004300     05  RJ-RETURN-DETAIL REDEFINES RJ-RECORD-BODY.                       
004400         10  RT-RETURN-ID            PIC 9(08).                           
004500         10  RT-SALE-ID              PIC 9(08).                           
004600         10  RT-CUSTOMER-ID          PIC 9(06).                           
004700         10  RT-MEDICINE-ID          PIC 9(06).                           
004800         10  RT-QTY-RETURNED         PIC 9(05).                           
004900         10  RT-REASON               PIC X(30).                           
005000         10  RT-RETURN-DATE          PIC X(10).                           
005100         10  RT-REFUND-AMOUNT        PIC S9(09)V99.                       
005200         10  FILLER                  PIC X(16).                           
005300     05  RJ-REFUND-DETAIL REDEFINES RJ-RECORD-BODY.                       
005400         10  RF-RETURN-ID            PIC 9(08).                           
005500         10  RF-CUSTOMER-ID          PIC 9(06).                           
005600         10  RF-PAY-METHOD           PIC X(08).                           
005700         10  RF-REFUND-AMOUNT        PIC S9(09)V99.                       
005800         10  RF-REASON               PIC X(30).                           
005900         10  RF-APPROVER             PIC X(20).                           
006000         10  RF-REFUND-DATE          PIC X(10).                           
006100         10  FILLER                  PIC X(07).                           
006200                                                                          
006300******************************************************************        
006400*  PO-FILE -- HEADER (TYPE H) / ITEM DETAIL (TYPE I)                      
006500******************************************************************        
006600 01  PURCH-ORDER-REC.                                                     
006700     05  PJ-RECORD-TYPE              PIC X(01).                           
006800         88  PJ-PO-HEADER            VALUE "H".                           
006900         88  PJ-PO-ITEM              VALUE "I".                           
007000     05  PJ-RECORD-BODY              PIC X(70).                           
007100     05  PJ-PO-HDR REDEFINES PJ-RECORD-BODY.                              
007200         10  PO-ID                   PIC 9(08).                           
007300         10  PO-SUPPLIER-ID          PIC 9(05).                           
007400         10  PO-INVOICE-NUMBER       PIC X(17).                           
007500         10  PO-DATE                 PIC X(10).                           
007600         10  PO-TOTAL-AMOUNT         PIC S9(11)V99.                       
007700         10  PO-PAY-STATUS           PIC X(08).                           
007800             88  PO-STAT-PENDING     VALUE "PENDING ".                    
007900             88  PO-STAT-PAID        VALUE "PAID    ".                    
008000         10  FILLER                  PIC X(09).                           
008100     05  PJ-PO-ITEM-DTL REDEFINES PJ-RECORD-BODY.                         
008200         10  PI-PO-ID                PIC 9(08).                           
008300         10  PI-MEDICINE-ID          PIC 9(06).                           
008400         10  PI-BATCH                PIC X(12).                           
008500         10  PI-EXPIRY               PIC X(10).                           
008600         10  PI-QTY                  PIC 9(06).                           
008700         10  PI-COST-PER-UNIT        PIC S9(06)V99.                       
008800         10  PI-TOTAL-COST           PIC S9(09)V99.                       
008900         10  FILLER                  PIC X(09).                           
