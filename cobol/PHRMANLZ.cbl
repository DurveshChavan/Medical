000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PHRMANLZ.                                                   
000300 AUTHOR.  RONALD ATWAL.                                                   
000400 INSTALLATION.  SHOP FLOOR SYSTEMS - PHARMACY UNIT.                       
000500 DATE-WRITTEN.  04/18/94.                                                 
000600 DATE-COMPILED.  04/18/94.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800******************************************************************        
000900*  PHRMANLZ -- SEASONAL ANALYSIS ENGINE.                                  
001000*                                                                         
001100*  READS THE CLNSORT PRESORTED EXTRACT OF CLEAN-SALES (SORTED             
001200*  UPSTREAM BY JCL ON SEASON, THEN CLEANED MEDICINE NAME, THEN            
001300*  INVOICE NUMBER) AND PRODUCES SUMMARY-FILE -- ONE SEASONAL-             
001400*  SUMMARY RECORD APIECE FOR SUMMER, MONSOON AND WINTER, WRITTEN          
001500*  IN THAT FIXED ORDER REGARDLESS OF WHICH SEASON RUNS THE                
001600*  BIGGEST NUMBERS.  ALONG THE WAY IT ALSO WORKS UP A TOP-10              
001700*  FAST-SELLER LIST PER SEASON AND A CATEGORY BREAKOUT, BOTH              
001800*  DISPLAYED TO SYSOUT FOR THE MORNING RUN LOG -- NEITHER ONE             
001900*  HAS EVER HAD A FILE OF ITS OWN AND THIS PROGRAM DOES NOT               
002000*  ADD ONE.                                                               
002100*                                                                         
002200*  CHANGE LOG.                                                            
002300*    04/18/94  KLM  ORIGINAL SEASONAL ROLL-UP, WROTE ONLY THE             
002400*                   THREE SUMMARY RECORDS, NO TOP-N REPORT YET.           
002500*    05/02/94  KLM  ADDED SEASON-LEVEL DISTINCT-INVOICE TABLE             
002600*                   (SEARCH AGAINST WS-SEASON-INVOICE-TBL) --             
002700*                   FIRST CUT JUST COUNTED INPUT LINES, WHICH             
002800*                   OVERSTATED INVOICES WHEN A CART HAD MORE              
002900*                   THAN ONE LINE ITEM.                                   
003000*    07/11/94  RSA  ADDED TOP-10 FAST-SELLER TABLE PER SEASON,            
003100*                   BUBBLE-SORTED ON QUANTITY THE SAME WAY                
003200*                   PHRMPCTL SORTS ITS DAILY-AVERAGE TABLE --             
003300*                   REUSED THE COMPARE/SWAP SHAPE RATHER THAN             
003400*                   INVENT A SECOND SORT STYLE.  TKT#4601.                
003500*    09/26/94  RSA  CATEGORY BREAKOUT ADDED (WS-CATEGORY-TBL),            
003600*                   SEARCH-OR-INSERT SAME AS THE OLD EQUIPMENT            
003700*                   TABLE LOOKUP -- DISTINCT MEDICINE AND                 
003800*                   DISTINCT INVOICE SUB-TABLES NESTED UNDER              
003900*                   EACH CATEGORY ENTRY.  TKT#4688.                       
004000*    01/09/95  KLM  OVERFLOW ABEND ADDED ON THE SEASON-INVOICE            
004100*                   AND CATEGORY SUB-TABLES -- A LARGE SEASON             
004200*                   RAN PAST THE ORIGINAL TABLE SIZE AND SILENTLY         
004300*                   DROPPED INVOICES OFF THE COUNT.  TKT#4715.            
004400*    06/22/98  DJT  YEAR 2000 REVIEW.  CS-DATE IS AN 10-BYTE              
004500*                   YYYY-MM-DD STRING SO THE MIN/MAX COMPARE              
004600*                   BELOW SORTS CORRECTLY ACROSS THE CENTURY              
004700*                   BOUNDARY WITH NO CODE CHANGE.  SIGNED OFF             
004800*                   DJT/RSA.                                              
004900*    11/03/98  DJT  MEAN UNIT PRICE ON THE TOP-N LINE WAS                 
005000*                   TRUNCATING INSTEAD OF ROUNDING.  ADDED                
005100*                   ROUNDED ON THE DIVIDE.  TKT#4902.                     
005200*    03/17/99  RSA  GLOBAL DISTINCT-MEDICINE COUNT ADDED FOR THE          
005300*                   END-OF-JOB DISPLAY LINE -- OPERATIONS WANTED          
005400*                   THE OVERALL FIGURE, NOT JUST PER SEASON.              
005500*                   TKT#5011.                                             
005600*    09/21/99  RSA  END-OF-JOB DATE-RANGE LINE WAS ALWAYS PRINTING        
005700*                   A BLANK "THRU" DATE -- 999-CLEANUP-RTN MOVED          
005800*                   WS-MIN-DATE INTO ITS OWN ENCLOSING GROUP,             
005900*                   SPACE-FILLING WS-MAX-DATE RIGHT BEFORE THE            
006000*                   DISPLAY.  MOVE SERVED NO PURPOSE, DROPPED.            
006100*                   TKT#5751.                                             
006200*    11/29/99  RSA  PARA-NAME TRACE MOVE WAS MISSING FROM MOST            
006300*                   ROUTINES -- ADDED TO THE TOP OF EVERY ONE SO A        
006400*                   SYSOUT SCAN SHOWS THE LAST ROUTINE ENTERED THE        
006500*                   SAME WAY IT DOES IN PATLIST.  TKT#5798.               
006600******************************************************************        
006700 ENVIRONMENT DIVISION.                                                    
006800 CONFIGURATION SECTION.                                                   
006900 SOURCE-COMPUTER.  IBM-390.                                               
007000 OBJECT-COMPUTER.  IBM-390.                                               
007100 SPECIAL-NAMES.                                                           
007200     C01 IS TOP-OF-FORM                                                   
007300     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
007400            OFF STATUS IS TRACE-SWITCH-OFF.                               
007500 INPUT-OUTPUT SECTION.                                                    
007600 FILE-CONTROL.                                                            
007700     SELECT SYSOUT-FILE ASSIGN TO UT-S-SYSOUT.                            
007800     SELECT CLNSORT-FILE ASSIGN TO UT-S-CLNSRT                            
007900         ORGANIZATION IS SEQUENTIAL                                       
008000         FILE STATUS IS CS-FILE-STATUS.                                   
008100     SELECT SUMMARY-FILE ASSIGN TO UT-S-SUMFIL                            
008200         ORGANIZATION IS SEQUENTIAL                                       
008300         FILE STATUS IS SF-FILE-STATUS.                                   
008400 DATA DIVISION.                                                           
008500 FILE SECTION.                                                            
008600 FD  SYSOUT-FILE                                                          
008700     RECORDING MODE IS F                                                  
008800     LABEL RECORDS ARE STANDARD.                                          
008900 01  SYSOUT-REC                      PIC X(130).                          
009000 FD  CLNSORT-FILE                                                         
009100     RECORDING MODE IS F                                                  
009200     LABEL RECORDS ARE STANDARD.                                          
009300 01  INPUT-CLNSORT-REC                PIC X(353).                         
009400 FD  SUMMARY-FILE                                                         
009500     RECORDING MODE IS F                                                  
009600     LABEL RECORDS ARE STANDARD.                                          
009700 01  OUTPUT-SUMMARY-REC               PIC X(70).                          
009800 WORKING-STORAGE SECTION.                                                 
009900 01  WS-FILE-STATUS-GROUP.                                                
010000     05  CS-FILE-STATUS               PIC X(02).                          
010100         88  CS-FILE-OK               VALUE "00".                         
010200         88  CS-FILE-EOF              VALUE "10".                         
010300     05  SF-FILE-STATUS                PIC X(02).                         
010400         88  SF-FILE-OK                VALUE "00".                        
010500     05  FILLER                        PIC X(16).                         
010600*                                                                         
010700 COPY PHSALES.                                                            
010800*                                                                         
010900 COPY PHRECOM.                                                            
011000*                                                                         
011100******************************************************************        
011200*  REDEFINES 1 OF 3 -- MIN/MAX SEASON DATE BROKEN OUT FOR THE             
011300*  END-OF-JOB DISPLAY LINE.                                               
011400******************************************************************        
011500 01  WS-DATE-RANGE-WORK.                                                  
011600     05  WS-MIN-DATE                   PIC X(10) VALUE HIGH-VALUES.       
011700     05  WS-MAX-DATE                   PIC X(10) VALUE LOW-VALUES.        
011800     05  FILLER                        PIC X(04).                         
011900 01  WS-DATE-RANGE-PARTS REDEFINES WS-DATE-RANGE-WORK.                    
012000     05  WS-MIN-DATE-PARTS.                                               
012100         10  WS-MIN-YR                 PIC X(04).                         
012200         10  FILLER                    PIC X(01).                         
012300         10  WS-MIN-MO                 PIC X(02).                         
012400         10  FILLER                    PIC X(01).                         
012500         10  WS-MIN-DA                 PIC X(02).                         
012600     05  WS-MAX-DATE-PARTS.                                               
012700         10  WS-MAX-YR                 PIC X(04).                         
012800         10  FILLER                    PIC X(01).                         
012900         10  WS-MAX-MO                 PIC X(02).                         
013000         10  FILLER                    PIC X(01).                         
013100         10  WS-MAX-DA                 PIC X(02).                         
013200     05  FILLER                        PIC X(04).                         
013300*                                                                         
013400******************************************************************        
013500*  REDEFINES 2 OF 3 -- DEBUG TRACE LINE, NUMERIC AND ALPHA VIEWS.         
013600*  UPSI-0 ON THE JOB CARD ENABLES THESE DISPLAYS FOR A RERUN              
013700*  WHEN THE SEASON TOTALS DO NOT TIE OUT.  TKT#4601.                      
013800******************************************************************        
013900 01  WS-ANLZ-TRACE-LINE.                                                  
014000     05  WS-ANLZ-TRACE-NUM             PIC S9(11)V99.                     
014100 01  WS-ANLZ-TRACE-ALPHA REDEFINES WS-ANLZ-TRACE-LINE                     
014200                                      PIC X(13).                          
014300*                                                                         
014400******************************************************************        
014500*  REDEFINES 3 OF 3 -- REPORT-LINE EDIT VIEW FOR THE TOP-N AND            
014600*  CATEGORY SYSOUT LINES, SAME EDITED-PICTURE HABIT THE ORDERING          
014700*  GUIDE USES FOR ITS DOLLAR COLUMNS.                                     
014800******************************************************************        
014900 01  WS-REPORT-LINE-AREA.                                                 
015000     05  WS-RPT-NUMERIC-VAL            PIC S9(11)V99.                     
015100 01  WS-REPORT-EDIT-VIEW REDEFINES WS-REPORT-LINE-AREA.                   
015200     05  WS-RPT-EDIT-VAL               PIC $$$,$$$,$$9.99-.               
015300*                                                                         
015400 01  COUNTERS-AND-ACCUMULATORS.                                           
015500     05  RECORDS-READ                  PIC S9(7) COMP VALUE ZERO.         
015600     05  WS-GRAND-QTY                  PIC 9(11) COMP VALUE ZERO.         
015700     05  WS-GRAND-REVENUE              PIC S9(11)V99 VALUE ZERO.          
015800     05  WS-GLOBAL-MED-COUNT           PIC 9(05) COMP VALUE ZERO.         
015900     05  WS-SUB-IDX                    PIC S9(4) COMP VALUE ZERO.         
016000     05  WS-SUB-IDX2                   PIC S9(4) COMP VALUE ZERO.         
016100     05  WS-SWAP-FLAG                  PIC X(01) VALUE "N".               
016200         88  SWAP-MADE                 VALUE "Y".                         
016300         88  NO-SWAP-MADE              VALUE "N".                         
016400     05  FILLER                        PIC X(03).                         
016500*                                                                         
016600 01  FLAGS-AND-SWITCHES.                                                  
016700     05  WS-EOF-SWITCH                 PIC X(01) VALUE "N".               
016800         88  END-OF-CLNSORT            VALUE "Y".                         
016900     05  WS-FIRST-RECORD-SWITCH        PIC X(01) VALUE "Y".               
017000         88  FIRST-DETAIL-RECORD       VALUE "Y".                         
017100     05  FILLER                        PIC X(06).                         
017200*                                                                         
017300******************************************************************        
017400*  ONE ENTRY PER SEASON, HELD OPEN THE WHOLE RUN AND WRITTEN OUT          
017500*  IN FIXED SUMMER/MONSOON/WINTER ORDER AFTER END OF FILE.                
017600******************************************************************        
017700 01  WS-SEASON-WORK-TBL.                                                  
017800     05  WSN-ENTRY OCCURS 3 TIMES INDEXED BY WSN-IDX.                     
017900         10  WSN-SEASON-NAME            PIC X(07).                        
018000         10  WSN-TOTAL-QTY              PIC 9(09) COMP.                   
018100         10  WSN-TOTAL-REVENUE          PIC S9(11)V99.                    
018200         10  WSN-UNIQUE-INVOICES        PIC 9(07) COMP.                   
018300         10  WSN-UNIQUE-MEDS            PIC 9(05) COMP.                   
018400*                                                                         
018500******************************************************************        
018600*  SEASON-LEVEL DISTINCT-INVOICE TABLE.  RESET AT EVERY SEASON            
018700*  BREAK.  SIZED FOR 3000 DISTINCT INVOICES IN ONE SEASON --              
018800*  ABEND IF A SEASON EVER RUNS BIGGER.  TKT#4715.                         
018900******************************************************************        
019000 01  WS-SEASON-INVOICE-TBL.                                               
019100     05  WSI-ENTRY OCCURS 3000 TIMES INDEXED BY WSI-IDX                   
019200                                      PIC X(12).                          
019300 01  WS-SEASON-INVOICE-COUNT           PIC 9(05) COMP VALUE ZERO.         
019400*                                                                         
019500******************************************************************        
019600*  GLOBAL DISTINCT-MEDICINE TABLE, ACROSS ALL THREE SEASONS, FOR          
019700*  THE END-OF-JOB DISPLAY LINE ONLY.  TKT#5011.                           
019800******************************************************************        
019900 01  WS-GLOBAL-MED-TBL.                                                   
020000     05  GMD-ENTRY OCCURS 300 TIMES INDEXED BY GMD-IDX                    
020100                                      PIC X(40).                          
020200*                                                                         
020300******************************************************************        
020400*  RUNNING TOTALS FOR THE MEDICINE CURRENTLY IN CONTROL.  BROKEN          
020500*  WHEN THE CLEANED MEDICINE NAME OR THE SEASON CHANGES.                  
020600******************************************************************        
020700 01  WS-CURRENT-MEDICINE-ACCUM.                                           
020800     05  CMA-SEASON                    PIC X(07).                         
020900     05  CMA-MEDICINE-NAME             PIC X(40).                         
021000     05  CMA-TOTAL-QTY                 PIC 9(09) COMP.                    
021100     05  CMA-TOTAL-REVENUE             PIC S9(11)V99.                     
021200     05  CMA-PRICE-SUM                 PIC S9(09)V99.                     
021300     05  CMA-LINE-COUNT                PIC 9(07) COMP.                    
021400     05  CMA-INVOICE-COUNT             PIC 9(07) COMP.                    
021500     05  CMA-LAST-INVOICE-ID           PIC X(12).                         
021600     05  FILLER                        PIC X(03).                         
021700*                                                                         
021800******************************************************************        
021900*  TOP-10 FAST-SELLER TABLE, RESET AT EVERY SEASON BREAK, HELD            
022000*  IN DESCENDING QUANTITY ORDER BY 150-BUBBLE-PASS-RTN.                   
022100******************************************************************        
022200 01  WS-TOPN-TBL.                                                         
022300     05  TOPN-ENTRY OCCURS 10 TIMES INDEXED BY TOPN-IDX.                  
022400         10  TOPN-MEDICINE-NAME        PIC X(40).                         
022500         10  TOPN-TOTAL-QTY            PIC 9(09) COMP.                    
022600         10  TOPN-TOTAL-REVENUE        PIC S9(11)V99.                     
022700         10  TOPN-MEAN-PRICE           PIC S9(06)V99.                     
022800         10  TOPN-INVOICE-COUNT        PIC 9(07) COMP.                    
022900 01  WS-TOPN-COUNT                     PIC 9(02) COMP VALUE ZERO.         
023000******************************************************************        
023100*  SWAP TEMP FOR THE TOP-N BUBBLE SORT.  SIZED TO ONE FULL                
023200*  TOPN-ENTRY (40 + 4 + 13 + 8 + 4 = 69 BYTES) -- THE TRACE-LINE          
023300*  REDEFINES ABOVE IS TOO SMALL AND IS NOT USED FOR THIS.                 
023400******************************************************************        
023500 01  WS-TOPN-SWAP-TEMP                 PIC X(69).                         
023600*                                                                         
023700******************************************************************        
023800*  CATEGORY BREAKOUT TABLE.  SEARCH-OR-INSERT ON CAT-NAME, SAME           
023900*  IDIOM AS THE OLD EQUIPMENT-TABLE LOOKUP.  DISTINCT MEDICINE            
024000*  AND DISTINCT INVOICE COUNTS ARE HELD IN NESTED SUB-TABLES,             
024100*  SIZED FOR 80 MEDICINES AND 200 INVOICES PER CATEGORY -- ABEND          
024200*  IF EITHER ONE OVERFLOWS.  TKT#4688 / TKT#4715.                         
024300******************************************************************        
024400 01  WS-CATEGORY-TBL.                                                     
024500     05  CAT-ENTRY OCCURS 30 TIMES INDEXED BY CAT-IDX.                    
024600         10  CAT-NAME                  PIC X(20).                         
024700         10  CAT-TOTAL-QTY             PIC 9(09) COMP.                    
024800         10  CAT-TOTAL-REVENUE         PIC S9(11)V99.                     
024900         10  CAT-MED-COUNT             PIC 9(03) COMP.                    
025000         10  CAT-MED-TBL.                                                 
025100             15  CAT-MED-NAME OCCURS 80 TIMES                             
025200                                      PIC X(40).                          
025300         10  CAT-INV-COUNT             PIC 9(04) COMP.                    
025400         10  CAT-INV-TBL.                                                 
025500             15  CAT-INV-ID OCCURS 200 TIMES                              
025600                                      PIC X(12).                          
025700 01  WS-CATEGORY-COUNT                 PIC 9(02) COMP VALUE ZERO.         
025800******************************************************************        
025900*  DISPLAY ORDER FOR THE CATEGORY DUMP.  THE TABLE ITSELF IS              
026000*  LEFT IN INSERTION ORDER -- ONLY THIS SMALL SUBSCRIPT LIST IS           
026100*  RE-SORTED, SO THE BUBBLE SORT NEVER HAS TO SHUFFLE A CAT-ENTRY         
026200*  GROUP (WHICH CARRIES THE 80- AND 200-DEEP SUB-TABLES) BODILY.          
026300******************************************************************        
026400 01  WS-CAT-ORDER-TBL.                                                    
026500     05  CAT-ORDER-ENTRY OCCURS 30 TIMES PIC 9(02) COMP.                  
026600 01  WS-ORDER-TEMP                     PIC 9(02) COMP.                    
026700*                                                                         
026800 COPY PHABEND.                                                            
026900*                                                                         
027000 PROCEDURE DIVISION.                                                      
027100******************************************************************        
027200*  000-HOUSEKEEPING -- OPEN FILES, PRIME THE SEASON TABLE AND             
027300*  READ THE FIRST DETAIL RECORD.                                          
027400******************************************************************        
027500 000-HOUSEKEEPING.                                                        
027600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
027700     PERFORM 800-OPEN-FILES-RTN                                           
027800         THRU 800-EXIT.                                                   
027900     MOVE "SUMMER "  TO WSN-SEASON-NAME(1).                               
028000     MOVE "MONSOON" TO WSN-SEASON-NAME(2).                                
028100     MOVE "WINTER "  TO WSN-SEASON-NAME(3).                               
028200     PERFORM 900-READ-CLNSORT-RTN                                         
028300         THRU 900-EXIT.                                                   
028400 000-EXIT.                                                                
028500     EXIT.                                                                
028600*                                                                         
028700******************************************************************        
028800*  100-MAINLINE-RTN -- DRIVES THE READ LOOP, THEN FINALIZES.              
028900******************************************************************        
029000 100-MAINLINE-RTN.                                                        
029100     MOVE "100-MAINLINE-RTN" TO PARA-NAME.                                
029200     PERFORM 000-HOUSEKEEPING.                                            
029300     PERFORM 200-PROCESS-RECORD-RTN                                       
029400         THRU 200-EXIT                                                    
029500         UNTIL END-OF-CLNSORT.                                            
029600     PERFORM 700-FINALIZE-SUMMARY-RTN                                     
029700         THRU 700-EXIT.                                                   
029800     PERFORM 999-CLEANUP-RTN                                              
029900         THRU 999-EXIT.                                                   
030000     STOP RUN.                                                            
030100 100-EXIT.                                                                
030200     EXIT.                                                                
030300*                                                                         
030400******************************************************************        
030500*  200-PROCESS-RECORD-RTN -- FIRES SEASON AND MEDICINE CONTROL            
030600*  BREAKS AHEAD OF ACCUMULATING THE CURRENT DETAIL LINE.                  
030700******************************************************************        
030800 200-PROCESS-RECORD-RTN.                                                  
030900     MOVE "200-PROCESS-RECORD-RTN" TO PARA-NAME.                          
031000     ADD 1 TO RECORDS-READ.                                               
031100     IF FIRST-DETAIL-RECORD                                               
031200         MOVE "N" TO WS-FIRST-RECORD-SWITCH                               
031300         MOVE CS-SEASON TO CMA-SEASON                                     
031400         MOVE CS-MEDICINE-CLEAN TO CMA-MEDICINE-NAME                      
031500         PERFORM 850-RESET-SEASON-TBLS-RTN                                
031600             THRU 850-EXIT                                                
031700     ELSE                                                                 
031800         IF CS-SEASON NOT = CMA-SEASON                                    
031900             PERFORM 450-MEDICINE-BREAK-RTN                               
032000                 THRU 450-EXIT                                            
032100             PERFORM 400-SEASON-BREAK-RTN                                 
032200                 THRU 400-EXIT                                            
032300             MOVE CS-SEASON TO CMA-SEASON                                 
032400             MOVE CS-MEDICINE-CLEAN TO CMA-MEDICINE-NAME                  
032500         ELSE                                                             
032600             IF CS-MEDICINE-CLEAN NOT = CMA-MEDICINE-NAME                 
032700                 PERFORM 450-MEDICINE-BREAK-RTN                           
032800                     THRU 450-EXIT                                        
032900                 MOVE CS-MEDICINE-CLEAN TO CMA-MEDICINE-NAME              
033000             END-IF                                                       
033100         END-IF                                                           
033200     END-IF.                                                              
033300     PERFORM 330-ACCUM-DETAIL-RTN                                         
033400         THRU 330-EXIT.                                                   
033500     PERFORM 600-CATEGORY-ACCUM-RTN                                       
033600         THRU 600-EXIT.                                                   
033700     PERFORM 900-READ-CLNSORT-RTN                                         
033800         THRU 900-EXIT.                                                   
033900 200-EXIT.                                                                
034000     EXIT.                                                                
034100*                                                                         
034200******************************************************************        
034300*  330-ACCUM-DETAIL-RTN -- ROLLS THE CURRENT LINE INTO THE                
034400*  MEDICINE ACCUMULATOR, THE SEASON TOTALS, THE SEASON-INVOICE            
034500*  TABLE AND THE OVERALL DATE RANGE.                                      
034600******************************************************************        
034700 330-ACCUM-DETAIL-RTN.                                                    
034800     MOVE "330-ACCUM-DETAIL-RTN" TO PARA-NAME.                            
034900     ADD CS-QUANTITY TO CMA-TOTAL-QTY.                                    
035000     ADD CS-TOTAL-SALES TO CMA-TOTAL-REVENUE.                             
035100     ADD CS-UNIT-PRICE TO CMA-PRICE-SUM.                                  
035200     ADD 1 TO CMA-LINE-COUNT.                                             
035300     IF TRACE-SWITCH-ON                                                   
035400         MOVE CS-TOTAL-SALES TO WS-ANLZ-TRACE-NUM                         
035500         DISPLAY "TRACE DETAIL AMT " WS-ANLZ-TRACE-ALPHA                  
035600     END-IF.                                                              
035700     IF CS-INVOICE-ID NOT = CMA-LAST-INVOICE-ID                           
035800         ADD 1 TO CMA-INVOICE-COUNT                                       
035900         MOVE CS-INVOICE-ID TO CMA-LAST-INVOICE-ID                        
036000     END-IF.                                                              
036100     SET WSN-IDX TO 1.                                                    
036200     SEARCH WSN-ENTRY                                                     
036300         AT END                                                           
036400             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
036500         WHEN WSN-SEASON-NAME(WSN-IDX) = CS-SEASON                        
036600             ADD CS-QUANTITY TO WSN-TOTAL-QTY(WSN-IDX)                    
036700             ADD CS-TOTAL-SALES TO WSN-TOTAL-REVENUE(WSN-IDX)             
036800     END-SEARCH.                                                          
036900     SET WSI-IDX TO 1.                                                    
037000     SEARCH WSI-ENTRY                                                     
037100         AT END                                                           
037200             IF WS-SEASON-INVOICE-COUNT >= 3000                           
037300                 PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    
037400             END-IF                                                       
037500             ADD 1 TO WS-SEASON-INVOICE-COUNT                             
037600             MOVE CS-INVOICE-ID TO                                        
037700                 WSI-ENTRY(WS-SEASON-INVOICE-COUNT)                       
037800             SET WSN-IDX TO 1                                             
037900             SEARCH WSN-ENTRY                                             
038000                 AT END                                                   
038100                     PERFORM 1000-ABEND-RTN THRU 1000-EXIT                
038200                 WHEN WSN-SEASON-NAME(WSN-IDX) = CS-SEASON                
038300                     ADD 1 TO                                             
038400                         WSN-UNIQUE-INVOICES(WSN-IDX)                     
038500             END-SEARCH                                                   
038600         WHEN WSI-ENTRY(WSI-IDX) = CS-INVOICE-ID                          
038700             CONTINUE                                                     
038800     END-SEARCH.                                                          
038900     IF CS-DATE < WS-MIN-DATE                                             
039000         MOVE CS-DATE TO WS-MIN-DATE                                      
039100     END-IF.                                                              
039200     IF CS-DATE > WS-MAX-DATE                                             
039300         MOVE CS-DATE TO WS-MAX-DATE                                      
039400     END-IF.                                                              
039500 330-EXIT.                                                                
039600     EXIT.                                                                
039700*                                                                         
039800******************************************************************        
039900*  400-SEASON-BREAK-RTN -- SEASON HAS CHANGED (OR EOF).  DISPLAY          
040000*  THE JUST-FINISHED SEASON'S TOP-N AND RESET THE PER-SEASON              
040100*  WORK TABLES FOR THE SEASON ABOUT TO START.                             
040200******************************************************************        
040300 400-SEASON-BREAK-RTN.                                                    
040400     MOVE "400-SEASON-BREAK-RTN" TO PARA-NAME.                            
040500     PERFORM 750-DISPLAY-TOPN-RTN                                         
040600         THRU 750-EXIT.                                                   
040700     PERFORM 850-RESET-SEASON-TBLS-RTN                                    
040800         THRU 850-EXIT.                                                   
040900 400-EXIT.                                                                
041000     EXIT.                                                                
041100*                                                                         
041200******************************************************************        
041300*  450-MEDICINE-BREAK-RTN -- MEDICINE HAS CHANGED (OR SEASON OR           
041400*  EOF).  ROLLS THE FINISHED MEDICINE'S TOTALS INTO THE TOP-N             
041500*  TABLE AND THE GLOBAL DISTINCT-MEDICINE TABLE, THEN CLEARS THE          
041600*  ACCUMULATOR FOR THE NEXT MEDICINE.                                     
041700******************************************************************        
041800 450-MEDICINE-BREAK-RTN.                                                  
041900     MOVE "450-MEDICINE-BREAK-RTN" TO PARA-NAME.                          
042000     IF CMA-LINE-COUNT > 0                                                
042100         SET WSN-IDX TO 1                                                 
042200         SEARCH WSN-ENTRY                                                 
042300             AT END                                                       
042400                 PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    
042500             WHEN WSN-SEASON-NAME(WSN-IDX) = CMA-SEASON                   
042600                 ADD 1 TO WSN-UNIQUE-MEDS(WSN-IDX)                        
042700         END-SEARCH                                                       
042800         PERFORM 500-TOPN-INSERT-RTN                                      
042900             THRU 500-EXIT                                                
043000         SET GMD-IDX TO 1                                                 
043100         SEARCH GMD-ENTRY                                                 
043200             AT END                                                       
043300                 IF WS-GLOBAL-MED-COUNT >= 300                            
043400                     PERFORM 1000-ABEND-RTN THRU 1000-EXIT                
043500                 END-IF                                                   
043600                 ADD 1 TO WS-GLOBAL-MED-COUNT                             
043700                 MOVE CMA-MEDICINE-NAME TO                                
043800                     GMD-ENTRY(WS-GLOBAL-MED-COUNT)                       
043900             WHEN GMD-ENTRY(GMD-IDX) = CMA-MEDICINE-NAME                  
044000                 CONTINUE                                                 
044100         END-SEARCH                                                       
044200     END-IF.                                                              
044300     INITIALIZE CMA-TOTAL-QTY CMA-TOTAL-REVENUE CMA-PRICE-SUM             
044400                CMA-LINE-COUNT CMA-INVOICE-COUNT.                         
044500     MOVE SPACES TO CMA-LAST-INVOICE-ID.                                  
044600 450-EXIT.                                                                
044700     EXIT.                                                                
044800*                                                                         
044900******************************************************************        
045000*  500-TOPN-INSERT-RTN -- COPIES THE FINISHED MEDICINE'S TOTALS           
045100*  INTO THE NEXT FREE TOP-N SLOT (IF ROOM) AND RE-SORTS THE               
045200*  TABLE DESCENDING ON QUANTITY.  BEYOND 10 ENTRIES THE LOWEST            
045300*  ONE IS DROPPED, NOT ABENDED -- FALLING OUT OF THE TOP 10 IS            
045400*  NORMAL, NOT AN ERROR.                                                  
045500******************************************************************        
045600 500-TOPN-INSERT-RTN.                                                     
045700     MOVE "500-TOPN-INSERT-RTN" TO PARA-NAME.                             
045800     IF WS-TOPN-COUNT < 10                                                
045900         ADD 1 TO WS-TOPN-COUNT                                           
046000         MOVE CMA-MEDICINE-NAME TO                                        
046100             TOPN-MEDICINE-NAME(WS-TOPN-COUNT)                            
046200         MOVE CMA-TOTAL-QTY TO                                            
046300             TOPN-TOTAL-QTY(WS-TOPN-COUNT)                                
046400         MOVE CMA-TOTAL-REVENUE TO                                        
046500             TOPN-TOTAL-REVENUE(WS-TOPN-COUNT)                            
046600         MOVE CMA-INVOICE-COUNT TO                                        
046700             TOPN-INVOICE-COUNT(WS-TOPN-COUNT)                            
046800         COMPUTE TOPN-MEAN-PRICE(WS-TOPN-COUNT) ROUNDED =                 
046900             CMA-PRICE-SUM / CMA-LINE-COUNT                               
047000     ELSE                                                                 
047100         IF CMA-TOTAL-QTY > TOPN-TOTAL-QTY(10)                            
047200             MOVE CMA-MEDICINE-NAME TO TOPN-MEDICINE-NAME(10)             
047300             MOVE CMA-TOTAL-QTY TO TOPN-TOTAL-QTY(10)                     
047400             MOVE CMA-TOTAL-REVENUE TO TOPN-TOTAL-REVENUE(10)             
047500             MOVE CMA-INVOICE-COUNT TO TOPN-INVOICE-COUNT(10)             
047600             COMPUTE TOPN-MEAN-PRICE(10) ROUNDED =                        
047700                 CMA-PRICE-SUM / CMA-LINE-COUNT                           
047800         ELSE                                                             
047900             GO TO 500-EXIT                                               
048000         END-IF                                                           
048100     END-IF.                                                              
048200     PERFORM 150-BUBBLE-PASS-RTN                                          
048300         THRU 150-EXIT                                                    
048400         VARYING WS-SUB-IDX FROM 1 BY 1                                   
048500         UNTIL WS-SUB-IDX >= WS-TOPN-COUNT.                               
048600 500-EXIT.                                                                
048700     EXIT.                                                                
048800*                                                                         
048900******************************************************************        
049000*  150-BUBBLE-PASS-RTN -- ONE PASS OF A DESCENDING BUBBLE SORT            
049100*  ON TOPN-TOTAL-QTY, SAME COMPARE/SWAP SHAPE PHRMPCTL USES ON            
049200*  ITS DAILY-AVERAGE TABLE.  TKT#4601.                                    
049300******************************************************************        
049400 150-BUBBLE-PASS-RTN.                                                     
049500     MOVE "150-BUBBLE-PASS-RTN" TO PARA-NAME.                             
049600     PERFORM 160-COMPARE-SWAP-RTN                                         
049700         THRU 160-EXIT                                                    
049800         VARYING WS-SUB-IDX2 FROM 1 BY 1                                  
049900         UNTIL WS-SUB-IDX2 >= (WS-TOPN-COUNT - WS-SUB-IDX + 1).           
050000 150-EXIT.                                                                
050100     EXIT.                                                                
050200*                                                                         
050300 160-COMPARE-SWAP-RTN.                                                    
050400     MOVE "160-COMPARE-SWAP-RTN" TO PARA-NAME.                            
050500     IF TOPN-TOTAL-QTY(WS-SUB-IDX2) <                                     
050600             TOPN-TOTAL-QTY(WS-SUB-IDX2 + 1)                              
050700         MOVE TOPN-ENTRY(WS-SUB-IDX2) TO WS-TOPN-SWAP-TEMP                
050800         MOVE TOPN-ENTRY(WS-SUB-IDX2 + 1)                                 
050900             TO TOPN-ENTRY(WS-SUB-IDX2)                                   
051000         MOVE WS-TOPN-SWAP-TEMP                                           
051100             TO TOPN-ENTRY(WS-SUB-IDX2 + 1)                               
051200     END-IF.                                                              
051300 160-EXIT.                                                                
051400     EXIT.                                                                
051500*                                                                         
051600******************************************************************        
051700*  600-CATEGORY-ACCUM-RTN -- SEARCH-OR-INSERT THE CURRENT LINE'S          
051800*  CATEGORY INTO WS-CATEGORY-TBL, THEN ROLL IN ITS QUANTITY,              
051900*  REVENUE, DISTINCT MEDICINE AND DISTINCT INVOICE.                       
052000******************************************************************        
052100 600-CATEGORY-ACCUM-RTN.                                                  
052200     MOVE "600-CATEGORY-ACCUM-RTN" TO PARA-NAME.                          
052300     SET CAT-IDX TO 1.                                                    
052400     SEARCH CAT-ENTRY                                                     
052500         AT END                                                           
052600             IF WS-CATEGORY-COUNT >= 30                                   
052700                 PERFORM 1000-ABEND-RTN THRU 1000-EXIT                    
052800             END-IF                                                       
052900             ADD 1 TO WS-CATEGORY-COUNT                                   
053000             SET CAT-IDX TO WS-CATEGORY-COUNT                             
053100             MOVE CS-CATEGORY TO CAT-NAME(CAT-IDX)                        
053200             MOVE ZERO TO CAT-TOTAL-QTY(CAT-IDX)                          
053300                          CAT-TOTAL-REVENUE(CAT-IDX)                      
053400                          CAT-MED-COUNT(CAT-IDX)                          
053500                          CAT-INV-COUNT(CAT-IDX)                          
053600         WHEN CAT-NAME(CAT-IDX) = CS-CATEGORY                             
053700             CONTINUE                                                     
053800     END-SEARCH.                                                          
053900     ADD CS-QUANTITY TO CAT-TOTAL-QTY(CAT-IDX).                           
054000     ADD CS-TOTAL-SALES TO CAT-TOTAL-REVENUE(CAT-IDX).                    
054100     MOVE "N" TO WS-SWAP-FLAG.                                            
054200     PERFORM 610-CHECK-CAT-MED-RTN                                        
054300         THRU 610-EXIT                                                    
054400         VARYING WS-SUB-IDX FROM 1 BY 1                                   
054500         UNTIL WS-SUB-IDX > CAT-MED-COUNT(CAT-IDX)                        
054600            OR SWAP-MADE.                                                 
054700     IF NO-SWAP-MADE                                                      
054800         IF CAT-MED-COUNT(CAT-IDX) >= 80                                  
054900             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
055000         END-IF                                                           
055100         ADD 1 TO CAT-MED-COUNT(CAT-IDX)                                  
055200         MOVE CS-MEDICINE-CLEAN TO                                        
055300             CAT-MED-NAME(CAT-IDX, CAT-MED-COUNT(CAT-IDX))                
055400     END-IF.                                                              
055500     MOVE "N" TO WS-SWAP-FLAG.                                            
055600     PERFORM 620-CHECK-CAT-INV-RTN                                        
055700         THRU 620-EXIT                                                    
055800         VARYING WS-SUB-IDX FROM 1 BY 1                                   
055900         UNTIL WS-SUB-IDX > CAT-INV-COUNT(CAT-IDX)                        
056000            OR SWAP-MADE.                                                 
056100     IF NO-SWAP-MADE                                                      
056200         IF CAT-INV-COUNT(CAT-IDX) >= 200                                 
056300             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
056400         END-IF                                                           
056500         ADD 1 TO CAT-INV-COUNT(CAT-IDX)                                  
056600         MOVE CS-INVOICE-ID TO                                            
056700             CAT-INV-ID(CAT-IDX, CAT-INV-COUNT(CAT-IDX))                  
056800     END-IF.                                                              
056900 600-EXIT.                                                                
057000     EXIT.                                                                
057100*                                                                         
057200******************************************************************        
057300*  610-CHECK-CAT-MED-RTN -- ONE COMPARE OF THE CURRENT LINE'S             
057400*  MEDICINE AGAINST THE CATEGORY'S DISTINCT-MEDICINE SUB-TABLE.           
057500******************************************************************        
057600 610-CHECK-CAT-MED-RTN.                                                   
057700     MOVE "610-CHECK-CAT-MED-RTN" TO PARA-NAME.                           
057800     IF CAT-MED-NAME(CAT-IDX, WS-SUB-IDX) = CS-MEDICINE-CLEAN             
057900         SET SWAP-MADE TO TRUE                                            
058000     END-IF.                                                              
058100 610-EXIT.                                                                
058200     EXIT.                                                                
058300*                                                                         
058400******************************************************************        
058500*  620-CHECK-CAT-INV-RTN -- ONE COMPARE OF THE CURRENT LINE'S             
058600*  INVOICE AGAINST THE CATEGORY'S DISTINCT-INVOICE SUB-TABLE.             
058700******************************************************************        
058800 620-CHECK-CAT-INV-RTN.                                                   
058900     MOVE "620-CHECK-CAT-INV-RTN" TO PARA-NAME.                           
059000     IF CAT-INV-ID(CAT-IDX, WS-SUB-IDX) = CS-INVOICE-ID                   
059100         SET SWAP-MADE TO TRUE                                            
059200     END-IF.                                                              
059300 620-EXIT.                                                                
059400     EXIT.                                                                
059500*                                                                         
059600******************************************************************        
059700*  700-FINALIZE-SUMMARY-RTN -- CLOSES OUT THE LAST MEDICINE AND           
059800*  SEASON GROUPS, ADDS UP THE GRAND TOTALS, COMPUTES EACH                 
059900*  SEASON'S SHARE AND WRITES THE THREE SUMMARY RECORDS IN FIXED           
060000*  SUMMER/MONSOON/WINTER ORDER.                                           
060100******************************************************************        
060200 700-FINALIZE-SUMMARY-RTN.                                                
060300     MOVE "700-FINALIZE-SUMMARY-RTN" TO PARA-NAME.                        
060400     PERFORM 450-MEDICINE-BREAK-RTN                                       
060500         THRU 450-EXIT.                                                   
060600     PERFORM 750-DISPLAY-TOPN-RTN                                         
060700         THRU 750-EXIT.                                                   
060800     MOVE ZERO TO WS-GRAND-QTY.                                           
060900     MOVE ZERO TO WS-GRAND-REVENUE.                                       
061000     PERFORM 720-SUM-GRAND-TOTALS-RTN                                     
061100         THRU 720-EXIT                                                    
061200         VARYING WSN-IDX FROM 1 BY 1                                      
061300         UNTIL WSN-IDX > 3.                                               
061400     PERFORM 730-WRITE-SEASON-RTN                                         
061500         THRU 730-EXIT                                                    
061600         VARYING WSN-IDX FROM 1 BY 1                                      
061700         UNTIL WSN-IDX > 3.                                               
061800     PERFORM 760-DISPLAY-CATEGORY-RTN                                     
061900         THRU 760-EXIT.                                                   
062000 700-EXIT.                                                                
062100     EXIT.                                                                
062200*                                                                         
062300******************************************************************        
062400*  720-SUM-GRAND-TOTALS-RTN -- ADDS ONE SEASON'S TOTALS INTO THE          
062500*  RUN'S GRAND QUANTITY AND REVENUE, FOR THE PCT-OF-GRAND CALC.           
062600******************************************************************        
062700 720-SUM-GRAND-TOTALS-RTN.                                                
062800     MOVE "720-SUM-GRAND-TOTALS-RTN" TO PARA-NAME.                        
062900     ADD WSN-TOTAL-QTY(WSN-IDX) TO WS-GRAND-QTY.                          
063000     ADD WSN-TOTAL-REVENUE(WSN-IDX) TO WS-GRAND-REVENUE.                  
063100 720-EXIT.                                                                
063200     EXIT.                                                                
063300*                                                                         
063400******************************************************************        
063500*  730-WRITE-SEASON-RTN -- BUILDS AND WRITES ONE SEASONAL-                
063600*  SUMMARY-REC.  CALLED THREE TIMES, SUMMER/MONSOON/WINTER, IN            
063700*  THAT FIXED ORDER.                                                      
063800******************************************************************        
063900 730-WRITE-SEASON-RTN.                                                    
064000     MOVE "730-WRITE-SEASON-RTN" TO PARA-NAME.                            
064100     INITIALIZE SEASONAL-SUMMARY-REC.                                     
064200     MOVE WSN-SEASON-NAME(WSN-IDX) TO SS-SEASON.                          
064300     MOVE WSN-TOTAL-QTY(WSN-IDX) TO SS-TOTAL-QTY.                         
064400     MOVE WSN-TOTAL-REVENUE(WSN-IDX) TO SS-TOTAL-REVENUE.                 
064500     MOVE WSN-UNIQUE-INVOICES(WSN-IDX) TO SS-UNIQUE-INVOICES.             
064600     MOVE WSN-UNIQUE-MEDS(WSN-IDX) TO SS-UNIQUE-MEDICINES.                
064700     IF WS-GRAND-QTY > 0                                                  
064800         COMPUTE SS-QTY-PCT ROUNDED =                                     
064900             (WSN-TOTAL-QTY(WSN-IDX) / WS-GRAND-QTY) * 100                
065000     ELSE                                                                 
065100         MOVE ZERO TO SS-QTY-PCT                                          
065200     END-IF.                                                              
065300     IF WS-GRAND-REVENUE > 0                                              
065400         COMPUTE SS-REV-PCT ROUNDED =                                     
065500             (WSN-TOTAL-REVENUE(WSN-IDX) / WS-GRAND-REVENUE) * 100        
065600     ELSE                                                                 
065700         MOVE ZERO TO SS-REV-PCT                                          
065800     END-IF.                                                              
065900     WRITE OUTPUT-SUMMARY-REC FROM SEASONAL-SUMMARY-REC.                  
066000 730-EXIT.                                                                
066100     EXIT.                                                                
066200*                                                                         
066300******************************************************************        
066400*  750-DISPLAY-TOPN-RTN -- SYSOUT DUMP OF THE JUST-FINISHED               
066500*  SEASON'S TOP-10 FAST-SELLER TABLE, RANK 1 FIRST.                       
066600******************************************************************        
066700 750-DISPLAY-TOPN-RTN.                                                    
066800     MOVE "750-DISPLAY-TOPN-RTN" TO PARA-NAME.                            
066900     IF WS-TOPN-COUNT > 0                                                 
067000         DISPLAY "TOP SELLERS FOR SEASON " CMA-SEASON                     
067100         PERFORM 755-DISPLAY-TOPN-LINE-RTN                                
067200             THRU 755-EXIT                                                
067300             VARYING TOPN-IDX FROM 1 BY 1                                 
067400             UNTIL TOPN-IDX > WS-TOPN-COUNT                               
067500     END-IF.                                                              
067600 750-EXIT.                                                                
067700     EXIT.                                                                
067800*                                                                         
067900******************************************************************        
068000*  755-DISPLAY-TOPN-LINE-RTN -- ONE RANKED LINE OF THE TOP-10             
068100*  FAST-SELLER SYSOUT DUMP.                                               
068200******************************************************************        
068300 755-DISPLAY-TOPN-LINE-RTN.                                               
068400     MOVE "755-DISPLAY-TOPN-LINE-RTN" TO PARA-NAME.                       
068500     MOVE TOPN-TOTAL-REVENUE(TOPN-IDX) TO WS-RPT-NUMERIC-VAL.             
068600     DISPLAY "  RANK " TOPN-IDX " "                                       
068700         TOPN-MEDICINE-NAME(TOPN-IDX) " QTY "                             
068800         TOPN-TOTAL-QTY(TOPN-IDX) " REV "                                 
068900         WS-RPT-EDIT-VAL " ORDERS "                                       
069000         TOPN-INVOICE-COUNT(TOPN-IDX).                                    
069100 755-EXIT.                                                                
069200     EXIT.                                                                
069300*                                                                         
069400******************************************************************        
069500*  760-DISPLAY-CATEGORY-RTN -- BUILDS A DISPLAY-ORDER SUBSCRIPT           
069600*  LIST, BUBBLE-SORTS THAT LIST DESCENDING ON REVENUE (RATHER             
069700*  THAN SHUFFLING THE CAT-ENTRY GROUPS THEMSELVES, WHICH WOULD            
069800*  MEAN SWAPPING THE 80- AND 200-DEEP SUB-TABLES TOO), THEN               
069900*  DUMPS THE CATEGORY TABLE TO SYSOUT IN THAT ORDER.                      
070000******************************************************************        
070100 760-DISPLAY-CATEGORY-RTN.                                                
070200     MOVE "760-DISPLAY-CATEGORY-RTN" TO PARA-NAME.                        
070300     PERFORM 765-INIT-CAT-ORDER-RTN                                       
070400         THRU 765-EXIT                                                    
070500         VARYING WS-SUB-IDX FROM 1 BY 1                                   
070600         UNTIL WS-SUB-IDX > WS-CATEGORY-COUNT.                            
070700     IF WS-CATEGORY-COUNT > 1                                             
070800         PERFORM 770-CAT-BUBBLE-PASS-RTN                                  
070900             THRU 770-EXIT                                                
071000             VARYING WS-SUB-IDX FROM 1 BY 1                               
071100             UNTIL WS-SUB-IDX >= WS-CATEGORY-COUNT                        
071200     END-IF.                                                              
071300     DISPLAY "CATEGORY BREAKOUT, REVENUE DESCENDING".                     
071400     PERFORM 780-DISPLAY-CAT-LINE-RTN                                     
071500         THRU 780-EXIT                                                    
071600         VARYING WS-SUB-IDX FROM 1 BY 1                                   
071700         UNTIL WS-SUB-IDX > WS-CATEGORY-COUNT.                            
071800 760-EXIT.                                                                
071900     EXIT.                                                                
072000*                                                                         
072100******************************************************************        
072200*  765-INIT-CAT-ORDER-RTN -- PRIMES THE DISPLAY-ORDER LIST TO             
072300*  INSERTION ORDER (1, 2, 3 ...) BEFORE THE BUBBLE SORT RUNS.             
072400******************************************************************        
072500 765-INIT-CAT-ORDER-RTN.                                                  
072600     MOVE "765-INIT-CAT-ORDER-RTN" TO PARA-NAME.                          
072700     MOVE WS-SUB-IDX TO CAT-ORDER-ENTRY(WS-SUB-IDX).                      
072800 765-EXIT.                                                                
072900     EXIT.                                                                
073000*                                                                         
073100******************************************************************        
073200*  770-CAT-BUBBLE-PASS-RTN -- ONE PASS OF THE DESCENDING-REVENUE          
073300*  BUBBLE SORT OVER THE CATEGORY DISPLAY-ORDER LIST.                      
073400******************************************************************        
073500 770-CAT-BUBBLE-PASS-RTN.                                                 
073600     MOVE "770-CAT-BUBBLE-PASS-RTN" TO PARA-NAME.                         
073700     PERFORM 775-CAT-COMPARE-SWAP-RTN                                     
073800         THRU 775-EXIT                                                    
073900         VARYING WS-SUB-IDX2 FROM 1 BY 1                                  
074000         UNTIL WS-SUB-IDX2 >= (WS-CATEGORY-COUNT - WS-SUB-IDX + 1).       
074100 770-EXIT.                                                                
074200     EXIT.                                                                
074300*                                                                         
074400 775-CAT-COMPARE-SWAP-RTN.                                                
074500     MOVE "775-CAT-COMPARE-SWAP-RTN" TO PARA-NAME.                        
074600     IF CAT-TOTAL-REVENUE(CAT-ORDER-ENTRY(WS-SUB-IDX2)) <                 
074700             CAT-TOTAL-REVENUE(CAT-ORDER-ENTRY(WS-SUB-IDX2 + 1))          
074800         MOVE CAT-ORDER-ENTRY(WS-SUB-IDX2) TO WS-ORDER-TEMP               
074900         MOVE CAT-ORDER-ENTRY(WS-SUB-IDX2 + 1)                            
075000             TO CAT-ORDER-ENTRY(WS-SUB-IDX2)                              
075100         MOVE WS-ORDER-TEMP TO CAT-ORDER-ENTRY(WS-SUB-IDX2 + 1)           
075200     END-IF.                                                              
075300 775-EXIT.                                                                
075400     EXIT.                                                                
075500*                                                                         
075600******************************************************************        
075700*  780-DISPLAY-CAT-LINE-RTN -- ONE LINE OF THE CATEGORY-BREAKOUT          
075800*  SYSOUT DUMP, IN DISPLAY-ORDER SEQUENCE.                                
075900******************************************************************        
076000 780-DISPLAY-CAT-LINE-RTN.                                                
076100     MOVE "780-DISPLAY-CAT-LINE-RTN" TO PARA-NAME.                        
076200     MOVE CAT-TOTAL-REVENUE(CAT-ORDER-ENTRY(WS-SUB-IDX))                  
076300         TO WS-RPT-NUMERIC-VAL.                                           
076400     DISPLAY "  " CAT-NAME(CAT-ORDER-ENTRY(WS-SUB-IDX))                   
076500         " QTY " CAT-TOTAL-QTY(CAT-ORDER-ENTRY(WS-SUB-IDX))               
076600         " REV " WS-RPT-EDIT-VAL                                          
076700         " MEDS " CAT-MED-COUNT(CAT-ORDER-ENTRY(WS-SUB-IDX))              
076800         " ORDERS " CAT-INV-COUNT(CAT-ORDER-ENTRY(WS-SUB-IDX)).           
076900 780-EXIT.                                                                
077000     EXIT.                                                                
077100*                                                                         
077200******************************************************************        
077300*  800-OPEN-FILES-RTN.                                                    
077400******************************************************************        
077500 800-OPEN-FILES-RTN.                                                      
077600     MOVE "800-OPEN-FILES-RTN" TO PARA-NAME.                              
077700     OPEN OUTPUT SYSOUT-FILE.                                             
077800     OPEN INPUT CLNSORT-FILE.                                             
077900     IF NOT CS-FILE-OK                                                    
078000         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
078100     END-IF.                                                              
078200     OPEN OUTPUT SUMMARY-FILE.                                            
078300     IF NOT SF-FILE-OK                                                    
078400         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
078500     END-IF.                                                              
078600 800-EXIT.                                                                
078700     EXIT.                                                                
078800*                                                                         
078900******************************************************************        
079000*  850-RESET-SEASON-TBLS-RTN -- CLEARS THE TOP-N AND SEASON-              
079100*  INVOICE TABLES AT THE START OF EACH SEASON.                            
079200******************************************************************        
079300 850-RESET-SEASON-TBLS-RTN.                                               
079400     MOVE "850-RESET-SEASON-TBLS-RTN" TO PARA-NAME.                       
079500     MOVE ZERO TO WS-TOPN-COUNT.                                          
079600     MOVE ZERO TO WS-SEASON-INVOICE-COUNT.                                
079700 850-EXIT.                                                                
079800     EXIT.                                                                
079900*                                                                         
080000******************************************************************        
080100*  900-READ-CLNSORT-RTN.                                                  
080200******************************************************************        
080300 900-READ-CLNSORT-RTN.                                                    
080400     MOVE "900-READ-CLNSORT-RTN" TO PARA-NAME.                            
080500     READ CLNSORT-FILE INTO CLEAN-SALES-REC                               
080600         AT END                                                           
080700             SET END-OF-CLNSORT TO TRUE                                   
080800     END-READ.                                                            
080900 900-EXIT.                                                                
081000     EXIT.                                                                
081100*                                                                         
081200******************************************************************        
081300*  999-CLEANUP-RTN -- CLOSES FILES AND WRITES THE JOB-LOG LINES.          
081400******************************************************************        
081500 999-CLEANUP-RTN.                                                         
081600     MOVE "999-CLEANUP-RTN" TO PARA-NAME.                                 
081700     CLOSE CLNSORT-FILE.                                                  
081800     CLOSE SUMMARY-FILE.                                                  
081900     DISPLAY "PHRMANLZ -- SALES RECORDS READ " RECORDS-READ.              
082000     DISPLAY "PHRMANLZ -- OVERALL DATE RANGE  " WS-MIN-DATE               
082100         " THRU " WS-MAX-DATE.                                            
082200     DISPLAY "PHRMANLZ -- DISTINCT MEDICINES OVERALL "                    
082300         WS-GLOBAL-MED-COUNT.                                             
082400     CLOSE SYSOUT-FILE.                                                   
082500 999-EXIT.                                                                
082600     EXIT.                                                                
082700*                                                                         
082800******************************************************************        
082900*  1000-ABEND-RTN -- TABLE OVERFLOW OR BAD OPEN.  WRITES THE              
083000*  DIAGNOSTIC LINE AND FORCES A NON-ZERO CONDITION CODE.                  
083100******************************************************************        
083200 1000-ABEND-RTN.                                                          
083300     MOVE "PHRMANLZ ABEND" TO PARA-NAME.                                  
083400     MOVE "TABLE OVERFLOW OR FILE OPEN FAILURE" TO ABEND-REASON.          
083500     MOVE CS-FILE-STATUS TO EXPECTED-VAL.                                 
083600     MOVE SF-FILE-STATUS TO ACTUAL-VAL.                                   
083700     MOVE SPACES TO ABEND-DATE.                                           
083800     WRITE SYSOUT-REC FROM ABEND-REC.                                     
083900     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
084000 1000-EXIT.                                                               
084100     EXIT.                                                                
