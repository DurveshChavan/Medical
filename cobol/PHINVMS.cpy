000100******************************************************************        
000200*  PHINVMS  --  MEDICINE INVENTORY VSAM MASTER RECORD                     
000300*  ONE ROW PER MEDICINE/SUPPLIER/BATCH.  KEY IS COMPOSITE SO A            
000400*  SINGLE MEDICINE CAN CARRY SEVERAL OPEN BATCHES AT ONCE; A              
000500*  START/READ-NEXT ON THE LEADING (MEDICINE-ID) PORTION OF THE            
000600*  KEY IS HOW BILLING WALKS THE BATCHES OF ONE MEDICINE TO FIND           
000700*  THE EARLIEST-EXPIRY BATCH THAT STILL HAS STOCK (FEFO PICK).            
000800******************************************************************        
000900 01  INVENTORY-MASTER-REC.                                                
001000     05  IN-INVENTORY-KEY.                                                
001100         10  IN-MEDICINE-ID          PIC 9(06).                           
001200         10  IN-SUPPLIER-ID          PIC 9(05).                           
001300         10  IN-BATCH-NUMBER         PIC X(12).                           
001400     05  IN-MEDICINE-NAME            PIC X(40).                           
001500     05  IN-EXPIRY-DATE              PIC X(10).                           
001600     05  IN-QTY-IN-STOCK             PIC S9(07).                          
001700     05  IN-PURCHASE-PRICE           PIC S9(06)V99.                       
001800     05  IN-SELLING-PRICE            PIC S9(06)V99.                       
001900     05  IN-REORDER-LEVEL            PIC 9(05).                           
002000     05  IN-LAST-RESTOCK-DATE        PIC X(10).                           
002100     05  IN-STOCK-STATUS             PIC X(01).                           
002200         88  IN-STAT-OUT             VALUE "O".                           
002300         88  IN-STAT-LOW             VALUE "L".                           
002400         88  IN-STAT-MEDIUM          VALUE "M".                           
002500         88  IN-STAT-ADEQUATE        VALUE "A".                           
002600     05  FILLER                      PIC X(08).                           
