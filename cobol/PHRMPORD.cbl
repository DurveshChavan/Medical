000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PHRMPORD.                                                   
000300 AUTHOR.  RONALD ATWAL.                                                   
000400 INSTALLATION.  SHOP FLOOR SYSTEMS - PHARMACY UNIT.                       
000500 DATE-WRITTEN.  02/06/95.                                                 
000600 DATE-COMPILED.  02/06/95.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800*****************************************************************         
000900*  PHRMPORD -- PURCHASE-ORDER CREATE / FINALIZE RUN.                      
001000*                                                                         
001100*  ONE SYSIN RUN-MODE CARD PICKS THE PATH.  MODE "C" READS THE            
001200*  BUYER'S ORDER EXTRACT (TYPE-H SUPPLIER HEADER, TYPE-I ITEM             
001300*  LINES) AND APPENDS A PENDING HEADER PLUS ITS ITEMS ONTO                
001400*  PO-FILE.  MODE "F" READS PO-FILE BACK IN, ASCENDING BY PO-ID           
001500*  THE SAME WAY IT WAS WRITTEN, MATCHES EACH HEADER AGAINST THE           
001600*  RECEIVING CLERK'S PRESORTED LIST OF DELIVERED PO NUMBERS, AND          
001700*  FOR EVERY ITEM UNDER A MATCHED HEADER EITHER RESTOCKS AN               
001800*  EXISTING INVENTORY BATCH OR OPENS A NEW ONE AT 20 PCT MARGIN           
001900*  VIA PHRMCALC.  PO-FILE ITSELF CARRIES THE PENDING/PAID FLAG            
002000*  SO THE HEADER IS REWRITTEN IN PLACE, NOT DUPLICATED.                   
002100*                                                                         
002200*  CHANGE LOG.                                                            
002300*    02/06/95  DJT  ORIGINAL.  ADAPTED FROM THE OLD PLAN-LOOKUP           
002400*                   STORED PROCEDURE -- THIS SHOP HAS NO DB2 SO           
002500*                   THE WHOLE THING CAME OVER AS A REGULAR BATCH          
002600*                   STEP WITH A CONTROL CARD INSTEAD OF PARMS.            
002700*    08/14/95  RSA  ITEM TABLE RAISED FROM 25 TO 50 LINES -- THE          
002800*                   SEASONAL RESTOCK ORDERS WERE OVERFLOWING IT.          
002900*                   TKT#4933.                                             
003000*    03/02/96  JDS  NEW-BATCH PATH NOW DEFAULTS IN-STOCK-STATUS           
003100*                   AND IN-REORDER-LEVEL TO BLANK/ZERO INSTEAD OF         
003200*                   COPYING WHATEVER GARBAGE WAS LEFT IN WORKING          
003300*                   STORAGE FROM THE PRIOR RECORD.  TKT#5104.             
003400*    06/25/98  RSA  YEAR 2000 REVIEW.  SWITCHED THE INVOICE-              
003500*                   NUMBER TIMESTAMP TO A FOUR-DIGIT YEAR VIA             
003600*                   ACCEPT FROM DATE YYYYMMDD.  SIGNED OFF RSA/JDS.       
003700*    01/22/99  KLM  RECEIPT LIST NOW REQUIRED PRESORTED ASCENDING         
003800*                   BY PO-ID -- AN OUT-OF-ORDER RUN WAS SILENTLY          
003900*                   MISSING FINALIZATIONS.  OPERATIONS NOTIFIED.          
004000*                   TKT#5699.                                             
004100*    11/29/99  RSA  PARA-NAME TRACE MOVE WAS ONLY AT THE TOP OF           
004200*                   SOME ROUTINES -- ADDED TO EVERY ONE. TKT#5798.        
004300*****************************************************************         
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SOURCE-COMPUTER.  IBM-390.                                               
004700 OBJECT-COMPUTER.  IBM-390.                                               
004800 SPECIAL-NAMES.                                                           
004900     C01 IS TOP-OF-FORM                                                   
005000     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
005100            OFF STATUS IS TRACE-SWITCH-OFF.                               
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400     SELECT SYSOUT-FILE ASSIGN TO UT-S-SYSOUT.                            
005500     SELECT PO-REQUEST-FILE ASSIGN TO UT-S-POREQ                          
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS PQ-FILE-STATUS.                                   
005800     SELECT PO-RECEIPT-FILE ASSIGN TO UT-S-PORECV                         
005900         ORGANIZATION IS SEQUENTIAL                                       
006000         FILE STATUS IS PC-FILE-STATUS.                                   
006100     SELECT PO-FILE ASSIGN TO UT-S-POJRNL                                 
006200         ORGANIZATION IS SEQUENTIAL                                       
006300         FILE STATUS IS PJ-FILE-STATUS.                                   
006400     SELECT INVMSTR                                                       
006500         ASSIGN TO INVMSTR                                                
006600         ORGANIZATION IS INDEXED                                          
006700         ACCESS MODE IS DYNAMIC                                           
006800         RECORD KEY IS IN-INVENTORY-KEY                                   
006900         FILE STATUS IS INVMSTR-STATUS.                                   
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200 FD  SYSOUT-FILE                                                          
007300     RECORDING MODE IS F                                                  
007400     LABEL RECORDS ARE STANDARD.                                          
007500 01  SYSOUT-REC                      PIC X(130).                          
007600 FD  PO-REQUEST-FILE                                                      
007700     RECORDING MODE IS F                                                  
007800     LABEL RECORDS ARE STANDARD.                                          
007900 01  INPUT-POREQ-REC                 PIC X(43).                           
008000 FD  PO-RECEIPT-FILE                                                      
008100     RECORDING MODE IS F                                                  
008200     LABEL RECORDS ARE STANDARD.                                          
008300 01  INPUT-PORECV-REC                PIC X(20).                           
008400 FD  PO-FILE                                                              
008500     RECORDING MODE IS F                                                  
008600     LABEL RECORDS ARE STANDARD.                                          
008700 01  OUTPUT-PO-REC                   PIC X(71).                           
008800 FD  INVMSTR                                                              
008900     RECORD CONTAINS 120 CHARACTERS.                                      
009000 01  INVMSTR-REC.                                                         
009100     05  IN-INVENTORY-KEY-F            PIC X(23).                         
009200     05  FILLER                       PIC X(97).                          
009300 WORKING-STORAGE SECTION.                                                 
009400 01  WS-FILE-STATUS-GROUP.                                                
009500     05  PQ-FILE-STATUS               PIC X(02).                          
009600         88  PQ-FILE-OK               VALUE "00".                         
009700         88  PQ-FILE-EOF              VALUE "10".                         
009800     05  PC-FILE-STATUS               PIC X(02).                          
009900         88  PC-FILE-OK               VALUE "00".                         
010000         88  PC-FILE-EOF              VALUE "10".                         
010100     05  PJ-FILE-STATUS               PIC X(02).                          
010200         88  PJ-FILE-OK               VALUE "00".                         
010300         88  PJ-FILE-EOF              VALUE "10".                         
010400     05  INVMSTR-STATUS               PIC X(02).                          
010500         88  INVMSTR-FOUND            VALUE "00".                         
010600         88  INVMSTR-NOT-FOUND        VALUE "23".                         
010700     05  FILLER                       PIC X(08).                          
010800*                                                                         
010900 COPY PHPOREQ.                                                            
011000*                                                                         
011100 COPY PHTRANS.                                                            
011200*                                                                         
011300 COPY PHINVMS.                                                            
011400*                                                                         
011500*****************************************************************         
011600* LINKAGE MIRROR FOR THE PHRMCALC MARGN-CALC CALL.  ONLY THE              
011700* MARGIN VIEW IS NEEDED HERE -- THE GST AND STOCK VIEWS BELONG            
011800* TO PHRMBILL AND PHRMRECM.                                               
011900*****************************************************************         
012000 01  WS-CALC-PARMS.                                                       
012100     05  WS-CALC-TYPE-SW              PIC X.                              
012200         88  WS-MARGN-CALC-REQ        VALUE "M".                          
012300     05  WS-CALC-WORK-AREA            PIC X(33).                          
012400 01  WS-CALC-MARGIN-VIEW REDEFINES WS-CALC-PARMS.                         
012500     05  FILLER                       PIC X(01).                          
012600     05  WS-CALC-COST-PER-UNIT        PIC S9(06)V99.                      
012700     05  WS-CALC-SELLING-PRICE        PIC S9(06)V99.                      
012800     05  FILLER                       PIC X(17).                          
012900 01  WS-CALC-RETURN-CD                PIC 9(4) COMP.                      
013000*                                                                         
013100*****************************************************************         
013200* RUN PARAMETER -- ONE SYSIN CARD, "C" TO CREATE NEW PURCHASE             
013300* ORDERS OR "F" TO FINALIZE PREVIOUSLY-CREATED ONES.  SAME                
013400* UPSTREAM-CONTROL-CARD IDEA AS PHRMRECM'S SEASON CARD.                   
013500*****************************************************************         
013600 01  WS-RUN-MODE-PARM                 PIC X(01).                          
013700     88  RUN-MODE-CREATE              VALUE "C".                          
013800     88  RUN-MODE-FINALIZE            VALUE "F".                          
013900*                                                                         
014000 01  WS-PO-HEADER-HOLD.                                                   
014100     05  WPH-SUPPLIER-ID              PIC 9(05).                          
014200     05  FILLER                       PIC X(13).                          
014300*                                                                         
014400*****************************************************************         
014500* HELD ACROSS THE ITEM RECORDS OF ONE FINALIZE-MODE HEADER --             
014600* WFH-SUPPLIER-ID CARRIES THE PO'S SUPPLIER DOWN TO EVERY ITEM            
014700* SINCE THE ITEM RECORD ITSELF HAS NO SUPPLIER FIELD OF ITS OWN.          
014800*****************************************************************         
014900 01  WS-FINALIZE-HOLD.                                                    
015000     05  WFH-CURRENT-PO-ID            PIC 9(08).                          
015100     05  WFH-SUPPLIER-ID              PIC 9(05).                          
015200     05  WFH-FINALIZE-SWITCH          PIC X(01).                          
015300         88  WFH-FINALIZE-THIS-PO     VALUE "Y".                          
015400     05  FILLER                       PIC X(04).                          
015500*                                                                         
015600 01  WS-RECEIPT-HOLD.                                                     
015700     05  WRH-CURRENT-PO-ID            PIC 9(08).                          
015800     05  FILLER                       PIC X(12).                          
015900*                                                                         
016000*****************************************************************         
016100* TIMESTAMP WORK AREA FOR THE "PO-" + 14-DIGIT INVOICE NUMBER --          
016200* SAME 3-LETTER-PREFIX-PLUS-TIMESTAMP HABIT AS THE OLD CHARGE-            
016300* SLIP NUMBERING JOB THIS RUN WAS ADAPTED FROM.                           
016400*****************************************************************         
016500 01  WTS-DATE-FULL                    PIC 9(08).                          
016600 01  WTS-TIME-FULL                    PIC 9(08).                          
016700 01  WTS-TIME-VIEW REDEFINES WTS-TIME-FULL.                               
016800     05  WTS-HHMMSS                   PIC 9(06).                          
016900     05  FILLER                       PIC 9(02).                          
017000*                                                                         
017100*****************************************************************         
017200* ONE PURCHASE ORDER'S ITEM LINES, HELD HERE WHILE THE HEADER             
017300* TOTAL IS ACCUMULATED -- 50 LINES IS FAR MORE THAN A SUPPLIER            
017400* DROPS ON ONE ORDER, SAME SAFETY MARGIN HABIT AS THE CART-LINE           
017500* TABLE IN PHRMBILL.  RAISED FROM 25 PER TKT#4933.                        
017600*****************************************************************         
017700 01  WS-PO-ITEM-TBL.                                                      
017800     05  PO-ITEM-ENTRY OCCURS 50 TIMES INDEXED BY PO-ITEM-IDX.            
017900         10  PIT-MEDICINE-ID          PIC 9(06).                          
018000         10  PIT-BATCH                PIC X(12).                          
018100         10  PIT-EXPIRY               PIC X(10).                          
018200         10  PIT-QTY                  PIC 9(06).                          
018300         10  PIT-COST-PER-UNIT        PIC S9(06)V99.                      
018400         10  PIT-TOTAL-COST           PIC S9(09)V99.                      
018500*****************************************************************         
018600* ALPHA VIEW OF ONE ITEM ENTRY, USED ONLY TO CLEAR IT WITH A              
018700* SINGLE MOVE SPACES.  53 BYTES PER ENTRY (6+12+10+6+8+11)                
018800* TIMES 50 ENTRIES.                                                       
018900*****************************************************************         
019000 01  WS-PO-ITEM-ALPHA REDEFINES WS-PO-ITEM-TBL                            
019100                                  PIC X(2650).                            
019200*                                                                         
019300 01  COUNTERS-AND-ACCUMULATORS.                                           
019400     05  RECORDS-READ                 PIC S9(7) COMP VALUE ZERO.          
019500     05  WS-PO-NBR                    PIC 9(08) COMP VALUE ZERO.          
019600     05  WS-PO-ITEM-COUNT             PIC 9(03) COMP VALUE ZERO.          
019700     05  WS-PO-TOTAL-AMOUNT           PIC S9(11)V99 VALUE ZERO.           
019800     05  WS-ITEMS-ORDERED             PIC 9(07) COMP VALUE ZERO.          
019900     05  WS-POS-CREATED               PIC 9(05) COMP VALUE ZERO.          
020000     05  WS-POS-FINALIZED             PIC 9(05) COMP VALUE ZERO.          
020100     05  WS-ITEMS-RECEIVED            PIC 9(07) COMP VALUE ZERO.          
020200     05  WS-RECEIPTS-RESTOCK          PIC 9(05) COMP VALUE ZERO.          
020300     05  WS-RECEIPTS-NEW-BATCH        PIC 9(05) COMP VALUE ZERO.          
020400     05  FILLER                       PIC X(03).                          
020500*                                                                         
020600 01  FLAGS-AND-SWITCHES.                                                  
020700     05  WS-EOF-SWITCH                PIC X(01) VALUE "N".                
020800         88  END-OF-POREQ             VALUE "Y".                          
020900     05  WS-RECV-EOF-SWITCH           PIC X(01) VALUE "N".                
021000         88  END-OF-PORECV            VALUE "Y".                          
021100     05  WS-POFILE-EOF-SWITCH         PIC X(01) VALUE "N".                
021200         88  END-OF-POFILE            VALUE "Y".                          
021300     05  FILLER                       PIC X(05).                          
021400*                                                                         
021500*****************************************************************         
021600* DEBUG TRACE LINE.  UPSI-0 ON THE JOB CARD ENABLES THE DISPLAY           
021700* FOR A RERUN WHEN A PURCHASE ORDER LOOKS WRONG.                          
021800*****************************************************************         
021900 01  WS-PORD-TRACE-LINE.                                                  
022000     05  WS-PORD-TRACE-POID           PIC 9(08).                          
022100     05  WS-PORD-TRACE-MEDID          PIC 9(06).                          
022200     05  FILLER                       PIC X(02).                          
022300 01  WS-PORD-TRACE-ALPHA REDEFINES WS-PORD-TRACE-LINE                     
022400                                  PIC X(16).                              
022500*                                                                         
022600 COPY PHABEND.                                                            
022700*                                                                         
022800 PROCEDURE DIVISION.                                                      
022900*****************************************************************         
023000* 100-MAINLINE-RTN -- DRIVES THE WHOLE RUN, ONE PATH OR THE               
023100* OTHER DEPENDING ON THE SYSIN RUN-MODE CARD.                             
023200*****************************************************************         
023300 100-MAINLINE-RTN.                                                        
023400     MOVE "100-MAINLINE-RTN" TO PARA-NAME.                                
023500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
023600     IF RUN-MODE-CREATE                                                   
023700         PERFORM 200-PROCESS-ONE-HEADER-RTN THRU 200-EXIT                 
023800             UNTIL END-OF-POREQ                                           
023900     ELSE                                                                 
024000         PERFORM 500-PROCESS-ONE-POFILE-REC-RTN THRU 500-EXIT             
024100             UNTIL END-OF-POFILE                                          
024200     END-IF.                                                              
024300     PERFORM 999-CLEANUP-RTN THRU 999-EXIT.                               
024400     STOP RUN.                                                            
024500*                                                                         
024600*****************************************************************         
024700* 000-HOUSEKEEPING -- READS THE SYSIN RUN-MODE CARD, OPENS THE            
024800* FILES FOR THAT PATH, AND PRIMES THE FIRST READ(S).                      
024900*****************************************************************         
025000 000-HOUSEKEEPING.                                                        
025100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
025200     ACCEPT WS-RUN-MODE-PARM FROM SYSIN.                                  
025300     IF NOT RUN-MODE-CREATE AND NOT RUN-MODE-FINALIZE                     
025400         MOVE "000-HOUSEKEEPING" TO PARA-NAME                             
025500         MOVE "INVALID SYSIN RUN-MODE CARD" TO ABEND-REASON               
025600         MOVE "C OR F" TO EXPECTED-VAL                                    
025700         MOVE WS-RUN-MODE-PARM TO ACTUAL-VAL                              
025800         GO TO 1000-ABEND-RTN                                             
025900     END-IF.                                                              
026000     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
026100     IF RUN-MODE-CREATE                                                   
026200         PERFORM 900-READ-POREQ-RTN THRU 900-EXIT                         
026300     ELSE                                                                 
026400         PERFORM 910-READ-PORECV-RTN THRU 910-EXIT                        
026500         PERFORM 920-READ-POFILE-RTN THRU 920-EXIT                        
026600     END-IF.                                                              
026700 000-EXIT.                                                                
026800     EXIT.                                                                
026900*                                                                         
027000*****************************************************************         
027100* 200-PROCESS-ONE-HEADER-RTN -- LOADS ONE ORDER'S ITEM LINES              
027200* INTO THE ITEM TABLE, TOTALS THEM, AND WRITES THE PENDING                
027300* HEADER PLUS ITEMS TO PO-FILE.  CREATE-MODE ONLY.                        
027400*****************************************************************         
027500 200-PROCESS-ONE-HEADER-RTN.                                              
027600     MOVE "200-PROCESS-ONE-HEADER-RTN" TO PARA-NAME.                      
027700     MOVE ZERO TO WS-PO-ITEM-COUNT.                                       
027800     MOVE SPACES TO WS-PO-ITEM-ALPHA.                                     
027900     IF NOT PQ-HEADER-REC                                                 
028000         MOVE "200-PROCESS-ONE-HEADER-RTN" TO PARA-NAME                   
028100         MOVE "PO REQUEST OUT OF SEQUENCE - NO HEADER" TO                 
028200             ABEND-REASON                                                 
028300         MOVE "TYPE H" TO EXPECTED-VAL                                    
028400         MOVE PQ-RECORD-TYPE TO ACTUAL-VAL                                
028500         GO TO 1000-ABEND-RTN                                             
028600     END-IF.                                                              
028700     MOVE PQ-SUPPLIER-ID TO WPH-SUPPLIER-ID.                              
028800     PERFORM 900-READ-POREQ-RTN THRU 900-EXIT.                            
028900     PERFORM 210-LOAD-PO-ITEM-RTN THRU 210-EXIT                           
029000         UNTIL END-OF-POREQ OR PQ-HEADER-REC.                             
029100     PERFORM 300-CALC-PO-TOTAL-RTN THRU 300-EXIT.                         
029200     PERFORM 700-WRITE-PO-RTN THRU 700-EXIT.                              
029300     ADD 1 TO WS-POS-CREATED.                                             
029400 200-EXIT.                                                                
029500     EXIT.                                                                
029600*                                                                         
029700*****************************************************************         
029800* 210-LOAD-PO-ITEM-RTN -- ONE LINE PER PASS.  TABLE OVERFLOW              
029900* ABENDS THE RUN -- A 50-LINE ORDER IS NOT A REAL DELIVERY.               
030000*****************************************************************         
030100 210-LOAD-PO-ITEM-RTN.                                                    
030200     MOVE "210-LOAD-PO-ITEM-RTN" TO PARA-NAME.                            
030300     ADD 1 TO WS-PO-ITEM-COUNT.                                           
030400     IF WS-PO-ITEM-COUNT > 50                                             
030500         MOVE "210-LOAD-PO-ITEM-RTN" TO PARA-NAME                         
030600         MOVE "PO ITEM TABLE OVERFLOW" TO ABEND-REASON                    
030700         MOVE "50" TO EXPECTED-VAL                                        
030800         MOVE WS-PO-ITEM-COUNT TO ACTUAL-VAL                              
030900         GO TO 1000-ABEND-RTN                                             
031000     END-IF.                                                              
031100     MOVE PQ-MEDICINE-ID TO PIT-MEDICINE-ID(WS-PO-ITEM-COUNT).            
031200     MOVE PQ-BATCH TO PIT-BATCH(WS-PO-ITEM-COUNT).                        
031300     MOVE PQ-EXPIRY TO PIT-EXPIRY(WS-PO-ITEM-COUNT).                      
031400     MOVE PQ-QTY TO PIT-QTY(WS-PO-ITEM-COUNT).                            
031500     MOVE PQ-COST-PER-UNIT TO                                             
031600         PIT-COST-PER-UNIT(WS-PO-ITEM-COUNT).                             
031700     COMPUTE PIT-TOTAL-COST(WS-PO-ITEM-COUNT) =                           
031800             PQ-QTY * PQ-COST-PER-UNIT.                                   
031900     ADD 1 TO WS-ITEMS-ORDERED.                                           
032000     PERFORM 900-READ-POREQ-RTN THRU 900-EXIT.                            
032100 210-EXIT.                                                                
032200     EXIT.                                                                
032300*                                                                         
032400 300-CALC-PO-TOTAL-RTN.                                                   
032500     MOVE "300-CALC-PO-TOTAL-RTN" TO PARA-NAME.                           
032600     MOVE ZERO TO WS-PO-TOTAL-AMOUNT.                                     
032700     PERFORM 310-ADD-ONE-ITEM-RTN THRU 310-EXIT                           
032800         VARYING PO-ITEM-IDX FROM 1 BY 1                                  
032900         UNTIL PO-ITEM-IDX > WS-PO-ITEM-COUNT.                            
033000 300-EXIT.                                                                
033100     EXIT.                                                                
033200*                                                                         
033300 310-ADD-ONE-ITEM-RTN.                                                    
033400     MOVE "310-ADD-ONE-ITEM-RTN" TO PARA-NAME.                            
033500     ADD PIT-TOTAL-COST(PO-ITEM-IDX) TO WS-PO-TOTAL-AMOUNT.               
033600 310-EXIT.                                                                
033700     EXIT.                                                                
033800*                                                                         
033900*****************************************************************         
034000* 400-FINALIZE-ITEM-RTN -- ONE ITEM UNDER A HEADER THAT MATCHED           
034100* THE RECEIPT LIST.  EXISTING (MEDICINE, SUPPLIER, BATCH) ROW             
034200* GETS RESTOCKED; NO SUCH ROW GETS A NEW ONE AT 20 PCT MARGIN.            
034300*****************************************************************         
034400 400-FINALIZE-ITEM-RTN.                                                   
034500     MOVE "400-FINALIZE-ITEM-RTN" TO PARA-NAME.                           
034600     MOVE PI-MEDICINE-ID TO IN-MEDICINE-ID.                               
034700     MOVE WFH-SUPPLIER-ID TO IN-SUPPLIER-ID.                              
034800     MOVE PI-BATCH TO IN-BATCH-NUMBER.                                    
034900     READ INVMSTR INTO INVENTORY-MASTER-REC                               
035000         INVALID KEY                                                      
035100             MOVE "10" TO INVMSTR-STATUS                                  
035200     END-READ.                                                            
035300     IF INVMSTR-FOUND                                                     
035400         PERFORM 410-RESTOCK-EXISTING-RTN THRU 410-EXIT                   
035500     ELSE                                                                 
035600         PERFORM 420-CREATE-NEW-BATCH-RTN THRU 420-EXIT                   
035700     END-IF.                                                              
035800     ADD 1 TO WS-ITEMS-RECEIVED.                                          
035900     IF TRACE-SWITCH-ON                                                   
036000         MOVE WFH-CURRENT-PO-ID TO WS-PORD-TRACE-POID                     
036100         MOVE PI-MEDICINE-ID TO WS-PORD-TRACE-MEDID                       
036200         DISPLAY "PHRMPORD TRACE " WS-PORD-TRACE-ALPHA                    
036300     END-IF.                                                              
036400 400-EXIT.                                                                
036500     EXIT.                                                                
036600*                                                                         
036700 410-RESTOCK-EXISTING-RTN.                                                
036800     MOVE "410-RESTOCK-EXISTING-RTN" TO PARA-NAME.                        
036900     ADD PI-QTY TO IN-QTY-IN-STOCK.                                       
037000     ACCEPT IN-LAST-RESTOCK-DATE FROM DATE.                               
037100     REWRITE INVMSTR-REC FROM INVENTORY-MASTER-REC                        
037200         INVALID KEY                                                      
037300             MOVE "410-RESTOCK-EXISTING-RTN" TO PARA-NAME                 
037400             MOVE "REWRITE INVMSTR FAILED" TO ABEND-REASON                
037500             GO TO 1000-ABEND-RTN                                         
037600     END-REWRITE.                                                         
037700     ADD 1 TO WS-RECEIPTS-RESTOCK.                                        
037800 410-EXIT.                                                                
037900     EXIT.                                                                
038000*                                                                         
038100*****************************************************************         
038200* 420-CREATE-NEW-BATCH-RTN -- MEDICINE NAME IS NOT ON THE PO              
038300* ITEM ROW (NEVER WAS, EVEN BACK ON THE PAPER FORM) SO IT COMES           
038400* IN BLANK HERE FOR THE MASTER-MAINTENANCE CLERK TO FILL IN --            
038500* TKT#5104 STOPPED IT COMING IN AS LEFTOVER WORKING-STORAGE               
038600* GARBAGE INSTEAD.                                                        
038700*****************************************************************         
038800 420-CREATE-NEW-BATCH-RTN.                                                
038900     MOVE "420-CREATE-NEW-BATCH-RTN" TO PARA-NAME.                        
039000     MOVE PI-MEDICINE-ID TO IN-MEDICINE-ID.                               
039100     MOVE WFH-SUPPLIER-ID TO IN-SUPPLIER-ID.                              
039200     MOVE PI-BATCH TO IN-BATCH-NUMBER.                                    
039300     MOVE SPACES TO IN-MEDICINE-NAME.                                     
039400     MOVE PI-EXPIRY TO IN-EXPIRY-DATE.                                    
039500     MOVE PI-QTY TO IN-QTY-IN-STOCK.                                      
039600     MOVE PI-COST-PER-UNIT TO IN-PURCHASE-PRICE.                          
039700     MOVE PI-COST-PER-UNIT TO WS-CALC-COST-PER-UNIT.                      
039800     MOVE "M" TO WS-CALC-TYPE-SW.                                         
039900     CALL "PHRMCALC" USING WS-CALC-PARMS, WS-CALC-RETURN-CD.              
040000     MOVE WS-CALC-SELLING-PRICE TO IN-SELLING-PRICE.                      
040100     MOVE ZERO TO IN-REORDER-LEVEL.                                       
040200     ACCEPT IN-LAST-RESTOCK-DATE FROM DATE.                               
040300     MOVE SPACES TO IN-STOCK-STATUS.                                      
040400     WRITE INVMSTR-REC FROM INVENTORY-MASTER-REC                          
040500         INVALID KEY                                                      
040600             MOVE "420-CREATE-NEW-BATCH-RTN" TO PARA-NAME                 
040700             MOVE "WRITE INVMSTR FAILED" TO ABEND-REASON                  
040800             GO TO 1000-ABEND-RTN                                         
040900     END-WRITE.                                                           
041000     ADD 1 TO WS-RECEIPTS-NEW-BATCH.                                      
041100 420-EXIT.                                                                
041200     EXIT.                                                                
041300*                                                                         
041400*****************************************************************         
041500* 500-PROCESS-ONE-POFILE-REC-RTN -- ONE PO-FILE RECORD, HEADER            
041600* OR ITEM.  A HEADER IS MATCHED AGAINST THE RECEIPT LIST AND, IF          
041700* IT MATCHES, REWRITTEN PAID; ITS ITEMS THEN GET POSTED UNTIL             
041800* THE NEXT HEADER TURNS UP.  FINALIZE-MODE ONLY.                          
041900*****************************************************************         
042000 500-PROCESS-ONE-POFILE-REC-RTN.                                          
042100     MOVE "500-PROCESS-ONE-POFILE-REC-RTN" TO PARA-NAME.                  
042200     IF PJ-PO-HEADER                                                      
042300         PERFORM 510-MATCH-RECEIPT-RTN THRU 510-EXIT                      
042400         IF WFH-FINALIZE-THIS-PO                                          
042500             MOVE PO-ID TO WFH-CURRENT-PO-ID                              
042600             MOVE PO-SUPPLIER-ID TO WFH-SUPPLIER-ID                       
042700             MOVE "PAID    " TO PO-PAY-STATUS                             
042800             REWRITE OUTPUT-PO-REC FROM PURCH-ORDER-REC.                  
042900             IF NOT PJ-FILE-OK                                            
043000                 MOVE "500-PROCESS-ONE-POFILE-REC-RTN" TO                 
043100                     PARA-NAME                                            
043200                 MOVE "REWRITE POFILE FAILED" TO ABEND-REASON             
043300                 GO TO 1000-ABEND-RTN                                     
043400             END-IF                                                       
043500             ADD 1 TO WS-POS-FINALIZED                                    
043600         END-IF                                                           
043700     ELSE                                                                 
043800         IF WFH-FINALIZE-THIS-PO                                          
043900             PERFORM 400-FINALIZE-ITEM-RTN THRU 400-EXIT                  
044000         END-IF                                                           
044100     END-IF.                                                              
044200     PERFORM 920-READ-POFILE-RTN THRU 920-EXIT.                           
044300 500-EXIT.                                                                
044400     EXIT.                                                                
044500*                                                                         
044600*****************************************************************         
044700* 510-MATCH-RECEIPT-RTN -- ADVANCES THE RECEIPT LIST UNTIL ITS            
044800* CURRENT PO-ID IS NOT LESS THAN THE HEADER JUST READ.  BOTH              
044900* STREAMS RUN ASCENDING BY PO-ID SO NEITHER EVER BACKS UP.                
045000*****************************************************************         
045100 510-MATCH-RECEIPT-RTN.                                                   
045200     MOVE "510-MATCH-RECEIPT-RTN" TO PARA-NAME.                           
045300     MOVE "N" TO WFH-FINALIZE-SWITCH.                                     
045400     PERFORM 511-ADVANCE-RECEIPT-RTN THRU 511-EXIT                        
045500         UNTIL END-OF-PORECV                                              
045600             OR WRH-CURRENT-PO-ID NOT LESS THAN PO-ID.                    
045700     IF NOT END-OF-PORECV AND WRH-CURRENT-PO-ID = PO-ID                   
045800         SET WFH-FINALIZE-THIS-PO TO TRUE                                 
045900     END-IF.                                                              
046000 510-EXIT.                                                                
046100     EXIT.                                                                
046200*                                                                         
046300 511-ADVANCE-RECEIPT-RTN.                                                 
046400     MOVE "511-ADVANCE-RECEIPT-RTN" TO PARA-NAME.                         
046500     PERFORM 910-READ-PORECV-RTN THRU 910-EXIT.                           
046600 511-EXIT.                                                                
046700     EXIT.                                                                
046800*                                                                         
046900*****************************************************************         
047000* 700-WRITE-PO-RTN -- ASSIGNS THE NEXT PO-ID, BUILDS THE                  
047100* INVOICE NUMBER, AND WRITES THE PENDING HEADER PLUS ITS ITEMS.           
047200*****************************************************************         
047300 700-WRITE-PO-RTN.                                                        
047400     MOVE "700-WRITE-PO-RTN" TO PARA-NAME.                                
047500     ADD 1 TO WS-PO-NBR.                                                  
047600     MOVE "H" TO PJ-RECORD-TYPE.                                          
047700     MOVE WS-PO-NBR TO PO-ID.                                             
047800     MOVE WPH-SUPPLIER-ID TO PO-SUPPLIER-ID.                              
047900     PERFORM 720-BUILD-INVOICE-NUMBER-RTN THRU 720-EXIT.                  
048000     ACCEPT PO-DATE FROM DATE.                                            
048100     MOVE WS-PO-TOTAL-AMOUNT TO PO-TOTAL-AMOUNT.                          
048200     MOVE "PENDING " TO PO-PAY-STATUS.                                    
048300     WRITE OUTPUT-PO-REC FROM PURCH-ORDER-REC.                            
048400     IF NOT PJ-FILE-OK                                                    
048500         MOVE "700-WRITE-PO-RTN" TO PARA-NAME                             
048600         MOVE "WRITE POFILE HEADER FAILED" TO ABEND-REASON                
048700         GO TO 1000-ABEND-RTN                                             
048800     END-IF.                                                              
048900     PERFORM 710-WRITE-ONE-ITEM-RTN THRU 710-EXIT                         
049000         VARYING PO-ITEM-IDX FROM 1 BY 1                                  
049100         UNTIL PO-ITEM-IDX > WS-PO-ITEM-COUNT.                            
049200     IF TRACE-SWITCH-ON                                                   
049300         MOVE WS-PO-NBR TO WS-PORD-TRACE-POID                             
049400         DISPLAY "PHRMPORD TRACE " WS-PORD-TRACE-ALPHA                    
049500     END-IF.                                                              
049600 700-EXIT.                                                                
049700     EXIT.                                                                
049800*                                                                         
049900 710-WRITE-ONE-ITEM-RTN.                                                  
050000     MOVE "710-WRITE-ONE-ITEM-RTN" TO PARA-NAME.                          
050100     MOVE "I" TO PJ-RECORD-TYPE.                                          
050200     MOVE WS-PO-NBR TO PI-PO-ID.                                          
050300     MOVE PIT-MEDICINE-ID(PO-ITEM-IDX) TO PI-MEDICINE-ID.                 
050400     MOVE PIT-BATCH(PO-ITEM-IDX) TO PI-BATCH.                             
050500     MOVE PIT-EXPIRY(PO-ITEM-IDX) TO PI-EXPIRY.                           
050600     MOVE PIT-QTY(PO-ITEM-IDX) TO PI-QTY.                                 
050700     MOVE PIT-COST-PER-UNIT(PO-ITEM-IDX) TO PI-COST-PER-UNIT.             
050800     MOVE PIT-TOTAL-COST(PO-ITEM-IDX) TO PI-TOTAL-COST.                   
050900     WRITE OUTPUT-PO-REC FROM PURCH-ORDER-REC.                            
051000     IF NOT PJ-FILE-OK                                                    
051100         MOVE "710-WRITE-ONE-ITEM-RTN" TO PARA-NAME                       
051200         MOVE "WRITE POFILE ITEM FAILED" TO ABEND-REASON                  
051300         GO TO 1000-ABEND-RTN                                             
051400     END-IF.                                                              
051500 710-EXIT.                                                                
051600     EXIT.                                                                
051700*                                                                         
051800*****************************************************************         
051900* 720-BUILD-INVOICE-NUMBER-RTN -- "PO-" PLUS AN 8-DIGIT DATE AND          
052000* A 6-DIGIT TIME, 17 BYTES ON THE NOSE.                                   
052100*****************************************************************         
052200 720-BUILD-INVOICE-NUMBER-RTN.                                            
052300     MOVE "720-BUILD-INVOICE-NUMBER-RTN" TO PARA-NAME.                    
052400     ACCEPT WTS-DATE-FULL FROM DATE YYYYMMDD.                             
052500     ACCEPT WTS-TIME-FULL FROM TIME.                                      
052600     STRING "PO-" DELIMITED BY SIZE                                       
052700             WTS-DATE-FULL DELIMITED BY SIZE                              
052800             WTS-HHMMSS DELIMITED BY SIZE                                 
052900         INTO PO-INVOICE-NUMBER.                                          
053000 720-EXIT.                                                                
053100     EXIT.                                                                
053200*                                                                         
053300*****************************************************************         
053400* 800-OPEN-FILES-RTN -- OPENS ONLY THE FILES THE CHOSEN PATH              
053500* NEEDS.  CREATE APPENDS TO PO-FILE; FINALIZE UPDATES IT IN               
053600* PLACE AND ALSO OPENS THE INVENTORY MASTER.                              
053700*****************************************************************         
053800 800-OPEN-FILES-RTN.                                                      
053900     MOVE "800-OPEN-FILES-RTN" TO PARA-NAME.                              
054000     OPEN OUTPUT SYSOUT-FILE.                                             
054100     IF RUN-MODE-CREATE                                                   
054200         OPEN INPUT PO-REQUEST-FILE                                       
054300         IF NOT PQ-FILE-OK                                                
054400             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
054500         END-IF                                                           
054600         OPEN EXTEND PO-FILE                                              
054700         IF NOT PJ-FILE-OK                                                
054800             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
054900         END-IF                                                           
055000     ELSE                                                                 
055100         OPEN INPUT PO-RECEIPT-FILE                                       
055200         IF NOT PC-FILE-OK                                                
055300             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
055400         END-IF                                                           
055500         OPEN I-O PO-FILE                                                 
055600         IF NOT PJ-FILE-OK                                                
055700             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
055800         END-IF                                                           
055900         OPEN I-O INVMSTR                                                 
056000     END-IF.                                                              
056100 800-EXIT.                                                                
056200     EXIT.                                                                
056300*                                                                         
056400 900-READ-POREQ-RTN.                                                      
056500     MOVE "900-READ-POREQ-RTN" TO PARA-NAME.                              
056600     READ PO-REQUEST-FILE INTO PO-REQUEST-REC                             
056700         AT END                                                           
056800             SET END-OF-POREQ TO TRUE                                     
056900     END-READ.                                                            
057000     IF NOT END-OF-POREQ                                                  
057100         ADD 1 TO RECORDS-READ                                            
057200     END-IF.                                                              
057300 900-EXIT.                                                                
057400     EXIT.                                                                
057500*                                                                         
057600 910-READ-PORECV-RTN.                                                     
057700     MOVE "910-READ-PORECV-RTN" TO PARA-NAME.                             
057800     READ PO-RECEIPT-FILE INTO PO-RECEIPT-REC                             
057900         AT END                                                           
058000             SET END-OF-PORECV TO TRUE                                    
058100     END-READ.                                                            
058200     IF NOT END-OF-PORECV                                                 
058300         MOVE RR-PO-ID TO WRH-CURRENT-PO-ID                               
058400     END-IF.                                                              
058500 910-EXIT.                                                                
058600     EXIT.                                                                
058700*                                                                         
058800 920-READ-POFILE-RTN.                                                     
058900     MOVE "920-READ-POFILE-RTN" TO PARA-NAME.                             
059000     READ PO-FILE INTO PURCH-ORDER-REC                                    
059100         AT END                                                           
059200             SET END-OF-POFILE TO TRUE                                    
059300     END-READ.                                                            
059400     IF NOT END-OF-POFILE                                                 
059500         ADD 1 TO RECORDS-READ                                            
059600     END-IF.                                                              
059700 920-EXIT.                                                                
059800     EXIT.                                                                
059900*                                                                         
060000*****************************************************************         
060100* 999-CLEANUP-RTN -- CLOSES WHATEVER THE CHOSEN PATH OPENED AND           
060200* DISPLAYS CONTROL TOTALS.  THE COUNTERS FOR THE PATH NOT TAKEN           
060300* JUST DISPLAY ZERO.                                                      
060400*****************************************************************         
060500 999-CLEANUP-RTN.                                                         
060600     MOVE "999-CLEANUP-RTN" TO PARA-NAME.                                 
060700     IF RUN-MODE-CREATE                                                   
060800         CLOSE PO-REQUEST-FILE                                            
060900         CLOSE PO-FILE                                                    
061000     ELSE                                                                 
061100         CLOSE PO-RECEIPT-FILE                                            
061200         CLOSE PO-FILE                                                    
061300         CLOSE INVMSTR                                                    
061400     END-IF.                                                              
061500     CLOSE SYSOUT-FILE.                                                   
061600     DISPLAY "PHRMPORD -- RECORDS READ       " RECORDS-READ.              
061700     DISPLAY "PHRMPORD -- ITEMS ORDERED      " WS-ITEMS-ORDERED.          
061800     DISPLAY "PHRMPORD -- POS CREATED        " WS-POS-CREATED.            
061900     DISPLAY "PHRMPORD -- POS FINALIZED      " WS-POS-FINALIZED.          
062000     DISPLAY "PHRMPORD -- ITEMS RECEIVED     " WS-ITEMS-RECEIVED.         
062100     DISPLAY "PHRMPORD -- RESTOCK RECEIPTS   "                            
062200         WS-RECEIPTS-RESTOCK.                                             
062300     DISPLAY "PHRMPORD -- NEW BATCH RECEIPTS "                            
062400         WS-RECEIPTS-NEW-BATCH.                                           
062500 999-EXIT.                                                                
062600     EXIT.                                                                
062700*                                                                         
062800*****************************************************************         
062900* 1000-ABEND-RTN -- BAD SEQUENCE, TABLE OVERFLOW OR BAD OPEN.             
063000*****************************************************************         
063100 1000-ABEND-RTN.                                                          
063200     MOVE SPACES TO ABEND-DATE.                                           
063300     WRITE SYSOUT-REC FROM ABEND-REC.                                     
063400     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
063500 1000-EXIT.                                                               
063600     EXIT.                                                                
