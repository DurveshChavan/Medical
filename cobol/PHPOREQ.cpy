000100******************************************************************        
000200*  PHPOREQ  --  PURCHASE-ORDER INPUT RECORD LAYOUTS READ BY       *       
000300*  PHRMPORD.  TWO SEPARATE STREAMS SHARE THIS MEMBER:             *       
000400*                                                                *        
000500*  PO-REQUEST-REC -- THE BUYER'S ORDER, ONE TYPE-H HEADER (JUST   *       
000600*  THE SUPPLIER) FOLLOWED BY ITS TYPE-I ITEM LINES, SAME LEADING- *       
000700*  TYPE-BYTE HABIT AS PHCART/PHTRANS.  READ ONLY WHEN THE SYSIN   *       
000800*  RUN-MODE CARD SAYS CREATE.                                     *       
000900*                                                                *        
001000*  PO-RECEIPT-REC -- THE RECEIVING CLERK'S LIST OF PO NUMBERS     *       
001100*  ACTUALLY DELIVERED, ONE PER RECORD, PRESORTED ASCENDING BY     *       
001200*  PO-ID TO MATCH THE ASCENDING PO-ID ORDER PO-FILE WAS WRITTEN   *       
001300*  IN.  READ ONLY WHEN THE RUN-MODE CARD SAYS FINALIZE.           *       
001400******************************************************************        
001500 01  PO-REQUEST-REC.                                                      
001600     05  PQ-RECORD-TYPE              PIC X(01).                           
001700         88  PQ-HEADER-REC           VALUE "H".                           
001800         88  PQ-ITEM-REC             VALUE "I".                           
001900     05  PQ-RECORD-BODY              PIC X(42).                           
002000     05  PQ-PO-HDR REDEFINES PQ-RECORD-BODY.                              
002100         10  PQ-SUPPLIER-ID          PIC 9(05).                           
002200         10  FILLER                  PIC X(37).                           
002300     05  PQ-PO-ITEM REDEFINES PQ-RECORD-BODY.                             
002400         10  PQ-MEDICINE-ID          PIC 9(06).                           
002500         10  PQ-BATCH                PIC X(12).                           
002600         10  PQ-EXPIRY               PIC X(10).                           
002700         10  PQ-QTY                  PIC 9(06).                           
002800         10  PQ-COST-PER-UNIT        PIC S9(06)V99.                       
002900*                                                                         
003000 01  PO-RECEIPT-REC.                                                      
003100     05  RR-PO-ID                    PIC 9(08).                           
003200     05  FILLER                      PIC X(12).                           
