000100*****************************************************************         
000200*  PHRETRQ  --  RETURN-REQUEST EXTRACT READ BY PHRMRETN.  ONE             
000300*  RECORD PER COUNTER RETURN.  RR-REFUND-SWITCH TELLS PHRMRETN            
000400*  WHETHER TO ALSO CUT A REFUND RECORD -- A CUSTOMER CAN RETURN           
000500*  STOCK WITHOUT TAKING MONEY BACK (STORE-CREDIT-ONLY RETURNS).           
000600*****************************************************************         
000700 01  RETURN-REQ-REC.                                                      
000800     05  RR-SALE-ID                    PIC 9(08).                         
000900     05  RR-CUSTOMER-ID                PIC 9(06).                         
001000     05  RR-MEDICINE-ID                PIC 9(06).                         
001100     05  RR-QTY-RETURNED               PIC 9(05).                         
001200     05  RR-REASON                     PIC X(30).                         
001300     05  RR-REFUND-AMOUNT              PIC S9(09)V99.                     
001400     05  RR-REFUND-SWITCH              PIC X(01).                         
001500         88  RR-REFUND-REQUESTED       VALUE "Y".                         
001600         88  RR-REFUND-NOT-REQUESTED   VALUE "N".                         
001700     05  RR-PAY-METHOD                 PIC X(08).                         
001800     05  RR-APPROVER                   PIC X(20).                         
001900     05  FILLER                        PIC X(05).                         
