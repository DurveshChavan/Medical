000100*****************************************************************         
000200*  PHCART  --  BILLING CART EXTRACT READ BY PHRMBILL.  THE POINT-         
000300*  OF-SALE TERMINAL DROPS ONE CART PER INVOICE TO THIS FILE AS A          
000400*  TYPE-H HEADER (CUSTOMER + TENDER) FOLLOWED BY ITS TYPE-L LINES,        
000500*  SAME LEADING-TYPE-BYTE HABIT AS PHTRANS.  PHRMBILL ASSIGNS THE         
000600*  INVOICE-ID ITSELF AT POSTING TIME -- THE CART CARRIES NO ID.           
000700*****************************************************************         
000800 01  CART-REC.                                                            
000900     05  CT-RECORD-TYPE                PIC X(01).                         
001000         88  CT-HEADER-REC             VALUE "H".                         
001100         88  CT-LINE-REC               VALUE "L".                         
001200     05  CT-RECORD-BODY                PIC X(40).                         
001300     05  CT-CART-HDR REDEFINES CT-RECORD-BODY.                            
001400         10  CH-CUSTOMER-ID             PIC 9(06).                        
001500         10  CH-PAY-METHOD              PIC X(08).                        
001600         10  FILLER                    PIC X(26).                         
001700     05  CT-CART-LINE REDEFINES CT-RECORD-BODY.                           
001800         10  CL-MEDICINE-ID             PIC 9(06).                        
001900         10  CL-QTY-SOLD                PIC 9(05).                        
002000         10  CL-UNIT-PRICE              PIC S9(06)V99.                    
002100         10  FILLER                    PIC X(20).                         
