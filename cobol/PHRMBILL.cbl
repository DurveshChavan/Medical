000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PHRMBILL.                                                   
000300 AUTHOR.  RONALD ATWAL.                                                   
000400 INSTALLATION.  SHOP FLOOR SYSTEMS - PHARMACY UNIT.                       
000500 DATE-WRITTEN.  11/02/94.                                                 
000600 DATE-COMPILED.  11/02/94.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800******************************************************************        
000900* PHRMBILL -- INVOICE POSTING RUN.                                        
001000*                                                                         
001100* ONE SYSIN RUN-MODE CARD PICKS THE PATH.  MODE "C" READS THE CART        
001200* EXTRACT (ONE TYPE-H HEADER PER INVOICE FOLLOWED BY ITS TYPE-L           
001300* LINES) AND POSTS EACH CART AS A SINGLE PENDING INVOICE, ALL-OR-         
001400* NOTHING.  AN EMPTY CART IS REJECTED.  EVERY LINE IS CHECKED             
001500* AGAINST INVENTORY-MASTER BEFORE ANY UPDATE IS APPLIED -- IF ANY         
001600* ONE LINE IS SHORT ON HAND, THE WHOLE INVOICE IS REJECTED AND NO         
001700* INVENTORY OR CUSTOMER RECORD IS TOUCHED.  GST IS 18 PCT FLAT, VIA       
001800* PHRMCALC.  A CREDIT-METHOD SALE ADDS THE INVOICE TOTAL TO THE           
001900* CUSTOMER'S OUTSTANDING BALANCE.                                         
002000*                                                                         
002100* MODE "F" READS INVOICE-FILE BACK IN, ASCENDING BY INVOICE-ID THE        
002200* SAME WAY IT WAS WRITTEN, MATCHES EACH HEADER AGAINST THE CASHIER        
002300* OFFICE'S PRESORTED LIST OF PAID INVOICE NUMBERS, AND MARKS A            
002400* MATCHED PENDING HEADER PAID WITH THE TENDERED PAYMENT METHOD.  AN       
002500* INVOICE THAT DOES NOT MATCH IS LEFT ALONE; ONE THAT MATCHES BUT         
002600* IS ALREADY PAID IS A NO-OP REJECT, LOGGED TO SYSOUT SO OPERATIONS       
002700* CAN CHASE THE DOUBLE-COLLECTION DOWN.                                   
002800*                                                                         
002900* CHANGE LOG.                                                             
003000*   11/02/94  JDS  ORIGINAL.  ADAPTED FROM THE OLD PER-PATIENT            
003100*                  CHARGE-ROLLUP JOB -- ONE CART TAKES THE PLACE          
003200*                  OF ONE PATIENT'S TREATMENT GROUP.                      
003300*   01/16/95  JDS  ALL-OR-NOTHING STOCK CHECK ADDED.  FIRST CUT           
003400*                  DECREMENTED INVENTORY LINE BY LINE AND LEFT            
003500*                  PARTIAL UPDATES ON A SHORT CART.  TKT#4711.            
003600*   07/08/95  RSA  CREDIT-METHOD BALANCE UPDATE WAS FIRING ON             
003700*                  EVERY TENDER TYPE, NOT JUST CREDIT.  TKT#4902.         
003800*   03/14/96  JDS  WALK-IN SALES (CUSTOMER-ID ZERO) NO LONGER             
003900*                  ATTEMPT A CUSTOMER-MASTER REWRITE.                     
004000*   06/25/98  RSA  YEAR 2000 REVIEW.  NO 2-DIGIT YEAR FIELDS IN           
004100*                  THIS PROGRAM.  SIGNED OFF RSA/JDS.                     
004200*   04/11/99  JDS  INSUFFICIENT-STOCK REJECTS NOW WRITE A SYSOUT          
004300*                  DIAGNOSTIC LINE INSTEAD OF JUST BUMPING THE            
004400*                  REJECT COUNTER -- OPERATIONS WANTED TO KNOW            
004500*                  WHICH MEDICINE WAS SHORT.  TKT#5588.                   
004600*   09/14/99  RSA  INVOICE POSTING SPLIT INTO A TWO-PHASE RUN --          
004700*                  A CART NOW GOES TO PENDING AT CREATE TIME, AND         
004800*                  A NEW SYSIN "F" MODE FINALIZES IT PAID OFF THE         
004900*                  CASHIER OFFICE'S PAYMENT-REQUEST EXTRACT.  SAME        
005000*                  RUN-MODE-CARD SHAPE AS PHRMPORD.  BILLING WAS          
005100*                  MARKING EVERY INVOICE PAID AT CREATE TIME AND          
005200*                  HAD NO WAY TO CATCH A DOUBLE COLLECTION.               
005300*                  TKT#5744.                                              
005400*   11/29/99  RSA  PARA-NAME TRACE MOVE WAS ONLY AT THE TOP OF            
005500*                  SOME ROUTINES -- ADDED TO EVERY ONE. TKT#5798.         
005600******************************************************************        
005700 ENVIRONMENT DIVISION.                                                    
005800 CONFIGURATION SECTION.                                                   
005900 SOURCE-COMPUTER.  IBM-390.                                               
006000 OBJECT-COMPUTER.  IBM-390.                                               
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM                                                   
006300     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
006400            OFF STATUS IS TRACE-SWITCH-OFF.                               
006500 INPUT-OUTPUT SECTION.                                                    
006600 FILE-CONTROL.                                                            
006700     SELECT SYSOUT-FILE ASSIGN TO UT-S-SYSOUT.                            
006800     SELECT CART-FILE ASSIGN TO UT-S-CARTFIL                              
006900         ORGANIZATION IS SEQUENTIAL                                       
007000         FILE STATUS IS CT-FILE-STATUS.                                   
007100     SELECT PAYMENT-REQUEST-FILE ASSIGN TO UT-S-PAYREQ                    
007200         ORGANIZATION IS SEQUENTIAL                                       
007300         FILE STATUS IS PR-FILE-STATUS.                                   
007400     SELECT INVOICE-FILE ASSIGN TO UT-S-INVJRNL                           
007500         ORGANIZATION IS SEQUENTIAL                                       
007600         FILE STATUS IS IJ-FILE-STATUS.                                   
007700     SELECT INVMSTR                                                       
007800         ASSIGN TO INVMSTR                                                
007900         ORGANIZATION IS INDEXED                                          
008000         ACCESS MODE IS DYNAMIC                                           
008100         RECORD KEY IS IN-INVENTORY-KEY                                   
008200         FILE STATUS IS INVMSTR-STATUS.                                   
008300     SELECT CUSTMSTR                                                      
008400         ASSIGN TO CUSTMSTR                                               
008500         ORGANIZATION IS INDEXED                                          
008600         ACCESS MODE IS RANDOM                                            
008700         RECORD KEY IS CU-CUSTOMER-ID                                     
008800         FILE STATUS IS CUSTMSTR-STATUS.                                  
008900 DATA DIVISION.                                                           
009000 FILE SECTION.                                                            
009100 FD  SYSOUT-FILE                                                          
009200     RECORDING MODE IS F                                                  
009300     LABEL RECORDS ARE STANDARD.                                          
009400 01  SYSOUT-REC                      PIC X(130).                          
009500 FD  CART-FILE                                                            
009600     RECORDING MODE IS F                                                  
009700     LABEL RECORDS ARE STANDARD.                                          
009800 01  INPUT-CART-REC                   PIC X(41).                          
009900 FD  PAYMENT-REQUEST-FILE                                                 
010000     RECORDING MODE IS F                                                  
010100     LABEL RECORDS ARE STANDARD.                                          
010200 01  INPUT-PAYREQ-REC                 PIC X(20).                          
010300 FD  INVOICE-FILE                                                         
010400     RECORDING MODE IS F                                                  
010500     LABEL RECORDS ARE STANDARD.                                          
010600 01  OUTPUT-INVOICE-REC                PIC X(88).                         
010700 FD  INVMSTR                                                              
010800     RECORD CONTAINS 120 CHARACTERS.                                      
010900 01  INVMSTR-REC.                                                         
011000     05  IN-INVENTORY-KEY-F            PIC X(23).                         
011100     05  FILLER                       PIC X(97).                          
011200 FD  CUSTMSTR                                                             
011300     RECORD CONTAINS 70 CHARACTERS.                                       
011400 01  CUSTMSTR-REC.                                                        
011500     05  CU-CUSTOMER-ID-F              PIC 9(06).                         
011600     05  FILLER                       PIC X(64).                          
011700 WORKING-STORAGE SECTION.                                                 
011800 01  WS-FILE-STATUS-GROUP.                                                
011900     05  CT-FILE-STATUS               PIC X(02).                          
012000         88  CT-FILE-OK               VALUE "00".                         
012100         88  CT-FILE-EOF              VALUE "10".                         
012200     05  PR-FILE-STATUS               PIC X(02).                          
012300         88  PR-FILE-OK               VALUE "00".                         
012400         88  PR-FILE-EOF              VALUE "10".                         
012500     05  IJ-FILE-STATUS               PIC X(02).                          
012600         88  IJ-FILE-OK               VALUE "00".                         
012700         88  IJ-FILE-EOF              VALUE "10".                         
012800     05  INVMSTR-STATUS               PIC X(02).                          
012900         88  INVMSTR-FOUND             VALUE "00".                        
013000         88  INVMSTR-NOT-FOUND         VALUE "23".                        
013100     05  CUSTMSTR-STATUS              PIC X(02).                          
013200         88  CUSTMSTR-FOUND            VALUE "00".                        
013300         88  CUSTMSTR-NOT-FOUND        VALUE "23".                        
013400     05  FILLER                       PIC X(06).                          
013500*                                                                         
013600 COPY PHCART.                                                             
013700*                                                                         
013800 COPY PHTRANS.                                                            
013900*                                                                         
014000 COPY PHINVMS.                                                            
014100*                                                                         
014200 COPY PHPAYRQ.                                                            
014300*                                                                         
014400******************************************************************        
014500* REDEFINES 1 OF 3 -- LINKAGE MIRROR FOR THE PHRMCALC GST-CALC            
014600* CALL.  ONE CALL PER CART, AFTER ALL ITS LINES ARE TOTALLED.             
014700******************************************************************        
014800 01  WS-CALC-PARMS.                                                       
014900     05  WS-CALC-TYPE-SW              PIC X.                              
015000         88  WS-GST-CALC-REQ          VALUE "G".                          
015100     05  WS-CALC-WORK-AREA            PIC X(33).                          
015200 01  WS-CALC-GST-VIEW REDEFINES WS-CALC-PARMS.                            
015300     05  FILLER                       PIC X(01).                          
015400     05  WS-CALC-SUBTOTAL             PIC S9(09)V99.                      
015500     05  WS-CALC-GST-AMOUNT           PIC S9(09)V99.                      
015600     05  WS-CALC-GRAND-TOTAL          PIC S9(09)V99.                      
015700 01  WS-CALC-RETURN-CD                PIC 9(4) COMP.                      
015800*                                                                         
015900******************************************************************        
016000* RUN PARAMETER -- ONE SYSIN CARD, "C" TO POST NEW CARTS AS               
016100* PENDING INVOICES OR "F" TO FINALIZE PREVIOUSLY-POSTED ONES.             
016200* SAME UPSTREAM-CONTROL-CARD IDEA AS PHRMPORD'S RUN-MODE CARD.            
016300******************************************************************        
016400 01  WS-RUN-MODE-PARM                 PIC X(01).                          
016500     88  RUN-MODE-CREATE              VALUE "C".                          
016600     88  RUN-MODE-FINALIZE            VALUE "F".                          
016700*                                                                         
016800******************************************************************        
016900* ONE CART'S LINES, HELD HERE UNTIL THE WHOLE CART IS READ AND            
017000* STOCK-CHECKED -- THIS IS WHAT MAKES POSTING ALL-OR-NOTHING.             
017100* 120 LINES IS FAR MORE THAN A COUNTER TERMINAL EVER RINGS UP,            
017200* SAME SAFETY MARGIN HABIT AS THE 500-MEDICINE PHRMRECM TABLE.            
017300******************************************************************        
017400 01  WS-CART-LINE-TBL.                                                    
017500     05  CART-LINE-ENTRY OCCURS 120 TIMES INDEXED BY CART-IDX.            
017600         10  CLT-MEDICINE-ID           PIC 9(06).                         
017700         10  CLT-QTY-SOLD              PIC 9(05).                         
017800         10  CLT-UNIT-PRICE            PIC S9(06)V99.                     
017900         10  CLT-LINE-AMOUNT           PIC S9(09)V99.                     
018000         10  CLT-BATCH-SUPPLIER        PIC 9(05).                         
018100         10  CLT-BATCH-NUMBER          PIC X(12).                         
018200******************************************************************        
018300* REDEFINES 2 OF 3 -- ALPHA VIEW OF ONE CART-LINE ENTRY, USED             
018400* ONLY TO CLEAR AN ENTRY WITH A SINGLE MOVE SPACES/MOVE ZERO.             
018500* 47 BYTES PER ENTRY (6+5+8+11+5+12) TIMES 120 ENTRIES.                   
018600******************************************************************        
018700 01  WS-CART-LINE-ALPHA REDEFINES WS-CART-LINE-TBL                        
018800                                  PIC X(5640).                            
018900*                                                                         
019000 01  WS-CART-HEADER-HOLD.                                                 
019100     05  WCH-CUSTOMER-ID               PIC 9(06).                         
019200     05  WCH-PAY-METHOD                PIC X(08).                         
019300     05  FILLER                        PIC X(06).                         
019400*                                                                         
019500******************************************************************        
019600* HELD ACROSS ONE FINALIZE-MODE HEADER'S PAYMENT-REQUEST MATCH.           
019700* WPR-CURRENT-PAY-METHOD CARRIES THE TENDERED METHOD FROM THE             
019800* PAYMENT-REQUEST RECORD ONTO THE INVOICE WHEN IT IS MARKED PAID.         
019900******************************************************************        
020000 01  WS-FINALIZE-HOLD.                                                    
020100     05  WFH-CURRENT-INVOICE-ID        PIC 9(08).                         
020200     05  WFH-FINALIZE-SWITCH           PIC X(01).                         
020300         88  WFH-FINALIZE-THIS-INVOICE VALUE "Y".                         
020400     05  FILLER                        PIC X(07).                         
020500*                                                                         
020600 01  WS-PAYMENT-HOLD.                                                     
020700     05  WPR-CURRENT-INVOICE-ID        PIC 9(08).                         
020800     05  WPR-CURRENT-PAY-METHOD        PIC X(08).                         
020900     05  FILLER                        PIC X(04).                         
021000*                                                                         
021100 01  COUNTERS-AND-ACCUMULATORS.                                           
021200     05  RECORDS-READ                 PIC S9(7) COMP VALUE ZERO.          
021300     05  WS-CART-LINE-COUNT           PIC 9(03) COMP VALUE ZERO.          
021400     05  WS-INVOICE-NBR               PIC 9(08) COMP VALUE ZERO.          
021500     05  WS-SUB-IDX                   PIC S9(4) COMP VALUE ZERO.          
021600     05  WS-INVOICES-POSTED           PIC 9(07) COMP VALUE ZERO.          
021700     05  WS-INVOICES-REJECTED         PIC 9(07) COMP VALUE ZERO.          
021800     05  WS-INVOICES-FINALIZED        PIC 9(07) COMP VALUE ZERO.          
021900     05  WS-FINALIZE-REJECTS          PIC 9(05) COMP VALUE ZERO.          
022000     05  WS-EMPTY-CART-REJECTS        PIC 9(05) COMP VALUE ZERO.          
022100     05  WS-STOCK-SHORT-REJECTS       PIC 9(05) COMP VALUE ZERO.          
022200     05  FILLER                       PIC X(03).                          
022300*                                                                         
022400 01  FLAGS-AND-SWITCHES.                                                  
022500     05  WS-EOF-SWITCH                PIC X(01) VALUE "N".                
022600         88  END-OF-CART              VALUE "Y".                          
022700     05  WS-PAYREQ-EOF-SWITCH         PIC X(01) VALUE "N".                
022800         88  END-OF-PAYREQ            VALUE "Y".                          
022900     05  WS-INVFILE-EOF-SWITCH        PIC X(01) VALUE "N".                
023000         88  END-OF-INVFILE           VALUE "Y".                          
023100     05  WS-CART-BAD-SWITCH           PIC X(01) VALUE "N".                
023200         88  CART-IS-BAD              VALUE "Y".                          
023300     05  WS-BATCH-FOUND-SWITCH        PIC X(01) VALUE "N".                
023400         88  WS-BATCH-WAS-FOUND       VALUE "Y".                          
023500     05  FILLER                       PIC X(04).                          
023600*                                                                         
023700******************************************************************        
023800* BEST-BATCH HOLD AREA -- SET BY 440/441 WHILE WALKING THE                
023900* BATCHES OF ONE MEDICINE, USED BY 410 AND 420.                           
024000******************************************************************        
024100 01  WS-BEST-BATCH-HOLD.                                                  
024200     05  WS-BEST-SUPPLIER-ID          PIC 9(05).                          
024300     05  WS-BEST-BATCH-NUMBER         PIC X(12).                          
024400     05  WS-BEST-EXPIRY-DATE          PIC X(10).                          
024500     05  FILLER                       PIC X(03).                          
024600*                                                                         
024700******************************************************************        
024800* REDEFINES 3 OF 3 -- DEBUG TRACE LINE.  UPSI-0 ON THE JOB CARD           
024900* ENABLES THE DISPLAY FOR A RERUN WHEN A CART LOOKS WRONG.                
025000******************************************************************        
025100 01  WS-BILL-TRACE-LINE.                                                  
025200     05  WS-BILL-TRACE-INV             PIC 9(08).                         
025300     05  WS-BILL-TRACE-CUST            PIC 9(06).                         
025400     05  FILLER                        PIC X(02).                         
025500 01  WS-BILL-TRACE-ALPHA REDEFINES WS-BILL-TRACE-LINE                     
025600                                    PIC X(16).                            
025700*                                                                         
025800 COPY PHABEND.                                                            
025900*                                                                         
026000 PROCEDURE DIVISION.                                                      
026100******************************************************************        
026200* 100-MAINLINE-RTN -- DRIVES THE WHOLE RUN, ONE PATH OR THE OTHER         
026300* DEPENDING ON THE SYSIN RUN-MODE CARD.                                   
026400******************************************************************        
026500 100-MAINLINE-RTN.                                                        
026600     MOVE "100-MAINLINE-RTN" TO PARA-NAME.                                
026700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
026800     IF RUN-MODE-CREATE                                                   
026900         PERFORM 200-POST-ONE-CART-RTN THRU 200-EXIT                      
027000             UNTIL END-OF-CART                                            
027100     ELSE                                                                 
027200         PERFORM 500-PROCESS-ONE-INVFILE-REC-RTN THRU 500-EXIT            
027300             UNTIL END-OF-INVFILE                                         
027400     END-IF.                                                              
027500     PERFORM 999-CLEANUP-RTN THRU 999-EXIT.                               
027600     STOP RUN.                                                            
027700*                                                                         
027800******************************************************************        
027900* 000-HOUSEKEEPING -- READS THE SYSIN RUN-MODE CARD, OPENS THE            
028000* FILES FOR THAT PATH, AND PRIMES THE FIRST READ(S).                      
028100******************************************************************        
028200 000-HOUSEKEEPING.                                                        
028300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
028400     ACCEPT WS-RUN-MODE-PARM FROM SYSIN.                                  
028500     IF NOT RUN-MODE-CREATE AND NOT RUN-MODE-FINALIZE                     
028600         MOVE "000-HOUSEKEEPING" TO PARA-NAME                             
028700         MOVE "INVALID SYSIN RUN-MODE CARD" TO ABEND-REASON               
028800         MOVE "C OR F" TO EXPECTED-VAL                                    
028900         MOVE WS-RUN-MODE-PARM TO ACTUAL-VAL                              
029000         GO TO 1000-ABEND-RTN                                             
029100     END-IF.                                                              
029200     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
029300     IF RUN-MODE-CREATE                                                   
029400         PERFORM 900-READ-CART-RTN THRU 900-EXIT                          
029500     ELSE                                                                 
029600         PERFORM 930-READ-PAYREQ-RTN THRU 930-EXIT                        
029700         PERFORM 940-READ-INVFILE-RTN THRU 940-EXIT                       
029800     END-IF.                                                              
029900 000-EXIT.                                                                
030000     EXIT.                                                                
030100*                                                                         
030200******************************************************************        
030300* 200-POST-ONE-CART-RTN -- READS ONE HEADER AND ITS LINES INTO            
030400* THE CART-LINE TABLE, THEN POSTS THE CART.  A CART WITH NO               
030500* LINES BEHIND ITS HEADER IS AN EMPTY-CART REJECT.  CREATE-MODE           
030600* ONLY.                                                                   
030700******************************************************************        
030800 200-POST-ONE-CART-RTN.                                                   
030900     MOVE "200-POST-ONE-CART-RTN" TO PARA-NAME.                           
031000     MOVE "N" TO WS-CART-BAD-SWITCH.                                      
031100     MOVE ZERO TO WS-CART-LINE-COUNT.                                     
031200     MOVE SPACES TO WS-CART-LINE-ALPHA.                                   
031300     IF NOT CT-HEADER-REC                                                 
031400         MOVE "200-POST-ONE-CART-RTN" TO PARA-NAME                        
031500         MOVE "CART OUT OF SEQUENCE - NO HEADER" TO ABEND-REASON          
031600         MOVE "TYPE H" TO EXPECTED-VAL                                    
031700         MOVE CT-RECORD-TYPE TO ACTUAL-VAL                                
031800         GO TO 1000-ABEND-RTN                                             
031900     END-IF.                                                              
032000     MOVE CH-CUSTOMER-ID TO WCH-CUSTOMER-ID.                              
032100     MOVE CH-PAY-METHOD TO WCH-PAY-METHOD.                                
032200     PERFORM 900-READ-CART-RTN THRU 900-EXIT.                             
032300     PERFORM 210-LOAD-CART-LINE-RTN THRU 210-EXIT                         
032400         UNTIL END-OF-CART OR CT-HEADER-REC.                              
032500     IF WS-CART-LINE-COUNT = 0                                            
032600         ADD 1 TO WS-EMPTY-CART-REJECTS                                   
032700         ADD 1 TO WS-INVOICES-REJECTED                                    
032800         GO TO 200-EXIT                                                   
032900     END-IF.                                                              
033000     PERFORM 300-CALC-INVOICE-TOTALS THRU 300-EXIT.                       
033100     PERFORM 400-APPLY-UPDATES THRU 400-EXIT.                             
033200     IF NOT CART-IS-BAD                                                   
033300         PERFORM 700-WRITE-INVOICE THRU 700-EXIT                          
033400         ADD 1 TO WS-INVOICES-POSTED                                      
033500     ELSE                                                                 
033600         ADD 1 TO WS-INVOICES-REJECTED                                    
033700     END-IF.                                                              
033800 200-EXIT.                                                                
033900     EXIT.                                                                
034000*                                                                         
034100******************************************************************        
034200* 210-LOAD-CART-LINE-RTN -- ONE LINE PER PASS.  TABLE OVERFLOW            
034300* ABENDS THE RUN -- A 120-LINE CART IS NOT A REAL SALE.                   
034400******************************************************************        
034500 210-LOAD-CART-LINE-RTN.                                                  
034600     MOVE "210-LOAD-CART-LINE-RTN" TO PARA-NAME.                          
034700     ADD 1 TO WS-CART-LINE-COUNT.                                         
034800     IF WS-CART-LINE-COUNT > 120                                          
034900         MOVE "210-LOAD-CART-LINE-RTN" TO PARA-NAME                       
035000         MOVE "CART LINE TABLE OVERFLOW" TO ABEND-REASON                  
035100         MOVE "120" TO EXPECTED-VAL                                       
035200         MOVE WS-CART-LINE-COUNT TO ACTUAL-VAL                            
035300         GO TO 1000-ABEND-RTN                                             
035400     END-IF.                                                              
035500     MOVE CL-MEDICINE-ID TO CLT-MEDICINE-ID(WS-CART-LINE-COUNT).          
035600     MOVE CL-QTY-SOLD TO CLT-QTY-SOLD(WS-CART-LINE-COUNT).                
035700     MOVE CL-UNIT-PRICE TO CLT-UNIT-PRICE(WS-CART-LINE-COUNT).            
035800     COMPUTE CLT-LINE-AMOUNT(WS-CART-LINE-COUNT) =                        
035900         CL-QTY-SOLD * CL-UNIT-PRICE.                                     
036000     PERFORM 900-READ-CART-RTN THRU 900-EXIT.                             
036100 210-EXIT.                                                                
036200     EXIT.                                                                
036300*                                                                         
036400******************************************************************        
036500* 300-CALC-INVOICE-TOTALS -- SUMS THE CART LINES AND CALLS                
036600* PHRMCALC FOR THE 18 PCT GST SPLIT.                                      
036700******************************************************************        
036800 300-CALC-INVOICE-TOTALS.                                                 
036900     MOVE "300-CALC-INVOICE-TOTALS" TO PARA-NAME.                         
037000     MOVE ZERO TO WS-CALC-SUBTOTAL.                                       
037100     PERFORM 310-ADD-ONE-LINE-RTN THRU 310-EXIT                           
037200         VARYING CART-IDX FROM 1 BY 1                                     
037300         UNTIL CART-IDX > WS-CART-LINE-COUNT.                             
037400     MOVE "G" TO WS-CALC-TYPE-SW.                                         
037500     CALL "PHRMCALC" USING WS-CALC-PARMS, WS-CALC-RETURN-CD.              
037600 300-EXIT.                                                                
037700     EXIT.                                                                
037800*                                                                         
037900 310-ADD-ONE-LINE-RTN.                                                    
038000     MOVE "310-ADD-ONE-LINE-RTN" TO PARA-NAME.                            
038100     ADD CLT-LINE-AMOUNT(CART-IDX) TO WS-CALC-SUBTOTAL.                   
038200 310-EXIT.                                                                
038300     EXIT.                                                                
038400*                                                                         
038500******************************************************************        
038600* 400-APPLY-UPDATES -- STOCK-CHECKS EVERY LINE FIRST; ONLY IF             
038700* ALL LINES CLEAR DOES IT REWRITE INVENTORY, THEN THE CUSTOMER            
038800* CREDIT BALANCE IF THE TENDER IS CREDIT.  TKT#4711/TKT#4902.             
038900******************************************************************        
039000 400-APPLY-UPDATES.                                                       
039100     MOVE "400-APPLY-UPDATES" TO PARA-NAME.                               
039200     PERFORM 410-CHECK-ONE-LINE-STOCK THRU 410-EXIT                       
039300         VARYING CART-IDX FROM 1 BY 1                                     
039400         UNTIL CART-IDX > WS-CART-LINE-COUNT                              
039500             OR CART-IS-BAD.                                              
039600     IF CART-IS-BAD                                                       
039700         GO TO 400-EXIT                                                   
039800     END-IF.                                                              
039900     PERFORM 420-DECREMENT-ONE-LINE THRU 420-EXIT                         
040000         VARYING CART-IDX FROM 1 BY 1                                     
040100         UNTIL CART-IDX > WS-CART-LINE-COUNT.                             
040200     IF WCH-PAY-METHOD = "CREDIT  " AND WCH-CUSTOMER-ID NOT = 0           
040300         PERFORM 430-UPDATE-CUSTOMER-CREDIT THRU 430-EXIT                 
040400     END-IF.                                                              
040500     ADD 1 TO WS-INVOICE-NBR.                                             
040600 400-EXIT.                                                                
040700     EXIT.                                                                
040800*                                                                         
040900******************************************************************        
041000* 410-CHECK-ONE-LINE-STOCK -- FEFO PICK.  WALKS EVERY OPEN                
041100* BATCH OF THE LINE'S MEDICINE (START/READ NEXT ON THE LEADING            
041200* PORTION OF THE COMPOSITE KEY, SAME HABIT AS THE BANNER OVER             
041300* THE INVENTORY MASTER SAYS) AND KEEPS THE EARLIEST-EXPIRY                
041400* BATCH THAT STILL SHOWS STOCK.  NO SUCH BATCH, OR NOT ENOUGH             
041500* ON IT, FAILS THE WHOLE CART.  TKT#5588 -- SHORT LINES WRITE A           
041600* SYSOUT DIAGNOSTIC SO OPERATIONS SEES WHICH MEDICINE WAS SHORT.          
041700******************************************************************        
041800 410-CHECK-ONE-LINE-STOCK.                                                
041900     MOVE "410-CHECK-ONE-LINE-STOCK" TO PARA-NAME.                        
042000     PERFORM 440-FIND-BEST-BATCH-RTN THRU 440-EXIT.                       
042100     IF NOT WS-BATCH-WAS-FOUND                                            
042200             OR IN-QTY-IN-STOCK < CLT-QTY-SOLD(CART-IDX)                  
042300         MOVE "Y" TO WS-CART-BAD-SWITCH                                   
042400         ADD 1 TO WS-STOCK-SHORT-REJECTS                                  
042500         MOVE "410-CHECK-ONE-LINE-STOCK" TO PARA-NAME                     
042600         MOVE CLT-MEDICINE-ID(CART-IDX) TO ACTUAL-VAL                     
042700         MOVE "INSUFFICIENT STOCK" TO ABEND-REASON                        
042800         MOVE SPACES TO ABEND-DATE                                        
042900         WRITE SYSOUT-REC FROM ABEND-REC                                  
043000     ELSE                                                                 
043100         MOVE IN-SUPPLIER-ID TO CLT-BATCH-SUPPLIER(CART-IDX)              
043200         MOVE IN-BATCH-NUMBER TO CLT-BATCH-NUMBER(CART-IDX)               
043300     END-IF.                                                              
043400 410-EXIT.                                                                
043500     EXIT.                                                                
043600*                                                                         
043700******************************************************************        
043800* 420-DECREMENT-ONE-LINE -- RE-READS THE EXACT BATCH 410 PICKED           
043900* (ITS FULL KEY WAS SAVED ON THE CART-LINE ENTRY) AND POSTS THE           
044000* DECREMENT.  BY NOW THE CART HAS ALREADY CLEARED 410 FOR EVERY           
044100* LINE, SO THE BATCH IS STILL THERE.                                      
044200******************************************************************        
044300 420-DECREMENT-ONE-LINE.                                                  
044400     MOVE "420-DECREMENT-ONE-LINE" TO PARA-NAME.                          
044500     MOVE CLT-MEDICINE-ID(CART-IDX) TO IN-MEDICINE-ID.                    
044600     MOVE CLT-BATCH-SUPPLIER(CART-IDX) TO IN-SUPPLIER-ID.                 
044700     MOVE CLT-BATCH-NUMBER(CART-IDX) TO IN-BATCH-NUMBER.                  
044800     READ INVMSTR INTO INVENTORY-MASTER-REC                               
044900         INVALID KEY                                                      
045000             MOVE "420-DECREMENT-ONE-LINE" TO PARA-NAME                   
045100             MOVE "BATCH VANISHED ON RE-READ" TO ABEND-REASON             
045200             GO TO 1000-ABEND-RTN                                         
045300     END-READ.                                                            
045400     SUBTRACT CLT-QTY-SOLD(CART-IDX) FROM IN-QTY-IN-STOCK.                
045500     REWRITE INVMSTR-REC FROM INVENTORY-MASTER-REC                        
045600         INVALID KEY                                                      
045700             MOVE "420-DECREMENT-ONE-LINE" TO PARA-NAME                   
045800             MOVE "REWRITE INVMSTR FAILED" TO ABEND-REASON                
045900             GO TO 1000-ABEND-RTN                                         
046000     END-REWRITE.                                                         
046100 420-EXIT.                                                                
046200     EXIT.                                                                
046300*                                                                         
046400 430-UPDATE-CUSTOMER-CREDIT.                                              
046500     MOVE "430-UPDATE-CUSTOMER-CREDIT" TO PARA-NAME.                      
046600     MOVE WCH-CUSTOMER-ID TO CU-CUSTOMER-ID.                              
046700     READ CUSTMSTR INTO CUSTOMER-MASTER-REC.                              
046800     IF CUSTMSTR-FOUND                                                    
046900         ADD WS-CALC-GRAND-TOTAL TO CU-OUTSTANDING-CREDIT                 
047000         REWRITE CUSTMSTR-REC FROM CUSTOMER-MASTER-REC                    
047100             INVALID KEY                                                  
047200                 MOVE "430-UPDATE-CUSTOMER-CREDIT" TO PARA-NAME           
047300                 MOVE "REWRITE CUSTMSTR FAILED" TO ABEND-REASON           
047400                 GO TO 1000-ABEND-RTN                                     
047500         END-REWRITE                                                      
047600     END-IF.                                                              
047700 430-EXIT.                                                                
047800     EXIT.                                                                
047900*                                                                         
048000******************************************************************        
048100* 440-FIND-BEST-BATCH-RTN -- POSITIONS TO THE FIRST BATCH ROW             
048200* OF THIS LINE'S MEDICINE (LOW SUPPLIER/BATCH FORCES THE START            
048300* TO LAND ON OR BEFORE IT) THEN READS FORWARD WHILE THE LEADING           
048400* MEDICINE-ID STILL MATCHES, REMEMBERING THE LOWEST-EXPIRY ROW            
048500* SEEN SO FAR THAT HAS STOCK ON HAND.                                     
048600******************************************************************        
048700 440-FIND-BEST-BATCH-RTN.                                                 
048800     MOVE "440-FIND-BEST-BATCH-RTN" TO PARA-NAME.                         
048900     MOVE "N" TO WS-BATCH-FOUND-SWITCH.                                   
049000     MOVE HIGH-VALUES TO WS-BEST-EXPIRY-DATE.                             
049100     MOVE CLT-MEDICINE-ID(CART-IDX) TO IN-MEDICINE-ID.                    
049200     MOVE ZERO TO IN-SUPPLIER-ID.                                         
049300     MOVE LOW-VALUES TO IN-BATCH-NUMBER.                                  
049400     START INVMSTR KEY IS NOT LESS THAN IN-INVENTORY-KEY                  
049500         INVALID KEY                                                      
049600             MOVE "10" TO INVMSTR-STATUS                                  
049700     END-START.                                                           
049800     PERFORM 441-SCAN-ONE-BATCH-RTN THRU 441-EXIT                         
049900         UNTIL INVMSTR-NOT-FOUND                                          
050000             OR IN-MEDICINE-ID NOT = CLT-MEDICINE-ID(CART-IDX).           
050100     IF WS-BATCH-FOUND-SWITCH = "Y"                                       
050200         MOVE CLT-MEDICINE-ID(CART-IDX) TO IN-MEDICINE-ID                 
050300         MOVE WS-BEST-SUPPLIER-ID TO IN-SUPPLIER-ID                       
050400         MOVE WS-BEST-BATCH-NUMBER TO IN-BATCH-NUMBER                     
050500         READ INVMSTR INTO INVENTORY-MASTER-REC                           
050600             INVALID KEY                                                  
050700                 MOVE "23" TO INVMSTR-STATUS                              
050800         END-READ                                                         
050900     END-IF.                                                              
051000 440-EXIT.                                                                
051100     EXIT.                                                                
051200*                                                                         
051300 441-SCAN-ONE-BATCH-RTN.                                                  
051400     MOVE "441-SCAN-ONE-BATCH-RTN" TO PARA-NAME.                          
051500     READ INVMSTR NEXT INTO INVENTORY-MASTER-REC                          
051600         AT END                                                           
051700             MOVE "10" TO INVMSTR-STATUS                                  
051800     END-READ.                                                            
051900     IF INVMSTR-FOUND                                                     
052000             AND IN-MEDICINE-ID = CLT-MEDICINE-ID(CART-IDX)               
052100             AND IN-QTY-IN-STOCK > 0                                      
052200             AND IN-EXPIRY-DATE < WS-BEST-EXPIRY-DATE                     
052300         MOVE "Y" TO WS-BATCH-FOUND-SWITCH                                
052400         MOVE IN-EXPIRY-DATE TO WS-BEST-EXPIRY-DATE                       
052500         MOVE IN-SUPPLIER-ID TO WS-BEST-SUPPLIER-ID                       
052600         MOVE IN-BATCH-NUMBER TO WS-BEST-BATCH-NUMBER                     
052700     END-IF.                                                              
052800 441-EXIT.                                                                
052900     EXIT.                                                                
053000*                                                                         
053100******************************************************************        
053200* 500-PROCESS-ONE-INVFILE-REC-RTN -- ONE INVOICE-FILE RECORD,             
053300* HEADER OR LINE.  A HEADER IS MATCHED AGAINST THE PAYMENT-               
053400* REQUEST LIST AND, IF IT MATCHES A STILL-PENDING HEADER,                 
053500* REWRITTEN PAID WITH THE TENDERED METHOD.  A MATCH AGAINST AN            
053600* ALREADY-PAID HEADER IS A NO-OP REJECT.  LINE RECORDS ARE JUST           
053700* SKIPPED OVER -- THEY CARRY NO STATUS OF THEIR OWN.  FINALIZE-           
053800* MODE ONLY.                                                              
053900******************************************************************        
054000 500-PROCESS-ONE-INVFILE-REC-RTN.                                         
054100     MOVE "500-PROCESS-ONE-INVFILE-REC-RTN" TO PARA-NAME.                 
054200     IF IJ-HEADER-REC                                                     
054300         PERFORM 510-MATCH-PAYMENT-RTN THRU 510-EXIT                      
054400         IF WFH-FINALIZE-THIS-INVOICE                                     
054500             IF IV-STAT-PENDING                                           
054600                 MOVE WPR-CURRENT-PAY-METHOD TO IV-PAY-METHOD             
054700                 SET IV-STAT-PAID TO TRUE                                 
054800                 REWRITE OUTPUT-INVOICE-REC FROM                          
054900                     INVOICE-JOURNAL-REC                                  
055000                 IF NOT IJ-FILE-OK                                        
055100                     MOVE "500-PROCESS-ONE-INVFILE-REC-RTN" TO            
055200                         PARA-NAME                                        
055300                     MOVE "REWRITE INVJRNL FAILED" TO                     
055400                         ABEND-REASON                                     
055500                     GO TO 1000-ABEND-RTN                                 
055600                 END-IF                                                   
055700                 ADD 1 TO WS-INVOICES-FINALIZED                           
055800             ELSE                                                         
055900                 MOVE IV-INVOICE-ID TO ACTUAL-VAL                         
056000                 MOVE "INVOICE NOT PENDING - FINALIZE REJECTED"           
056100                     TO ABEND-REASON                                      
056200                 MOVE SPACES TO ABEND-DATE                                
056300                 WRITE SYSOUT-REC FROM ABEND-REC                          
056400                 ADD 1 TO WS-FINALIZE-REJECTS                             
056500             END-IF                                                       
056600         END-IF                                                           
056700     END-IF.                                                              
056800     PERFORM 940-READ-INVFILE-RTN THRU 940-EXIT.                          
056900 500-EXIT.                                                                
057000     EXIT.                                                                
057100*                                                                         
057200******************************************************************        
057300* 510-MATCH-PAYMENT-RTN -- ADVANCES THE PAYMENT-REQUEST LIST              
057400* UNTIL ITS CURRENT INVOICE-ID IS NOT LESS THAN THE HEADER JUST           
057500* READ.  BOTH STREAMS RUN ASCENDING BY INVOICE-ID SO NEITHER              
057600* EVER BACKS UP.                                                          
057700******************************************************************        
057800 510-MATCH-PAYMENT-RTN.                                                   
057900     MOVE "510-MATCH-PAYMENT-RTN" TO PARA-NAME.                           
058000     MOVE "N" TO WFH-FINALIZE-SWITCH.                                     
058100     PERFORM 511-ADVANCE-PAYMENT-RTN THRU 511-EXIT                        
058200         UNTIL END-OF-PAYREQ                                              
058300             OR WPR-CURRENT-INVOICE-ID NOT LESS THAN IV-INVOICE-ID.       
058400     IF NOT END-OF-PAYREQ AND WPR-CURRENT-INVOICE-ID = IV-INVOICE-ID      
058500         SET WFH-FINALIZE-THIS-INVOICE TO TRUE                            
058600     END-IF.                                                              
058700 510-EXIT.                                                                
058800     EXIT.                                                                
058900*                                                                         
059000 511-ADVANCE-PAYMENT-RTN.                                                 
059100     MOVE "511-ADVANCE-PAYMENT-RTN" TO PARA-NAME.                         
059200     PERFORM 930-READ-PAYREQ-RTN THRU 930-EXIT.                           
059300 511-EXIT.                                                                
059400     EXIT.                                                                
059500*                                                                         
059600******************************************************************        
059700* 700-WRITE-INVOICE -- WRITES THE HEADER JOURNAL RECORD PENDING,          
059800* THEN ONE SALE-LINE JOURNAL RECORD PER CART LINE.  PAYMENT IS            
059900* NOT COLLECTED UNTIL A LATER FINALIZE RUN MARKS THE HEADER               
060000* PAID.  TKT#5744.                                                        
060100******************************************************************        
060200 700-WRITE-INVOICE.                                                       
060300     MOVE "700-WRITE-INVOICE" TO PARA-NAME.                               
060400     MOVE "H" TO IJ-RECORD-TYPE.                                          
060500     MOVE WS-INVOICE-NBR TO IV-INVOICE-ID.                                
060600     ACCEPT IV-SALE-DATE FROM DATE.                                       
060700     MOVE WCH-CUSTOMER-ID TO IV-CUSTOMER-ID.                              
060800     MOVE WS-CALC-SUBTOTAL TO IV-SUBTOTAL.                                
060900     MOVE WS-CALC-GST-AMOUNT TO IV-GST-AMOUNT.                            
061000     MOVE WS-CALC-GRAND-TOTAL TO IV-TOTAL-AMOUNT.                         
061100     MOVE WCH-PAY-METHOD TO IV-PAY-METHOD.                                
061200     SET IV-STAT-PENDING TO TRUE.                                         
061300     WRITE OUTPUT-INVOICE-REC FROM INVOICE-JOURNAL-REC.                   
061400     PERFORM 710-WRITE-ONE-LINE-RTN THRU 710-EXIT                         
061500         VARYING CART-IDX FROM 1 BY 1                                     
061600         UNTIL CART-IDX > WS-CART-LINE-COUNT.                             
061700     IF TRACE-SWITCH-ON                                                   
061800         MOVE WS-INVOICE-NBR TO WS-BILL-TRACE-INV                         
061900         MOVE WCH-CUSTOMER-ID TO WS-BILL-TRACE-CUST                       
062000         DISPLAY "PHRMBILL TRACE " WS-BILL-TRACE-ALPHA                    
062100     END-IF.                                                              
062200 700-EXIT.                                                                
062300     EXIT.                                                                
062400*                                                                         
062500 710-WRITE-ONE-LINE-RTN.                                                  
062600     MOVE "710-WRITE-ONE-LINE-RTN" TO PARA-NAME.                          
062700     MOVE "L" TO IJ-RECORD-TYPE.                                          
062800     MOVE WS-INVOICE-NBR TO SD-INVOICE-ID.                                
062900     MOVE CLT-MEDICINE-ID(CART-IDX) TO SD-MEDICINE-ID.                    
063000     MOVE CLT-QTY-SOLD(CART-IDX) TO SD-QTY-SOLD.                          
063100     MOVE CLT-UNIT-PRICE(CART-IDX) TO SD-UNIT-PRICE.                      
063200     MOVE CLT-LINE-AMOUNT(CART-IDX) TO SD-LINE-AMOUNT.                    
063300     WRITE OUTPUT-INVOICE-REC FROM INVOICE-JOURNAL-REC.                   
063400 710-EXIT.                                                                
063500     EXIT.                                                                
063600*                                                                         
063700******************************************************************        
063800* 800-OPEN-FILES-RTN -- OPENS ONLY THE FILES THE CHOSEN PATH              
063900* NEEDS.  CREATE WRITES A FRESH INVOICE-FILE; FINALIZE UPDATES            
064000* IT IN PLACE AND NEEDS NO INVENTORY OR CUSTOMER MASTER AT ALL.           
064100******************************************************************        
064200 800-OPEN-FILES-RTN.                                                      
064300     MOVE "800-OPEN-FILES-RTN" TO PARA-NAME.                              
064400     OPEN OUTPUT SYSOUT-FILE.                                             
064500     IF RUN-MODE-CREATE                                                   
064600         OPEN INPUT CART-FILE                                             
064700         IF NOT CT-FILE-OK                                                
064800             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
064900         END-IF                                                           
065000         OPEN OUTPUT INVOICE-FILE                                         
065100         IF NOT IJ-FILE-OK                                                
065200             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
065300         END-IF                                                           
065400         OPEN I-O INVMSTR                                                 
065500         OPEN I-O CUSTMSTR                                                
065600     ELSE                                                                 
065700         OPEN INPUT PAYMENT-REQUEST-FILE                                  
065800         IF NOT PR-FILE-OK                                                
065900             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
066000         END-IF                                                           
066100         OPEN I-O INVOICE-FILE                                            
066200         IF NOT IJ-FILE-OK                                                
066300             PERFORM 1000-ABEND-RTN THRU 1000-EXIT                        
066400         END-IF                                                           
066500     END-IF.                                                              
066600 800-EXIT.                                                                
066700     EXIT.                                                                
066800*                                                                         
066900******************************************************************        
067000* 900-READ-CART-RTN.  CREATE-MODE ONLY.                                   
067100******************************************************************        
067200 900-READ-CART-RTN.                                                       
067300     MOVE "900-READ-CART-RTN" TO PARA-NAME.                               
067400     READ CART-FILE INTO CART-REC                                         
067500         AT END                                                           
067600             SET END-OF-CART TO TRUE                                      
067700     END-READ.                                                            
067800     IF NOT END-OF-CART                                                   
067900         ADD 1 TO RECORDS-READ                                            
068000     END-IF.                                                              
068100 900-EXIT.                                                                
068200     EXIT.                                                                
068300*                                                                         
068400******************************************************************        
068500* 930-READ-PAYREQ-RTN.  FINALIZE-MODE ONLY.                               
068600******************************************************************        
068700 930-READ-PAYREQ-RTN.                                                     
068800     MOVE "930-READ-PAYREQ-RTN" TO PARA-NAME.                             
068900     READ PAYMENT-REQUEST-FILE INTO PAYMENT-REQ-REC                       
069000         AT END                                                           
069100             SET END-OF-PAYREQ TO TRUE                                    
069200     END-READ.                                                            
069300     IF NOT END-OF-PAYREQ                                                 
069400         MOVE PR-INVOICE-ID TO WPR-CURRENT-INVOICE-ID                     
069500         MOVE PR-PAY-METHOD TO WPR-CURRENT-PAY-METHOD                     
069600     END-IF.                                                              
069700 930-EXIT.                                                                
069800     EXIT.                                                                
069900*                                                                         
070000******************************************************************        
070100* 940-READ-INVFILE-RTN.  FINALIZE-MODE ONLY.                              
070200******************************************************************        
070300 940-READ-INVFILE-RTN.                                                    
070400     MOVE "940-READ-INVFILE-RTN" TO PARA-NAME.                            
070500     READ INVOICE-FILE INTO INVOICE-JOURNAL-REC                           
070600         AT END                                                           
070700             SET END-OF-INVFILE TO TRUE                                   
070800     END-READ.                                                            
070900     IF NOT END-OF-INVFILE                                                
071000         ADD 1 TO RECORDS-READ                                            
071100     END-IF.                                                              
071200 940-EXIT.                                                                
071300     EXIT.                                                                
071400*                                                                         
071500******************************************************************        
071600* 999-CLEANUP-RTN -- CLOSES WHATEVER THE CHOSEN PATH OPENED AND           
071700* DISPLAYS CONTROL TOTALS.  THE COUNTERS FOR THE PATH NOT TAKEN           
071800* JUST DISPLAY ZERO.                                                      
071900******************************************************************        
072000 999-CLEANUP-RTN.                                                         
072100     MOVE "999-CLEANUP-RTN" TO PARA-NAME.                                 
072200     IF RUN-MODE-CREATE                                                   
072300         CLOSE CART-FILE                                                  
072400         CLOSE INVOICE-FILE                                               
072500         CLOSE INVMSTR                                                    
072600         CLOSE CUSTMSTR                                                   
072700     ELSE                                                                 
072800         CLOSE PAYMENT-REQUEST-FILE                                       
072900         CLOSE INVOICE-FILE                                               
073000     END-IF.                                                              
073100     CLOSE SYSOUT-FILE.                                                   
073200     DISPLAY "PHRMBILL -- CART RECORDS READ  " RECORDS-READ.              
073300     DISPLAY "PHRMBILL -- INVOICES POSTED    " WS-INVOICES-POSTED.        
073400     DISPLAY "PHRMBILL -- INVOICES REJECTED  " WS-INVOICES-REJECTED.      
073500     DISPLAY "PHRMBILL -- EMPTY CART REJECTS "                            
073600         WS-EMPTY-CART-REJECTS.                                           
073700     DISPLAY "PHRMBILL -- STOCK SHORT REJECTS"                            
073800         WS-STOCK-SHORT-REJECTS.                                          
073900     DISPLAY "PHRMBILL -- INVOICES FINALIZED "                            
074000         WS-INVOICES-FINALIZED.                                           
074100     DISPLAY "PHRMBILL -- FINALIZE REJECTS   "                            
074200         WS-FINALIZE-REJECTS.                                             
074300 999-EXIT.                                                                
074400     EXIT.                                                                
074500*                                                                         
074600******************************************************************        
074700* 1000-ABEND-RTN -- BAD SEQUENCE, TABLE OVERFLOW OR BAD OPEN.             
074800******************************************************************        
074900 1000-ABEND-RTN.                                                          
075000     MOVE SPACES TO ABEND-DATE.                                           
075100     WRITE SYSOUT-REC FROM ABEND-REC.                                     
075200     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
075300 1000-EXIT.                                                               
075400     EXIT.                                                                
