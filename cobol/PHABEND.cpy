000100******************************************************************        
000200*  PHABEND  --  DIAGNOSTIC / ABEND TRAILER RECORD                         
000300*  WRITTEN TO SYSOUT WHEN A BATCH STEP HITS AN OUT-OF-BALANCE             
000400*  CONDITION OR A FATAL FILE-STATUS.  KEPT DELIBERATELY SHORT SO          
000500*  IT FITS A SYSOUT-REC PIC X(130) IN EVERY CALLING PROGRAM.              
000600******************************************************************        
000700 01  ABEND-REC.                                                           
000800     05  ABEND-DATE                  PIC X(08).                           
000900     05  FILLER                      PIC X(02) VALUE SPACES.              
001000     05  PARA-NAME                   PIC X(30).                           
001100     05  FILLER                      PIC X(02) VALUE SPACES.              
001200     05  ABEND-REASON                PIC X(40).                           
001300     05  FILLER                      PIC X(02) VALUE SPACES.              
001400     05  EXPECTED-VAL                PIC X(10).                           
001500     05  FILLER                      PIC X(02) VALUE SPACES.              
001600     05  ACTUAL-VAL                  PIC X(10).                           
001700     05  FILLER                      PIC X(24) VALUE SPACES.              
001800                                                                          
001900******************************************************************        
002000*  ZERO-VAL / ONE-VAL - FORCE AN 0C7/0CB SYSTEM ABEND AFTER THE           
002100*  DIAGNOSTIC LINE IS WRITTEN, SO THE JOB STEP RETURNS A NON-ZERO         
002200*  CONDITION CODE AND OPERATIONS SEES A REAL ABEND, NOT JUST A            
002300*  DISPLAY MESSAGE.                                                       
002400******************************************************************        
002500 77  ZERO-VAL                        PIC 9 VALUE ZERO.                    
002600 77  ONE-VAL                         PIC 9 VALUE 1.                       
