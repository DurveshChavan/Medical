000100******************************************************************        
000200*  PHRECOM  --  SEASONAL-SUMMARY AND STOCK-RECOMMENDATION RECORD          
000300*  LAYOUTS.  SUMMARY-FILE ALWAYS CARRIES EXACTLY THREE RECORDS,           
000400*  ONE PER SEASON, WRITTEN SUMMER/MONSOON/WINTER IN THAT ORDER.           
000500*  RECOMMEND-FILE CARRIES ONE RECORD PER MEDICINE FOR WHICHEVER           
000600*  SEASON WAS TARGETED ON THE RUN, RANKED HIGHEST-QUANTITY FIRST.         
000700******************************************************************        
000800 01  SEASONAL-SUMMARY-REC.                                                
000900     05  SS-SEASON                   PIC X(07).                           
001000     05  SS-TOTAL-QTY                PIC 9(09).                           
001100     05  SS-TOTAL-REVENUE            PIC S9(11)V99.                       
001200     05  SS-UNIQUE-INVOICES          PIC 9(07).                           
001300     05  SS-UNIQUE-MEDICINES         PIC 9(05).                           
001400     05  SS-QTY-PCT                  PIC S9(03)V99.                       
001500     05  SS-REV-PCT                  PIC S9(03)V99.                       
001600     05  FILLER                      PIC X(19).                           
001700                                                                          
001800 01  RECOMMENDATION-REC.                                                  
001900     05  RC-SEASON                   PIC X(07).                           
002000     05  RC-RANK                     PIC 9(04).                           
002100     05  RC-MEDICINE-NAME            PIC X(40).                           
002200     05  RC-LAST-SEASON-SALES        PIC 9(07).                           
002300     05  RC-TOTAL-REVENUE            PIC S9(09)V99.                       
002400     05  RC-UNIQUE-ORDERS            PIC 9(05).                           
002500     05  RC-AVG-UNIT-PRICE           PIC S9(06)V99.                       
002600     05  RC-SUGGESTED-STOCK          PIC 9(07).                           
002700     05  RC-DAILY-AVG-SALES          PIC S9(05)V99.                       
002800     05  RC-FAST-MOVER               PIC X(01).                           
002900         88  RC-IS-FAST-MOVER        VALUE "Y".                           
003000         88  RC-NOT-FAST-MOVER       VALUE "N".                           
003100     05  RC-PRIORITY                 PIC X(08).                           
003200         88  RC-PRI-CRITICAL         VALUE "CRITICAL".                    
003300         88  RC-PRI-HIGH             VALUE "HIGH    ".                    
003400         88  RC-PRI-MEDIUM           VALUE "MEDIUM  ".                    
003500         88  RC-PRI-LOW              VALUE "LOW     ".                    
003600     05  RC-ACTION                   PIC X(25).                           
003700     05  FILLER                      PIC X(20).                           
