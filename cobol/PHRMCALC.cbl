000100 IDENTIFICATION DIVISION.                                                 
000200******************************************************************        
000300*                                                                *        
000400*  PHRMCALC  --  MEDICAL STORE GST / MARGIN / STOCK CALC MODULE  *        
000500*                                                                *        
000600*  CALLED BY PHRMBILL (INVOICE GST), PHRMPORD (RECEIPT MARGIN)   *        
000700*  AND PHRMRECM (SUGGESTED STOCK / DAILY AVERAGE).  ONE COMMON   *        
000800*  WORK AREA IS PASSED AND RE-CAST BY CALC-TYPE-SW SO THE CALLER *        
000900*  ONLY HAS TO COPY ONE LINKAGE LAYOUT.                          *        
001000*                                                                *        
001100******************************************************************        
001200* CHANGE LOG                                                    *         
001300* 03/14/94  RSA  ORIGINAL - GST-CALC AND MARGN-CALC ONLY         *        
001400* 09/02/94  RSA  ADDED STOCK-CALC FOR SEASONAL ORDERING GUIDE    *        
001500* 01/30/95  KLM  ROUNDED CLAUSE ADDED TO GST-CALC PER AUDIT      *        
001600*                FINDING TKT#4471 - PENNIES WERE TRUNCATING      *        
001700* 07/11/95  RSA  MARGN-CALC 20 PCT MARK-UP CONFIRMED W/ OWNER    *        
001800* 02/19/96  DJT  ADDED FILLER PADS TO WORK AREA REDEFINES        *        
001900* 08/06/96  KLM  CLEANED UP COMMENTS PER DEPT STANDARD REVIEW    *        
002000* 11/03/97  RSA  STOCK-CALC DAILY AVG ROUNDED PER TKT#5528       *        
002100* 06/22/98  DJT  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN MODULE - *        
002200*                NO CHANGES REQUIRED, SIGNED OFF DJT/RSA         *        
002300* 01/09/99  KLM  RETURN-CD RESET ADDED FOR ALL THREE PATHS       *        
002400******************************************************************        
002500 PROGRAM-ID.  PHRMCALC.                                                   
002600 AUTHOR. RONALD ATWAL.                                                    
002700 INSTALLATION. SHOP FLOOR SYSTEMS - PHARMACY UNIT.                        
002800 DATE-WRITTEN. 03/14/94.                                                  
002900 DATE-COMPILED. 03/14/94.                                                 
003000 SECURITY. NON-CONFIDENTIAL.                                              
003100                                                                          
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SOURCE-COMPUTER. IBM-390.                                                
003500 OBJECT-COMPUTER. IBM-390.                                                
003550 SPECIAL-NAMES.                                                           
003560     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
003570            OFF STATUS IS TRACE-SWITCH-OFF.                               
003600 INPUT-OUTPUT SECTION.                                                    
003700                                                                          
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000                                                                          
004100 WORKING-STORAGE SECTION.                                                 
004200 01  MISC-FIELDS.                                                         
004300     05 TEMP-AMOUNT              PIC S9(9)V99 COMP-3.                     
004400     05 WS-CALC-COUNT            PIC S9(7) COMP VALUE ZERO.               
004500     05 FILLER                   PIC X(03).                               
004600                                                                          
004700 LINKAGE SECTION.                                                         
004800******************************************************************        
004900* ONE COMMON WORK AREA - CAST THREE WAYS BY CALC-TYPE-SW.  KEEP  *        
005000* ALL THREE VIEWS PADDED TO THE SAME LENGTH AS CALC-WORK-AREA.   *        
005100******************************************************************        
005200 01  PHRM-CALC-PARMS.                                                     
005300     05  CALC-TYPE-SW            PIC X.                                   
005400         88 GST-CALC-REQ         VALUE "G".                               
005500         88 MARGN-CALC-REQ       VALUE "M".                               
005600         88 STOCK-CALC-REQ       VALUE "S".                               
005700     05  CALC-WORK-AREA          PIC X(33).                               
005800     05  CALC-GST-VIEW REDEFINES CALC-WORK-AREA.                          
005900         10  CALC-SUBTOTAL-AMT   PIC S9(9)V99.                            
006000         10  CALC-GST-AMT        PIC S9(9)V99.                            
006100         10  CALC-TOTAL-AMT      PIC S9(9)V99.                            
006200     05  CALC-MARGIN-VIEW REDEFINES CALC-WORK-AREA.                       
006300         10  CALC-COST-PER-UNIT  PIC S9(6)V99.                            
006400         10  CALC-SELLING-PRICE  PIC S9(6)V99.                            
006500         10  FILLER              PIC X(17).                               
006600     05  CALC-STOCK-VIEW REDEFINES CALC-WORK-AREA.                        
006700         10  CALC-SEASON-QTY     PIC 9(7).                                
006800         10  CALC-SUGGESTED-STOCK PIC 9(7).                               
006900         10  CALC-DAILY-AVG-SLS  PIC S9(5)V99.                            
007000         10  FILLER              PIC X(12).                               
007100                                                                          
007200 01  RETURN-CD                   PIC 9(4) COMP.                           
007300                                                                          
007400 PROCEDURE DIVISION USING PHRM-CALC-PARMS, RETURN-CD.                     
007500     IF GST-CALC-REQ                                                      
007600         PERFORM 100-CALC-GST-RTN                                         
007700     ELSE IF MARGN-CALC-REQ                                               
007800         PERFORM 200-CALC-MARGIN-RTN                                      
007900     ELSE IF STOCK-CALC-REQ                                               
008000         PERFORM 300-CALC-STOCK-RTN.                                      
008100                                                                          
008200     ADD +1 TO WS-CALC-COUNT.                                             
008300     MOVE ZERO TO RETURN-CD.                                              
008400     GOBACK.                                                              
008500                                                                          
008600******************************************************************        
008700* 100-CALC-GST-RTN - INVOICE GST AT THE STANDARD 18 PCT RATE.    *        
008800* ROUNDED ADDED 01/30/95 PER TKT#4471 - SEE CHANGE LOG.          *        
008900******************************************************************        
009000 100-CALC-GST-RTN.                                                        
009100     COMPUTE CALC-GST-AMT ROUNDED =                                       
009200             CALC-SUBTOTAL-AMT * 0.18.                                    
009300     COMPUTE CALC-TOTAL-AMT ROUNDED =                                     
009400             CALC-SUBTOTAL-AMT + CALC-GST-AMT.                            
009500                                                                          
009600******************************************************************        
009700* 200-CALC-MARGIN-RTN - PURCHASE RECEIPT SELLING PRICE, 20 PCT   *        
009800* MARK-UP OVER LANDED COST PER UNIT.                             *        
009900******************************************************************        
010000 200-CALC-MARGIN-RTN.                                                     
010100     COMPUTE CALC-SELLING-PRICE ROUNDED =                                 
010200             CALC-COST-PER-UNIT * 1.20.                                   
010300                                                                          
010400******************************************************************        
010500* 300-CALC-STOCK-RTN - SEASONAL SUGGESTED STOCK (15 PCT BUFFER,  *        
010600* TRUNCATED TO WHOLE UNITS) AND DAILY AVERAGE SALES OVER A       *        
010700* 120-DAY SEASON, ROUNDED PER TKT#5528.                          *        
010800******************************************************************        
010900 300-CALC-STOCK-RTN.                                                      
011000     COMPUTE CALC-SUGGESTED-STOCK =                                       
011100             CALC-SEASON-QTY * 1.15.                                      
011200     COMPUTE CALC-DAILY-AVG-SLS ROUNDED =                                 
011300             CALC-SEASON-QTY / 120.                                       
