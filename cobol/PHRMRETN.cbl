000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.  PHRMRETN.                                                   
000300 AUTHOR.  RONALD ATWAL.                                                   
000400 INSTALLATION.  SHOP FLOOR SYSTEMS - PHARMACY UNIT.                       
000500 DATE-WRITTEN.  12/09/94.                                                 
000600 DATE-COMPILED.  12/09/94.                                                
000700 SECURITY.  NON-CONFIDENTIAL.                                             
000800*****************************************************************         
000900*  PHRMRETN -- RETURNS AND REFUND POSTING RUN.                            
001000*                                                                         
001100*  ONE RETURN-REQUEST RECORD IN, ONE RETURN JOURNAL RECORD OUT,           
001200*  PLUS THE INVENTORY RESTOCK.  A REFUND JOURNAL RECORD FOLLOWS           
001300*  ONLY WHEN THE REQUEST ASKS FOR ONE -- SOME RETURNS ARE STORE           
001400*  CREDIT ONLY AND CUT NO REFUND.  RESTOCK GOES BACK ONTO THE             
001500*  FIRST BATCH ROW ON FILE FOR THE MEDICINE (SAME START/READ-             
001600*  NEXT WALK PHRMBILL USES FOR ITS FEFO PICK, ONLY HERE WE TAKE           
001700*  WHATEVER BATCH TURNS UP FIRST -- A RETURN ISN'T PICKY ABOUT            
001800*  WHICH SHELF IT GOES BACK ON).                                          
001900*                                                                         
002000*  CHANGE LOG.                                                            
002100*    12/09/94  RSA  ORIGINAL.                                             
002200*    02/02/95  RSA  REFUND RECORD MADE OPTIONAL PER RR-REFUND-            
002300*                   SWITCH -- FIRST CUT WROTE ONE ON EVERY RETURN         
002400*                   AND FINANCE COMPLAINED THE JOURNAL DOUBLE-            
002500*                   COUNTED STORE-CREDIT RETURNS.  TKT#4801.              
002600*    09/19/96  JDS  NO-INVENTORY-ROW-FOUND NOW WRITES A SYSOUT            
002700*                   DIAGNOSTIC INSTEAD OF SILENTLY SKIPPING THE           
002800*                   RESTOCK -- A RETURN FOR A DISCONTINUED                
002900*                   MEDICINE WAS VANISHING WITH NO TRACE. TKT#5011.       
003000*    06/25/98  RSA  YEAR 2000 REVIEW.  NO 2-DIGIT YEAR FIELDS IN          
003100*                   THIS PROGRAM.  SIGNED OFF RSA/JDS.                    
003200*    05/03/99  KLM  RESTOCK QUANTITY WAS BEING ADDED TWICE WHEN           
003300*                   THE RE-READ AFTER THE FIND CAME BACK TO THE           
003400*                   SAME ROW -- REPLACED THE EXTRA READ WITH A            
003500*                   STRAIGHT REWRITE OFF THE FIND'S OWN BUFFER.           
003600*                   TKT#5602.                                             
003700*    11/29/99  RSA  PARA-NAME TRACE MOVE ADDED TO THE TOP OF EVERY        
003800*                   ROUTINE -- ONLY TWO HAD IT, BOTH ABEND PATHS.         
003900*                   TKT#5798.                                             
004000*****************************************************************         
004100 ENVIRONMENT DIVISION.                                                    
004200 CONFIGURATION SECTION.                                                   
004300 SOURCE-COMPUTER.  IBM-390.                                               
004400 OBJECT-COMPUTER.  IBM-390.                                               
004500 SPECIAL-NAMES.                                                           
004600     C01 IS TOP-OF-FORM                                                   
004700     UPSI-0 ON STATUS IS TRACE-SWITCH-ON                                  
004800            OFF STATUS IS TRACE-SWITCH-OFF.                               
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100     SELECT SYSOUT-FILE ASSIGN TO UT-S-SYSOUT.                            
005200     SELECT RETREQ-FILE ASSIGN TO UT-S-RETREQ                             
005300         ORGANIZATION IS SEQUENTIAL                                       
005400         FILE STATUS IS RQ-FILE-STATUS.                                   
005500     SELECT RETURN-FILE ASSIGN TO UT-S-RETJRNL                            
005600         ORGANIZATION IS SEQUENTIAL                                       
005700         FILE STATUS IS RJ-FILE-STATUS.                                   
005800     SELECT INVMSTR                                                       
005900         ASSIGN TO INVMSTR                                                
006000         ORGANIZATION IS INDEXED                                          
006100         ACCESS MODE IS DYNAMIC                                           
006200         RECORD KEY IS IN-INVENTORY-KEY                                   
006300         FILE STATUS IS INVMSTR-STATUS.                                   
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  SYSOUT-FILE                                                          
006700     RECORDING MODE IS F                                                  
006800     LABEL RECORDS ARE STANDARD.                                          
006900 01  SYSOUT-REC                      PIC X(130).                          
007000 FD  RETREQ-FILE                                                          
007100     RECORDING MODE IS F                                                  
007200     LABEL RECORDS ARE STANDARD.                                          
007300 01  INPUT-RETREQ-REC                 PIC X(100).                         
007400 FD  RETURN-FILE                                                          
007500     RECORDING MODE IS F                                                  
007600     LABEL RECORDS ARE STANDARD.                                          
007700 01  OUTPUT-RETURN-REC                PIC X(101).                         
007800 FD  INVMSTR                                                              
007900     RECORD CONTAINS 120 CHARACTERS.                                      
008000 01  INVMSTR-REC.                                                         
008100     05  IN-INVENTORY-KEY-F            PIC X(23).                         
008200     05  FILLER                       PIC X(97).                          
008300 WORKING-STORAGE SECTION.                                                 
008400 01  WS-FILE-STATUS-GROUP.                                                
008500     05  RQ-FILE-STATUS               PIC X(02).                          
008600         88  RQ-FILE-OK               VALUE "00".                         
008700         88  RQ-FILE-EOF              VALUE "10".                         
008800     05  RJ-FILE-STATUS               PIC X(02).                          
008900         88  RJ-FILE-OK               VALUE "00".                         
009000     05  INVMSTR-STATUS               PIC X(02).                          
009100         88  INVMSTR-FOUND             VALUE "00".                        
009200         88  INVMSTR-NOT-FOUND         VALUE "23".                        
009300     05  FILLER                       PIC X(10).                          
009400*                                                                         
009500 COPY PHRETRQ.                                                            
009600*                                                                         
009700 COPY PHTRANS.                                                            
009800*                                                                         
009900 COPY PHINVMS.                                                            
010000*                                                                         
010100*****************************************************************         
010200*  REDEFINES 1 OF 3 -- ALPHA VIEW OF THE RETURN-REQUEST RECORD,           
010300*  USED ONLY TO CLEAR IT WITH A SINGLE MOVE SPACES BEFORE EACH            
010400*  READ, SAME HABIT AS PHRMBILL'S CART-LINE-ALPHA CLEAR.                  
010500*****************************************************************         
010600 01  WS-RETREQ-ALPHA REDEFINES RETURN-REQ-REC PIC X(100).                 
010700*                                                                         
010800 01  WS-BEST-BATCH-HOLD.                                                  
010900     05  WS-BEST-SUPPLIER-ID          PIC 9(05).                          
011000     05  WS-BEST-BATCH-NUMBER         PIC X(12).                          
011100     05  FILLER                       PIC X(03).                          
011200*                                                                         
011300 01  COUNTERS-AND-ACCUMULATORS.                                           
011400     05  RECORDS-READ                 PIC S9(7) COMP VALUE ZERO.          
011500     05  WS-RETURN-NBR                PIC 9(08) COMP VALUE ZERO.          
011600     05  WS-RETURNS-POSTED            PIC 9(07) COMP VALUE ZERO.          
011700     05  WS-REFUNDS-WRITTEN           PIC 9(07) COMP VALUE ZERO.          
011800     05  WS-NO-BATCH-DIAGS            PIC 9(05) COMP VALUE ZERO.          
011900     05  FILLER                       PIC X(03).                          
012000*                                                                         
012100 01  FLAGS-AND-SWITCHES.                                                  
012200     05  WS-EOF-SWITCH                PIC X(01) VALUE "N".                
012300         88  END-OF-RETREQ            VALUE "Y".                          
012400     05  WS-BATCH-FOUND-SWITCH        PIC X(01) VALUE "N".                
012500         88  WS-BATCH-WAS-FOUND       VALUE "Y".                          
012600     05  FILLER                       PIC X(06).                          
012700*                                                                         
012800*****************************************************************         
012900*  REDEFINES 2 OF 3 -- DEBUG TRACE LINE.  UPSI-0 ON THE JOB CARD          
013000*  ENABLES THE DISPLAY FOR A RERUN WHEN A RETURN LOOKS WRONG.             
013100*****************************************************************         
013200 01  WS-RETN-TRACE-LINE.                                                  
013300     05  WS-RETN-TRACE-RETID           PIC 9(08).                         
013400     05  WS-RETN-TRACE-MEDID           PIC 9(06).                         
013500     05  FILLER                        PIC X(02).                         
013600 01  WS-RETN-TRACE-ALPHA REDEFINES WS-RETN-TRACE-LINE                     
013700                                    PIC X(16).                            
013800*                                                                         
013900*****************************************************************         
014000*  REDEFINES 3 OF 3 -- ALPHA VIEW OF THE RETURN-NBR COUNTER FOR           
014100*  THE SYSOUT CONTROL-TOTAL LINE, SAME HABIT AS PHRMRECM'S                
014200*  INVESTMENT-TOTAL ALPHA VIEW.                                           
014300*****************************************************************         
014400 01  WS-RETURN-NBR-DISP               PIC 9(08).                          
014500 01  WS-RETURN-NBR-ALPHA REDEFINES WS-RETURN-NBR-DISP                     
014600                                  PIC X(08).                              
014700*                                                                         
014800 COPY PHABEND.                                                            
014900*                                                                         
015000 PROCEDURE DIVISION.                                                      
015100*****************************************************************         
015200*  100-MAINLINE-RTN -- DRIVES THE WHOLE RUN, ONE RETURN AT A TIME.        
015300*****************************************************************         
015400 100-MAINLINE-RTN.                                                        
015500     MOVE "100-MAINLINE-RTN" TO PARA-NAME.                                
015600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
015700     PERFORM 200-PROCESS-ONE-RETURN-RTN THRU 200-EXIT                     
015800         UNTIL END-OF-RETREQ.                                             
015900     PERFORM 999-CLEANUP-RTN THRU 999-EXIT.                               
016000     STOP RUN.                                                            
016100*                                                                         
016200 000-HOUSEKEEPING.                                                        
016300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
016400     PERFORM 800-OPEN-FILES-RTN THRU 800-EXIT.                            
016500     PERFORM 900-READ-RETREQ-RTN THRU 900-EXIT.                           
016600 000-EXIT.                                                                
016700     EXIT.                                                                
016800*                                                                         
016900*****************************************************************         
017000*  200-PROCESS-ONE-RETURN-RTN -- POSTS ONE RETURN AND ITS                 
017100*  RESTOCK, THEN A REFUND RECORD IF ONE WAS ASKED FOR.                    
017200*****************************************************************         
017300 200-PROCESS-ONE-RETURN-RTN.                                              
017400     MOVE "200-PROCESS-ONE-RETURN-RTN" TO PARA-NAME.                      
017500     ADD 1 TO WS-RETURN-NBR.                                              
017600     PERFORM 300-RESTOCK-INVENTORY-RTN THRU 300-EXIT.                     
017700     PERFORM 400-WRITE-RETURN-RTN THRU 400-EXIT.                          
017800     IF RR-REFUND-REQUESTED                                               
017900         PERFORM 410-WRITE-REFUND-RTN THRU 410-EXIT                       
018000     END-IF.                                                              
018100     ADD 1 TO WS-RETURNS-POSTED.                                          
018200     IF TRACE-SWITCH-ON                                                   
018300         MOVE WS-RETURN-NBR TO WS-RETN-TRACE-RETID                        
018400         MOVE RR-MEDICINE-ID TO WS-RETN-TRACE-MEDID                       
018500         DISPLAY "PHRMRETN TRACE " WS-RETN-TRACE-ALPHA                    
018600     END-IF.                                                              
018700     PERFORM 900-READ-RETREQ-RTN THRU 900-EXIT.                           
018800 200-EXIT.                                                                
018900     EXIT.                                                                
019000*                                                                         
019100*****************************************************************         
019200*  300-RESTOCK-INVENTORY-RTN -- FINDS THE FIRST BATCH ROW ON              
019300*  FILE FOR THE MEDICINE (START/READ NEXT ON THE LEADING PART             
019400*  OF THE COMPOSITE KEY) AND ADDS THE RETURNED QUANTITY BACK.             
019500*  NO ROW FOUND FOR THE MEDICINE IS NOT FATAL -- TKT#5011 WANTS           
019600*  A SYSOUT DIAGNOSTIC, NOT AN ABEND, SO A RETURN AGAINST A               
019700*  DISCONTINUED MEDICINE STILL POSTS ITS JOURNAL RECORD.                  
019800*****************************************************************         
019900 300-RESTOCK-INVENTORY-RTN.                                               
020000     MOVE "300-RESTOCK-INVENTORY-RTN" TO PARA-NAME.                       
020100     MOVE "N" TO WS-BATCH-FOUND-SWITCH.                                   
020200     MOVE RR-MEDICINE-ID TO IN-MEDICINE-ID.                               
020300     MOVE ZERO TO IN-SUPPLIER-ID.                                         
020400     MOVE LOW-VALUES TO IN-BATCH-NUMBER.                                  
020500     START INVMSTR KEY IS NOT LESS THAN IN-INVENTORY-KEY                  
020600         INVALID KEY                                                      
020700             MOVE "10" TO INVMSTR-STATUS                                  
020800     END-START.                                                           
020900     IF INVMSTR-STATUS = "00"                                             
021000         READ INVMSTR NEXT INTO INVENTORY-MASTER-REC                      
021100             AT END                                                       
021200                 MOVE "10" TO INVMSTR-STATUS                              
021300         END-READ                                                         
021400         IF INVMSTR-STATUS = "00"                                         
021500                 AND IN-MEDICINE-ID = RR-MEDICINE-ID                      
021600             MOVE "Y" TO WS-BATCH-FOUND-SWITCH                            
021700         END-IF                                                           
021800     END-IF.                                                              
021900     IF WS-BATCH-FOUND-SWITCH = "Y"                                       
022000         ADD RR-QTY-RETURNED TO IN-QTY-IN-STOCK                           
022100         REWRITE INVMSTR-REC FROM INVENTORY-MASTER-REC                    
022200             INVALID KEY                                                  
022300                 MOVE "300-RESTOCK-INVENTORY-RTN" TO PARA-NAME            
022400                 MOVE "REWRITE INVMSTR FAILED" TO ABEND-REASON            
022500                 GO TO 1000-ABEND-RTN                                     
022600         END-REWRITE                                                      
022700     ELSE                                                                 
022800         ADD 1 TO WS-NO-BATCH-DIAGS                                       
022900         MOVE "300-RESTOCK-INVENTORY-RTN" TO PARA-NAME                    
023000         MOVE RR-MEDICINE-ID TO ACTUAL-VAL                                
023100         MOVE "NO INVENTORY ROW - MEDICINE" TO ABEND-REASON               
023200         MOVE SPACES TO ABEND-DATE                                        
023300         WRITE SYSOUT-REC FROM ABEND-REC                                  
023400     END-IF.                                                              
023500 300-EXIT.                                                                
023600     EXIT.                                                                
023700*                                                                         
023800 400-WRITE-RETURN-RTN.                                                    
023900     MOVE "400-WRITE-RETURN-RTN" TO PARA-NAME.                            
024000     MOVE "R" TO RJ-RECORD-TYPE.                                          
024100     MOVE WS-RETURN-NBR TO RT-RETURN-ID.                                  
024200     MOVE RR-SALE-ID TO RT-SALE-ID.                                       
024300     MOVE RR-CUSTOMER-ID TO RT-CUSTOMER-ID.                               
024400     MOVE RR-MEDICINE-ID TO RT-MEDICINE-ID.                               
024500     MOVE RR-QTY-RETURNED TO RT-QTY-RETURNED.                             
024600     MOVE RR-REASON TO RT-REASON.                                         
024700     ACCEPT RT-RETURN-DATE FROM DATE.                                     
024800     MOVE RR-REFUND-AMOUNT TO RT-REFUND-AMOUNT.                           
024900     WRITE OUTPUT-RETURN-REC FROM RETURN-JOURNAL-REC.                     
025000 400-EXIT.                                                                
025100     EXIT.                                                                
025200*                                                                         
025300 410-WRITE-REFUND-RTN.                                                    
025400     MOVE "410-WRITE-REFUND-RTN" TO PARA-NAME.                            
025500     MOVE "F" TO RJ-RECORD-TYPE.                                          
025600     MOVE WS-RETURN-NBR TO RF-RETURN-ID.                                  
025700     MOVE RR-CUSTOMER-ID TO RF-CUSTOMER-ID.                               
025800     MOVE RR-PAY-METHOD TO RF-PAY-METHOD.                                 
025900     MOVE RR-REFUND-AMOUNT TO RF-REFUND-AMOUNT.                           
026000     MOVE RR-REASON TO RF-REASON.                                         
026100     MOVE RR-APPROVER TO RF-APPROVER.                                     
026200     ACCEPT RF-REFUND-DATE FROM DATE.                                     
026300     WRITE OUTPUT-RETURN-REC FROM RETURN-JOURNAL-REC.                     
026400     ADD 1 TO WS-REFUNDS-WRITTEN.                                         
026500 410-EXIT.                                                                
026600     EXIT.                                                                
026700*                                                                         
026800 800-OPEN-FILES-RTN.                                                      
026900     MOVE "800-OPEN-FILES-RTN" TO PARA-NAME.                              
027000     OPEN OUTPUT SYSOUT-FILE.                                             
027100     OPEN INPUT RETREQ-FILE.                                              
027200     IF NOT RQ-FILE-OK                                                    
027300         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
027400     END-IF.                                                              
027500     OPEN OUTPUT RETURN-FILE.                                             
027600     IF NOT RJ-FILE-OK                                                    
027700         PERFORM 1000-ABEND-RTN THRU 1000-EXIT                            
027800     END-IF.                                                              
027900     OPEN I-O INVMSTR.                                                    
028000 800-EXIT.                                                                
028100     EXIT.                                                                
028200*                                                                         
028300 900-READ-RETREQ-RTN.                                                     
028400     MOVE "900-READ-RETREQ-RTN" TO PARA-NAME.                             
028500     MOVE SPACES TO WS-RETREQ-ALPHA.                                      
028600     READ RETREQ-FILE INTO RETURN-REQ-REC                                 
028700         AT END                                                           
028800             SET END-OF-RETREQ TO TRUE                                    
028900     END-READ.                                                            
029000     IF NOT END-OF-RETREQ                                                 
029100         ADD 1 TO RECORDS-READ                                            
029200     END-IF.                                                              
029300 900-EXIT.                                                                
029400     EXIT.                                                                
029500*                                                                         
029600 999-CLEANUP-RTN.                                                         
029700     MOVE "999-CLEANUP-RTN" TO PARA-NAME.                                 
029800     CLOSE RETREQ-FILE.                                                   
029900     CLOSE RETURN-FILE.                                                   
030000     CLOSE INVMSTR.                                                       
030100     CLOSE SYSOUT-FILE.                                                   
030200     MOVE WS-RETURN-NBR TO WS-RETURN-NBR-DISP.                            
030300     DISPLAY "PHRMRETN -- REQUESTS READ      " RECORDS-READ.              
030400     DISPLAY "PHRMRETN -- RETURNS POSTED     " WS-RETURNS-POSTED.         
030500     DISPLAY "PHRMRETN -- REFUNDS WRITTEN    " WS-REFUNDS-WRITTEN.        
030600     DISPLAY "PHRMRETN -- NO-BATCH DIAGS     " WS-NO-BATCH-DIAGS.         
030700     DISPLAY "PHRMRETN -- LAST RETURN ID     " WS-RETURN-NBR-ALPHA.       
030800 999-EXIT.                                                                
030900     EXIT.                                                                
031000*                                                                         
031100 1000-ABEND-RTN.                                                          
031200     MOVE SPACES TO ABEND-DATE.                                           
031300     WRITE SYSOUT-REC FROM ABEND-REC.                                     
031400     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
031500 1000-EXIT.                                                               
031600     EXIT.                                                                
