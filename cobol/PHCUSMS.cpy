000100******************************************************************        
000200*  PHCUSMS  --  CUSTOMER VSAM MASTER RECORD                               
000300*  MAINTAINS RUNNING CREDIT-ACCOUNT BALANCE ONLY.  PURCHASE               
000400*  HISTORY STATISTICS FOR THE DASHBOARD ARE NOT CARRIED HERE --           
000500*  THEY ARE ACCUMULATED COLD OFF THE INVOICE/RETURN JOURNALS BY           
000600*  PHRMRPT EACH RUN, THE SAME WAY SEASON AND CATEGORY TOTALS ARE          
000700*  ACCUMULATED RATHER THAN KEPT ON A RUNNING MASTER.                      
000800******************************************************************        
000900 01  CUSTOMER-MASTER-REC.                                                 
001000     05  CU-CUSTOMER-ID              PIC 9(06).                           
001100     05  CU-NAME                     PIC X(30).                           
001200     05  CU-PHONE                    PIC X(12).                           
001300     05  CU-OUTSTANDING-CREDIT       PIC S9(09)V99.                       
001400     05  FILLER                      PIC X(11).                           
